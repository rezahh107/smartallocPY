000100******************************************************************
000200*    CPREGIST                                                   *
000300*    LAYOUT  REGISTRO DE PADRON (REGISTRY-IN)                   *
000400*    LARGO 15 BYTES                                             *
000500******************************************************************
000600 01  WS-REG-PADRON.
000700     03  PAD-DOC-NAL            PIC X(10)    VALUE SPACES.
000800     03  PAD-SEXO               PIC X(01)    VALUE SPACES.
000900     03  FILLER                 PIC X(04)    VALUE SPACES.
001000
001100******************************************************************
001200*    CPREPBK                                                    *
001300*    LAYOUT  REGISTRO DE REPORTE DE RECONCILIACION              *
001400*            (BACKFILL-REPORT-REC)                              *
001500*    LARGO 160 BYTES -- ARCHIVO REPORT-OUT                      *
001600******************************************************************
001700 01  WS-REG-REPBK.
001800*        DOC. NACIONAL O CLAVE "YY-PPP" DE SECUENCIA
001900     03  RPB-CLAVE              PIC X(10)    VALUE SPACES.
002000*        ASSIGNED, E_LEDGER_GENDER_MISMATCH, SEQUENCE_UPDATE,
002100*        DRY_RUN_MISSING, SEQUENCE_UPDATE_DRY_RUN, ETC.
002200     03  RPB-CODIGO             PIC X(24)    VALUE SPACES.
002300     03  RPB-MENSAJE            PIC X(60)    VALUE SPACES.
002400     03  RPB-DETALLE            PIC X(60)    VALUE SPACES.
002500     03  FILLER                 PIC X(06)    VALUE SPACES.
