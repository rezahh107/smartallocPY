000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PROGM07F.
000300 AUTHOR.         C. DIAZ MOLINA.
000400 INSTALLATION.   GERENCIA DE SISTEMAS - AREA ALUMNOS Y MENTORES.
000500 DATE-WRITTEN.   19/05/1994.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800
000900******************************************************************
001000*    PROGM07F  -  REPORTE FINAL DE LA CORRIDA (REPORTS)         *
001100*    =========================================================== *
001200*    ULTIMO PASO DE LA CORRIDA DE ASIGNACION.  LEE LA TARJETA    *
001300*    DE TOTALES QUE CADA PASO ANTERIOR (PROGM01V, PGMVACAF,      *
001400*    PROGM03A, PGMCNTAF, PROGM05R, PGMSBCAF) VA DEJANDO EN EL    *
001500*    ARCHIVO DDTOTALE (EL JCL LO ARMA POR CONCATENACION DE LOS   *
001600*    ARCHIVOS DE SALIDA DE CADA PASO), Y LA FOTO FINAL DE CADA   *
001700*    MENTOR (DDMENFIN), Y ARMA UN UNICO LISTADO DE CONTROL       *
001800*    (DDLISTA) CON LAS SECCIONES:                                *
001900*       - VALIDACION POR ARCHIVO DE ENTRADA (ALUMNOS/MENTORES)  *
002000*       - ASIGNACION (RESUMEN + CORTE POR MENTOR + GRAN TOTAL)  *
002100*       - CONTADORES (GENERADOS/REUTILIZADOS/AGOTADOS)          *
002200*       - RECONCILIACION (PROCESADOS/CREADOS/REUTILIZADOS/      *
002300*         ERRORES/ACTUALIZ. DE SECUENCIA)                        *
002400*       - EXPORTACION SABT (EXPORTADOS/RECHAZADOS)              *
002500*    NO HACE PAGINACION MAS ALLA DE LOS ENCABEZADOS DE SECCION. *
002600******************************************************************
002700*    HISTORIA DE CAMBIOS
002800*    ------------------------------------------------------------
002900*    19/05/1994  CDM  OT-94-037   VERSION INICIAL: SECCIONES DE
003000*                                 VALIDACION Y ASIGNACION.
003100*    11/08/1995  CDM  OT-95-052   SE AGREGA LA SECCION DE
003200*                                 CONTADORES (GENERADOS/
003300*                                 REUTILIZADOS/AGOTADOS).
003400*    03/02/1997  RGO  OT-97-014   SE AGREGA LA SECCION DE
003500*                                 RECONCILIACION (PASO DE
003600*                                 PROGM05R).
003700*    14/09/1998  JPA  OT-98-077   SE AGREGA LA SECCION DE
003800*                                 EXPORTACION SABT.
003900*    28/12/1998  JPA  Y2K-008     REVISION Y2K: EL ANIO DEL
004000*                                 ENCABEZADO SE ARMA SIEMPRE
004100*                                 CON SIGLO FIJO '20', NUNCA SE
004200*                                 CONCATENA EL ANIO DE 2 DIGITOS
004300*                                 QUE VENIA DE LAS TARJETAS.
004400*    19/01/1999  JPA  Y2K-014     REVISION Y2K FINAL - CERTIFICADO
004500*                                 SIN IMPACTO EN PROGM07F.
004600*    22/06/2001  MFE  OT-01-039   ORDENAMIENTO POR ID DE MENTOR
004700*                                 ANTES DE IMPRIMIR (EL ARCHIVO
004800*                                 DE FOTO FINAL NO LLEGA ORDENADO;
004900*                                 SE ARMA UNA TABLA EN MEMORIA Y
005000*                                 SE ORDENA POR INTERCAMBIO, YA
005100*                                 QUE EL TALLER NO USA SORT EN
005200*                                 ESTE TIPO DE PASO DE REPORTE).
005300******************************************************************
005400
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASE-DIGITO IS "0" THRU "9"
006200     UPSI-0 ON  STATUS IS SW-UPSI0-ON
006300            OFF STATUS IS SW-UPSI0-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT TOTALES-ENT  ASSIGN TO DDTOTALE
006900     FILE STATUS IS FS-TOTALES-ENT.
007000
007100     SELECT MENFIN-ENT   ASSIGN TO DDMENFIN
007200     FILE STATUS IS FS-MENFIN-ENT.
007300
007400     SELECT LISTADO      ASSIGN TO DDLISTA
007500     FILE STATUS IS FS-LISTADO.
007600
007700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  TOTALES-ENT
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-TOTALES-ENT        PIC X(40).
008500
008600 FD  MENFIN-ENT
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-MENFIN-ENT          PIC X(90).
009000
009100 FD  LISTADO
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-SALIDA              PIC X(132).
009500
009600 WORKING-STORAGE SECTION.
009700*========================*
009800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009900
010000*---- FILE STATUS ------------------------------------------------
010100 77  FS-TOTALES-ENT          PIC XX      VALUE SPACES.
010200     88  FS-TOTALES-FIN                  VALUE '10'.
010300 77  FS-MENFIN-ENT           PIC XX      VALUE SPACES.
010400     88  FS-MENFIN-FIN                   VALUE '10'.
010500 77  FS-LISTADO              PIC XX      VALUE SPACES.
010600
010700*---- AREAS DE TRABAJO -------------------------------------------
010800 77  WS-I                    PIC 9(04)   COMP  VALUE ZEROS.
010900 77  WS-J                    PIC 9(04)   COMP  VALUE ZEROS.
011000 77  WS-CUENTA-LINEA         PIC 9(02)   COMP  VALUE ZEROS.
011100 77  WS-CUENTA-PAGINA        PIC 9(02)   COMP  VALUE 01.
011200 77  WS-ENCONTRO             PIC X(01)   VALUE 'N'.
011300     88  WS-LO-ENCONTRO                  VALUE 'S'.
011400 77  WS-CANCAMBIO            PIC X(01)   VALUE 'N'.
011500     88  WS-HUBO-CAMBIO                  VALUE 'S'.
011600     88  WS-NO-HUBO-CAMBIO               VALUE 'N'.
011700
011800*---- FECHA DE PROCESO, PARA EL ENCABEZADO (Y2K-008: SIGLO FIJO) -
011900 77  WS-FECHA-HOY-AREA       PIC 9(06)   VALUE ZEROS.
012000 77  WS-FH-ANIO-N            PIC 9(02)   VALUE ZEROS.
012100 77  WS-FH-MES-N             PIC 9(02)   VALUE ZEROS.
012200 77  WS-FH-DIA-N             PIC 9(02)   VALUE ZEROS.
012300
012400*---- CLAVE PASO+ETIQUETA BUSCADA EN LA TABLA DE TOTALES ---------
012500 01  WS-CLAVE-BUSCADA.
012600     03  WS-BUS-STEP         PIC X(08)   VALUE SPACES.
012700     03  WS-BUS-LABEL        PIC X(16)   VALUE SPACES.
012800 77  WS-VALOR-HALLADO        PIC S9(07)  COMP-3 VALUE ZEROS.
012900
013000*---- ACUMULADORES DE LA SECCION DE ASIGNACION (GRAN TOTAL) ------
013100 77  WS-GRAN-CAPACIDAD       PIC 9(07)   COMP-3 VALUE ZEROS.
013200 77  WS-GRAN-CARGA           PIC 9(07)   COMP-3 VALUE ZEROS.
013300 77  WS-GRAN-REMANENTE       PIC S9(07)  COMP-3 VALUE ZEROS.
013400 77  WS-REMANENTE-UNO        PIC S9(04)  COMP   VALUE ZEROS.
013500
013600 77  FILLER PIC X(26) VALUE '* MEDIO   WORKING-STORAGE *'.
013700
013800*---- BUFFER DE LECTURA DE UNA TARJETA DE TOTALES ----------------
013900*    COPY CPCTLTOT (MISMO LAYOUT QUE EL GRABADO POR LOS PASOS
014000*    ANTERIORES: PROGM01V, PGMVACAF, PROGM03A, PGMCNTAF, PROGM05R
014100*    Y PGMSBCAF).
014200 01  WS-REG-TOTAL.
014300     03  CT-STEP-ID              PIC X(08)    VALUE SPACES.
014400     03  CT-LABEL                PIC X(16)    VALUE SPACES.
014500     03  CT-VALOR                PIC S9(07)   COMP-3 VALUE ZEROS.
014600     03  FILLER                  PIC X(11)    VALUE SPACES.
014700
014800*---- VISTA DEL BUFFER DE TOTALES CON CLAVE UNICA PASO+ETIQUETA --
014900*---- (USADA EN LA BUSQUEDA 3000-BUSCAR-TOTAL EN VEZ DE COMPARAR -
015000*---- LOS DOS CAMPOS POR SEPARADO) -------------------------------
015100 01  WS-REG-TOTAL-ALT REDEFINES WS-REG-TOTAL.
015200     03  RTA-CLAVE               PIC X(24).
015300     03  FILLER                  PIC X(16).
015400
015500*---- TABLA EN MEMORIA DE LAS TARJETAS DE TOTALES ----------------
015600 01  WS-TABLA-TOTAL.
015700     03  WS-TOT-CANT            PIC 9(03)    COMP-3 VALUE ZEROS.
015800     03  FILLER                 PIC X(04)    VALUE SPACES.
015900     03  WS-TOT-ELEM OCCURS 0 TO 60 TIMES
016000                     DEPENDING ON WS-TOT-CANT
016100                     INDEXED BY WS-TOT-IDX.
016200         05  WS-TOT-T-CLAVE     PIC X(24)    VALUE SPACES.
016300         05  WS-TOT-T-VALOR     PIC S9(07)   COMP-3 VALUE ZEROS.
016400
016500*---- BUFFER DE LECTURA DE UNA FOTO FINAL DE MENTOR --------------
016600*    COPY CPMENFIN (MISMO LAYOUT GRABADO POR PROGM03A).
016700 01  WS-REG-MENFIN.
016800     03  MF-MENTOR-ID            PIC 9(06)    VALUE ZEROS.
016900     03  MF-NOMBRE-COMPL         PIC X(61)    VALUE SPACES.
017000     03  MF-CAPACIDAD            PIC 9(04)    VALUE ZEROS.
017100     03  MF-CARGA-FINAL          PIC 9(04)    VALUE ZEROS.
017200     03  FILLER                  PIC X(15)    VALUE SPACES.
017300
017400*---- VISTA AGRUPADA CAPACIDAD/CARGA, PARA EL CHEQUEO DE ---------
017500*---- SOBRECARGA AL CARGAR LA TABLA (MISMO CHEQUEO QUE PROGM03A) -
017600 01  WS-REG-MENFIN-ALT REDEFINES WS-REG-MENFIN.
017700     03  FILLER                  PIC X(06).
017800     03  FILLER                  PIC X(61).
017900     03  MFA-CAP-CARGA.
018000         05  MFA-CAPACIDAD       PIC 9(04).
018100         05  MFA-CARGA-FINAL     PIC 9(04).
018200     03  FILLER                  PIC X(15).
018300
018400*---- TABLA EN MEMORIA DE LAS FOTOS FINALES, PARA ORDENAR POR ----
018500*---- ID DE MENTOR ANTES DE IMPRIMIR (OT-01-039) -----------------
018600 01  WS-TABLA-MENFIN.
018700     03  WS-MF-CANT             PIC 9(05)    COMP-3 VALUE ZEROS.
018800     03  FILLER                 PIC X(04)    VALUE SPACES.
018900     03  WS-MF-ELEM OCCURS 0 TO 3000 TIMES
019000                     DEPENDING ON WS-MF-CANT
019100                     INDEXED BY WS-MF-IDX.
019200         05  WS-MF-T-ID         PIC 9(06)    VALUE ZEROS.
019300         05  WS-MF-T-NOMBRE     PIC X(61)    VALUE SPACES.
019400         05  WS-MF-T-CAP        PIC 9(04)    VALUE ZEROS.
019500         05  WS-MF-T-CARGA      PIC 9(04)    VALUE ZEROS.
019600
019700*---- BUFFER DE INTERCAMBIO PARA EL ORDENAMIENTO (1330) ----------
019800 01  WS-SWAP-BUFFER.
019900     03  WS-SWAP-ID              PIC 9(06)    VALUE ZEROS.
020000     03  WS-SWAP-NOMBRE          PIC X(61)    VALUE SPACES.
020100     03  WS-SWAP-CAP             PIC 9(04)    VALUE ZEROS.
020200     03  WS-SWAP-CARGA           PIC 9(04)    VALUE ZEROS.
020300     03  FILLER                  PIC X(05)    VALUE SPACES.
020400
020500*---- VISTA DEL BUFFER DE INTERCAMBIO, SOLO PARA EL DISPLAY -----
020600*---- DE DIAGNOSTICO CUANDO SE CANJEAN DOS MENTORES --------------
020700 01  WS-SWAP-BUFFER-ALT REDEFINES WS-SWAP-BUFFER.
020800     03  SWA-ID                  PIC 9(06).
020900     03  SWA-NOMBRE              PIC X(61).
021000     03  FILLER                  PIC X(13).
021100
021200 77  FILLER PIC X(26) VALUE '* FIN-1  WORKING-STORAGE *'.
021300
021400*---- AREAS DE IMPRESION -----------------------------------------
021500 77  WS-LINE2                PIC X(96)   VALUE ALL '-'.
021600 77  WS-SEPARATE             PIC X(96)   VALUE SPACES.
021700
021800 01  IMP-TITULO-RPT.
021900     03  FILLER              PIC X(04)    VALUE SPACES.
022000     03  FILLER              PIC X(56)    VALUE
022100         'REPORTE DE CONTROL - ASIGNACION ALUMNO/MENTOR  -  '.
022200     03  IMP-TIT-DD          PIC Z9              VALUE ZEROS.
022300     03  FILLER              PIC X(01)    VALUE '/'.
022400     03  IMP-TIT-MM          PIC Z9              VALUE ZEROS.
022500     03  FILLER              PIC X(01)    VALUE '/'.
022600     03  FILLER              PIC 99              VALUE 20.
022700     03  IMP-TIT-AA          PIC 99              VALUE ZEROS.
022800     03  FILLER              PIC X(06)    VALUE SPACES.
022900
023000 01  IMP-SECCION-TITULO.
023100     03  FILLER              PIC X(02)    VALUE SPACES.
023200     03  IMP-SEC-NOMBRE      PIC X(50)    VALUE SPACES.
023300     03  FILLER              PIC X(44)    VALUE SPACES.
023400
023500*---- SECCION 1: VALIDACION POR ARCHIVO DE ENTRADA (U1) ----------
023600 01  IMP-SUBT-VALID.
023700     03  FILLER              PIC X              VALUE '|'.
023800     03  FILLER              PIC X(14)           VALUE
023900         ' ARCHIVO      '.
024000     03  FILLER              PIC X              VALUE '|'.
024100     03  FILLER              PIC X(10)           VALUE
024200         '  LEIDOS  '.
024300     03  FILLER              PIC X              VALUE '|'.
024400     03  FILLER              PIC X(12)           VALUE
024500         ' ACEPTADOS  '.
024600     03  FILLER              PIC X              VALUE '|'.
024700     03  FILLER              PIC X(12)           VALUE
024800         ' RECHAZADOS '.
024900     03  FILLER              PIC X              VALUE '|'.
025000     03  FILLER              PIC X(20)           VALUE SPACES.
025100
025200 01  IMP-DET-VALID.
025300     03  FILLER              PIC X              VALUE '|'.
025400     03  IMP-VAL-ARCHIVO     PIC X(14)           VALUE SPACES.
025500     03  FILLER              PIC X              VALUE '|'.
025600     03  IMP-VAL-LEIDOS      PIC ZZZZ9           VALUE ZEROS.
025700     03  FILLER              PIC X(05)           VALUE SPACES.
025800     03  FILLER              PIC X              VALUE '|'.
025900     03  IMP-VAL-ACEPT       PIC ZZZZ9           VALUE ZEROS.
026000     03  FILLER              PIC X(07)           VALUE SPACES.
026100     03  FILLER              PIC X              VALUE '|'.
026200     03  IMP-VAL-RECHAZ      PIC ZZZZ9           VALUE ZEROS.
026300     03  FILLER              PIC X(07)           VALUE SPACES.
026400     03  FILLER              PIC X              VALUE '|'.
026500     03  FILLER              PIC X(20)           VALUE SPACES.
026600
026700*---- SECCION 2: ASIGNACION (U2) ---------------------------------
026800 01  IMP-RESUMEN-ASIG.
026900     03  FILLER              PIC X(02)    VALUE SPACES.
027000     03  FILLER              PIC X(16)    VALUE 'PROCESADOS    :
027100        '.
027200     03  IMP-ASG-PROCES      PIC ZZZZ9    VALUE ZEROS.
027300     03  FILLER              PIC X(06)    VALUE SPACES.
027400     03  FILLER              PIC X(16)    VALUE 'ASIGNADOS     :
027500        '.
027600     03  IMP-ASG-ASIGNA      PIC ZZZZ9    VALUE ZEROS.
027700     03  FILLER              PIC X(06)    VALUE SPACES.
027800     03  FILLER              PIC X(16)    VALUE 'OMITIDOS      :
027900        '.
028000     03  IMP-ASG-OMITID      PIC ZZZZ9    VALUE ZEROS.
028100     03  FILLER              PIC X(06)    VALUE SPACES.
028200     03  FILLER              PIC X(16)    VALUE 'NO ASIGNADOS  :
028300        '.
028400     03  IMP-ASG-NOASIG      PIC ZZZZ9    VALUE ZEROS.
028500     03  FILLER              PIC X(10)    VALUE SPACES.
028600
028700 01  IMP-SUBT-MENTOR.
028800     03  FILLER              PIC X              VALUE '|'.
028900     03  FILLER              PIC X(08)           VALUE ' ID MEN '.
029000     03  FILLER              PIC X              VALUE '|'.
029100     03  FILLER              PIC X(32)           VALUE
029200         ' NOMBRE                         '.
029300     03  FILLER              PIC X              VALUE '|'.
029400     03  FILLER              PIC X(12)           VALUE
029500         ' CAPACIDAD  '.
029600     03  FILLER              PIC X              VALUE '|'.
029700     03  FILLER              PIC X(14)           VALUE
029800         ' CARGA FINAL  '.
029900     03  FILLER              PIC X              VALUE '|'.
030000     03  FILLER              PIC X(12)           VALUE
030100         ' REMANENTE  '.
030200     03  FILLER              PIC X              VALUE '|'.
030300     03  FILLER              PIC X(18)           VALUE SPACES.
030400
030500 01  IMP-DET-MENTOR.
030600     03  FILLER              PIC X              VALUE '|'.
030700     03  IMP-MEN-ID          PIC 9(06)           VALUE ZEROS.
030800     03  FILLER              PIC X(02)           VALUE SPACES.
030900     03  FILLER              PIC X              VALUE '|'.
031000     03  IMP-MEN-NOMBRE      PIC X(32)           VALUE SPACES.
031100     03  FILLER              PIC X              VALUE '|'.
031200     03  IMP-MEN-CAPAC       PIC ZZZ9            VALUE ZEROS.
031300     03  FILLER              PIC X(08)           VALUE SPACES.
031400     03  FILLER              PIC X              VALUE '|'.
031500     03  IMP-MEN-CARGA       PIC ZZZ9            VALUE ZEROS.
031600     03  FILLER              PIC X(10)           VALUE SPACES.
031700     03  FILLER              PIC X              VALUE '|'.
031800     03  IMP-MEN-REMAN       PIC -ZZZ9           VALUE ZEROS.
031900     03  FILLER              PIC X(08)           VALUE SPACES.
032000     03  FILLER              PIC X              VALUE '|'.
032100     03  FILLER              PIC X(18)           VALUE SPACES.
032200
032300 01  IMP-TOTAL-MENTOR.
032400     03  FILLER              PIC X(02)    VALUE SPACES.
032500     03  FILLER              PIC X(21)    VALUE
032600         'GRAN TOTAL MENTORES: '.
032700     03  FILLER              PIC X(14)    VALUE ' CAPACIDAD = '.
032800     03  IMP-TOT-CAPAC       PIC ZZZZZ9   VALUE ZEROS.
032900     03  FILLER              PIC X(10)    VALUE ' CARGA = '.
033000     03  IMP-TOT-CARGA       PIC ZZZZZ9   VALUE ZEROS.
033100     03  FILLER              PIC X(14)    VALUE ' REMANENTE = '.
033200     03  IMP-TOT-REMAN       PIC -ZZZZZ9  VALUE ZEROS.
033300     03  FILLER              PIC X(05)    VALUE SPACES.
033400
033500*---- SECCION 3: CONTADORES (U3) ---------------------------------
033600 01  IMP-RESUMEN-CONTADOR.
033700     03  FILLER              PIC X(02)    VALUE SPACES.
033800     03  FILLER              PIC X(16)    VALUE 'GENERADOS     :
033900        '.
034000     03  IMP-CNT-GENER       PIC ZZZZ9    VALUE ZEROS.
034100     03  FILLER              PIC X(06)    VALUE SPACES.
034200     03  FILLER              PIC X(16)    VALUE 'REUTILIZADOS  :
034300        '.
034400     03  IMP-CNT-REUTI       PIC ZZZZ9    VALUE ZEROS.
034500     03  FILLER              PIC X(06)    VALUE SPACES.
034600     03  FILLER              PIC X(16)    VALUE 'AGOTADOS      :
034700        '.
034800     03  IMP-CNT-AGOTA       PIC ZZZZ9    VALUE ZEROS.
034900     03  FILLER              PIC X(16)    VALUE SPACES.
035000
035100*---- SECCION 4: RECONCILIACION / BACKFILL (U4) ------------------
035200 01  IMP-RESUMEN-BACKFILL.
035300     03  FILLER              PIC X(02)    VALUE SPACES.
035400     03  FILLER              PIC X(16)    VALUE 'PROCESADOS    :
035500        '.
035600     03  IMP-BAK-PROCES      PIC ZZZZ9    VALUE ZEROS.
035700     03  FILLER              PIC X(04)    VALUE SPACES.
035800     03  FILLER              PIC X(16)    VALUE 'CREADOS       :
035900        '.
036000     03  IMP-BAK-CREADO      PIC ZZZZ9    VALUE ZEROS.
036100     03  FILLER              PIC X(04)    VALUE SPACES.
036200     03  FILLER              PIC X(16)    VALUE 'REUTILIZADOS  :
036300        '.
036400     03  IMP-BAK-REUTIL      PIC ZZZZ9    VALUE ZEROS.
036500     03  FILLER              PIC X(04)    VALUE SPACES.
036600     03  FILLER              PIC X(12)    VALUE 'ERRORES  : '.
036700     03  IMP-BAK-ERROR       PIC ZZZZ9    VALUE ZEROS.
036800     03  FILLER              PIC X(04)    VALUE SPACES.
036900     03  FILLER              PIC X(16)    VALUE 'ACTUALIZ. SEC.:
037000        '.
037100     03  IMP-BAK-SECUPD      PIC ZZZZ9    VALUE ZEROS.
037200     03  FILLER              PIC X(04)    VALUE SPACES.
037300
037400*---- SECCION 5: EXPORTACION SABT (U5) ---------------------------
037500 01  IMP-RESUMEN-SABT.
037600     03  FILLER              PIC X(02)    VALUE SPACES.
037700     03  FILLER              PIC X(16)    VALUE 'EXPORTADOS    :
037800        '.
037900     03  IMP-SAB-EXPORT      PIC ZZZZ9    VALUE ZEROS.
038000     03  FILLER              PIC X(06)    VALUE SPACES.
038100     03  FILLER              PIC X(16)    VALUE 'RECHAZADOS    :
038200        '.
038300     03  IMP-SAB-RECHAZ      PIC ZZZZ9    VALUE ZEROS.
038400     03  FILLER              PIC X(30)    VALUE SPACES.
038500
038600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
038700
038800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
038900 PROCEDURE DIVISION.
039000
039100 MAIN-PROGRAM-I.
039200
039300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
039400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
039500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
039600
039700 MAIN-PROGRAM-F. GOBACK.
039800
039900
040000*---- ABRE ARCHIVOS, CARGA LAS DOS TABLAS Y ORDENA MENTORES ------
040100 1000-INICIO-I.
040200
040300     ACCEPT WS-FECHA-HOY-AREA FROM DATE
040400     MOVE WS-FECHA-HOY-AREA (1:2) TO WS-FH-ANIO-N
040500     MOVE WS-FECHA-HOY-AREA (3:2) TO WS-FH-MES-N
040600     MOVE WS-FECHA-HOY-AREA (5:2) TO WS-FH-DIA-N
040700     MOVE WS-FH-ANIO-N TO IMP-TIT-AA
040800     MOVE WS-FH-MES-N  TO IMP-TIT-MM
040900     MOVE WS-FH-DIA-N  TO IMP-TIT-DD
041000
041100     OPEN INPUT  TOTALES-ENT
041200     IF FS-TOTALES-ENT NOT = '00' THEN
041300        DISPLAY '* ERROR EN OPEN TOTALES-ENT = ' FS-TOTALES-ENT
041400     ELSE
041500        PERFORM 1100-CARGAR-UN-TOTAL THRU 1100-CARGAR-UN-TOTAL-F
041600           UNTIL FS-TOTALES-FIN
041700     END-IF
041800     CLOSE TOTALES-ENT
041900
042000     OPEN INPUT  MENFIN-ENT
042100     IF FS-MENFIN-ENT NOT = '00' THEN
042200        DISPLAY '* ERROR EN OPEN MENFIN-ENT = ' FS-MENFIN-ENT
042300     ELSE
042400        PERFORM 1200-CARGAR-UN-MENFIN THRU 1200-CARGAR-UN-MENFIN-F
042500           UNTIL FS-MENFIN-FIN
042600     END-IF
042700     CLOSE MENFIN-ENT
042800
042900     PERFORM 1300-ORDENAR-MENFIN THRU 1300-ORDENAR-MENFIN-F
043000
043100     OPEN OUTPUT LISTADO
043200     IF FS-LISTADO NOT = '00' THEN
043300        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
043400        MOVE 9999 TO RETURN-CODE
043500     END-IF
043600
043700     WRITE REG-SALIDA FROM IMP-TITULO-RPT AFTER PAGE
043800     WRITE REG-SALIDA FROM WS-SEPARATE    AFTER 1.
043900
044000 1000-INICIO-F. EXIT.
044100
044200
044300*---- LEE UNA TARJETA DE TOTALES Y LA AGREGA A LA TABLA ----------
044400 1100-CARGAR-UN-TOTAL.
044500
044600     READ TOTALES-ENT INTO WS-REG-TOTAL
044700     IF FS-TOTALES-ENT = '00' THEN
044800        ADD 1 TO WS-TOT-CANT
044900        MOVE RTA-CLAVE TO WS-TOT-T-CLAVE (WS-TOT-CANT)
045000        MOVE CT-VALOR  TO WS-TOT-T-VALOR (WS-TOT-CANT)
045100     END-IF.
045200
045300 1100-CARGAR-UN-TOTAL-F. EXIT.
045400
045500
045600*---- LEE UNA FOTO FINAL DE MENTOR Y LA AGREGA A LA TABLA --------
045700 1200-CARGAR-UN-MENFIN.
045800
045900     READ MENFIN-ENT INTO WS-REG-MENFIN
046000     IF FS-MENFIN-ENT = '00' THEN
046100        IF MFA-CARGA-FINAL > MFA-CAPACIDAD THEN
046200           DISPLAY '* ALERTA: MENTOR ' MF-MENTOR-ID
046300                   ' QUEDO SOBRECARGADO'
046400        END-IF
046500        ADD 1 TO WS-MF-CANT
046600        MOVE MF-MENTOR-ID     TO WS-MF-T-ID     (WS-MF-CANT)
046700        MOVE MF-NOMBRE-COMPL  TO WS-MF-T-NOMBRE  (WS-MF-CANT)
046800        MOVE MF-CAPACIDAD     TO WS-MF-T-CAP     (WS-MF-CANT)
046900        MOVE MF-CARGA-FINAL   TO WS-MF-T-CARGA   (WS-MF-CANT)
047000     END-IF.
047100
047200 1200-CARGAR-UN-MENFIN-F. EXIT.
047300
047400
047500*---- ORDENA LA TABLA DE MENTORES POR ID, POR INTERCAMBIO --------
047600*---- (EL TALLER NO USA SORT EN ESTE PASO - OT-01-039) -----------
047700 1300-ORDENAR-MENFIN.
047800
047900     SET WS-HUBO-CAMBIO TO TRUE
048000     PERFORM 1310-UNA-PASADA THRU 1310-UNA-PASADA-F
048100        UNTIL NOT WS-HUBO-CAMBIO.
048200
048300 1300-ORDENAR-MENFIN-F. EXIT.
048400
048500*---- UNA PASADA COMPLETA DE LA BURBUJA (INVOCADO POR 1300) ------
048600 1310-UNA-PASADA.
048700
048800     SET WS-NO-HUBO-CAMBIO TO TRUE
048900     IF WS-MF-CANT > 1 THEN
049000        PERFORM 1320-COMPARAR-ADYACENTES
049100           THRU 1320-COMPARAR-ADYACENTES-F
049200           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-MF-CANT - 1
049300     END-IF.
049400
049500 1310-UNA-PASADA-F. EXIT.
049600
049700*---- COMPARA DOS ELEMENTOS ADYACENTES Y LOS CANJEA SI HACE FALTA 
049800 1320-COMPARAR-ADYACENTES.
049900
050000     IF WS-MF-T-ID (WS-I) > WS-MF-T-ID (WS-I + 1) THEN
050100        PERFORM 1330-CANJEAR-ELEMENTOS
050200           THRU 1330-CANJEAR-ELEMENTOS-F
050300        SET WS-HUBO-CAMBIO TO TRUE
050400     END-IF.
050500
050600 1320-COMPARAR-ADYACENTES-F. EXIT.
050700
050800*---- CANJEA EL ELEMENTO WS-I CON EL WS-I+1 (INVOCADO POR 1320) --
050900 1330-CANJEAR-ELEMENTOS.
051000
051100     MOVE WS-MF-T-ID     (WS-I)     TO WS-SWAP-ID
051200     MOVE WS-MF-T-NOMBRE (WS-I)     TO WS-SWAP-NOMBRE
051300     MOVE WS-MF-T-CAP    (WS-I)     TO WS-SWAP-CAP
051400     MOVE WS-MF-T-CARGA  (WS-I)     TO WS-SWAP-CARGA
051500
051600     MOVE WS-MF-T-ID     (WS-I + 1) TO WS-MF-T-ID     (WS-I)
051700     MOVE WS-MF-T-NOMBRE (WS-I + 1) TO WS-MF-T-NOMBRE  (WS-I)
051800     MOVE WS-MF-T-CAP    (WS-I + 1) TO WS-MF-T-CAP     (WS-I)
051900     MOVE WS-MF-T-CARGA  (WS-I + 1) TO WS-MF-T-CARGA   (WS-I)
052000
052100     MOVE WS-SWAP-ID      TO WS-MF-T-ID     (WS-I + 1)
052200     MOVE WS-SWAP-NOMBRE  TO WS-MF-T-NOMBRE (WS-I + 1)
052300     MOVE WS-SWAP-CAP     TO WS-MF-T-CAP    (WS-I + 1)
052400     MOVE WS-SWAP-CARGA   TO WS-MF-T-CARGA  (WS-I + 1)
052500
052600     DISPLAY '* CANJE DE ORDEN: ' SWA-ID ' <-> ' WS-MF-T-ID (WS-I
052700        + 1).
052800
052900 1330-CANJEAR-ELEMENTOS-F. EXIT.
053000
053100
053200*-----------------------------------------------------------------
053300 2000-PROCESO-I.
053400
053500     PERFORM 2100-SECCION-VALIDACION
053600        THRU 2100-SECCION-VALIDACION-F
053700     PERFORM 2200-SECCION-ASIGNACION
053800        THRU 2200-SECCION-ASIGNACION-F
053900     PERFORM 2300-SECCION-CONTADORES
054000        THRU 2300-SECCION-CONTADORES-F
054100     PERFORM 2400-SECCION-BACKFILL   THRU 2400-SECCION-BACKFILL-F
054200     PERFORM 2500-SECCION-SABT       THRU 2500-SECCION-SABT-F.
054300
054400 2000-PROCESO-F. EXIT.
054500
054600
054700*---- SECCION 1: VALIDACION POR ARCHIVO DE ENTRADA (U1) ----------
054800 2100-SECCION-VALIDACION.
054900
055000     MOVE SPACES TO IMP-SEC-NOMBRE
055100     MOVE '1. VALIDACION DE ARCHIVOS DE ENTRADA' TO IMP-SEC-NOMBRE
055200     WRITE REG-SALIDA FROM IMP-SECCION-TITULO AFTER 2
055300     WRITE REG-SALIDA FROM IMP-SUBT-VALID     AFTER 1
055400
055500     MOVE SPACES          TO IMP-DET-VALID
055600     MOVE 'ALUMNOS'       TO IMP-VAL-ARCHIVO
055700     MOVE 'VALID-ST'      TO WS-BUS-STEP
055800     MOVE 'LEIDOS'        TO WS-BUS-LABEL
055900     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
056000     MOVE WS-VALOR-HALLADO TO IMP-VAL-LEIDOS
056100     MOVE 'ACEPTADOS'     TO WS-BUS-LABEL
056200     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
056300     MOVE WS-VALOR-HALLADO TO IMP-VAL-ACEPT
056400     MOVE 'RECHAZOS'      TO WS-BUS-LABEL
056500     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
056600     MOVE WS-VALOR-HALLADO TO IMP-VAL-RECHAZ
056700     WRITE REG-SALIDA FROM IMP-DET-VALID AFTER 1
056800
056900     MOVE SPACES          TO IMP-DET-VALID
057000     MOVE 'MENTORES'      TO IMP-VAL-ARCHIVO
057100     MOVE 'VALID-MT'      TO WS-BUS-STEP
057200     MOVE 'LEIDOS'        TO WS-BUS-LABEL
057300     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
057400     MOVE WS-VALOR-HALLADO TO IMP-VAL-LEIDOS
057500     MOVE 'ACEPTADOS'     TO WS-BUS-LABEL
057600     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
057700     MOVE WS-VALOR-HALLADO TO IMP-VAL-ACEPT
057800     MOVE 'RECHAZOS'      TO WS-BUS-LABEL
057900     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
058000     MOVE WS-VALOR-HALLADO TO IMP-VAL-RECHAZ
058100     WRITE REG-SALIDA FROM IMP-DET-VALID AFTER 1.
058200
058300 2100-SECCION-VALIDACION-F. EXIT.
058400
058500
058600*---- SECCION 2: ASIGNACION (U2), CON CORTE POR MENTOR -----------
058700 2200-SECCION-ASIGNACION.
058800
058900     MOVE SPACES TO IMP-SEC-NOMBRE
059000     MOVE '2. ASIGNACION DE ALUMNOS A MENTORES' TO IMP-SEC-NOMBRE
059100     WRITE REG-SALIDA FROM IMP-SECCION-TITULO AFTER 2
059200
059300     MOVE 'ALLOC'         TO WS-BUS-STEP
059400     MOVE 'PROCESADOS'    TO WS-BUS-LABEL
059500     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
059600     MOVE WS-VALOR-HALLADO TO IMP-ASG-PROCES
059700     MOVE 'ASIGNADOS'     TO WS-BUS-LABEL
059800     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
059900     MOVE WS-VALOR-HALLADO TO IMP-ASG-ASIGNA
060000     MOVE 'OMITIDOS'      TO WS-BUS-LABEL
060100     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
060200     MOVE WS-VALOR-HALLADO TO IMP-ASG-OMITID
060300     MOVE 'NO-ASIGN'      TO WS-BUS-LABEL
060400     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
060500     MOVE WS-VALOR-HALLADO TO IMP-ASG-NOASIG
060600     WRITE REG-SALIDA FROM IMP-RESUMEN-ASIG AFTER 1
060700     WRITE REG-SALIDA FROM WS-SEPARATE      AFTER 1
060800     WRITE REG-SALIDA FROM IMP-SUBT-MENTOR  AFTER 1
060900
061000     MOVE ZEROS TO WS-GRAN-CAPACIDAD WS-GRAN-CARGA
061100     PERFORM 2210-IMPRIMIR-UN-MENTOR
061200        THRU 2210-IMPRIMIR-UN-MENTOR-F
061300        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-MF-CANT
061400
061500     COMPUTE WS-GRAN-REMANENTE = WS-GRAN-CAPACIDAD - WS-GRAN-CARGA
061600     MOVE WS-GRAN-CAPACIDAD TO IMP-TOT-CAPAC
061700     MOVE WS-GRAN-CARGA     TO IMP-TOT-CARGA
061800     MOVE WS-GRAN-REMANENTE TO IMP-TOT-REMAN
061900     WRITE REG-SALIDA FROM WS-LINE2        AFTER 1
062000     WRITE REG-SALIDA FROM IMP-TOTAL-MENTOR AFTER 1.
062100
062200 2200-SECCION-ASIGNACION-F. EXIT.
062300
062400*---- IMPRIME UN MENTOR (UN UNICO CORTE POR MENTOR, YA QUE LA ---
062500*---- FOTO FINAL TIENE UNA SOLA FILA POR ID) - INVOCADO POR 2200 -
062600 2210-IMPRIMIR-UN-MENTOR.
062700
062800     MOVE SPACES                      TO IMP-DET-MENTOR
062900     MOVE WS-MF-T-ID     (WS-I)       TO IMP-MEN-ID
063000     MOVE WS-MF-T-NOMBRE (WS-I)       TO IMP-MEN-NOMBRE
063100     MOVE WS-MF-T-CAP    (WS-I)       TO IMP-MEN-CAPAC
063200     MOVE WS-MF-T-CARGA  (WS-I)       TO IMP-MEN-CARGA
063300     COMPUTE WS-REMANENTE-UNO = WS-MF-T-CAP (WS-I) - WS-MF-T-CARGA
063400        (WS-I)
063500     MOVE WS-REMANENTE-UNO            TO IMP-MEN-REMAN
063600     WRITE REG-SALIDA FROM IMP-DET-MENTOR AFTER 1
063700
063800     ADD WS-MF-T-CAP   (WS-I) TO WS-GRAN-CAPACIDAD
063900     ADD WS-MF-T-CARGA (WS-I) TO WS-GRAN-CARGA.
064000
064100 2210-IMPRIMIR-UN-MENTOR-F. EXIT.
064200
064300
064400*---- SECCION 3: CONTADORES (U3) ---------------------------------
064500 2300-SECCION-CONTADORES.
064600
064700     MOVE SPACES TO IMP-SEC-NOMBRE
064800     MOVE '3. CONTADORES DE ALUMNO'         TO IMP-SEC-NOMBRE
064900     WRITE REG-SALIDA FROM IMP-SECCION-TITULO AFTER 2
065000
065100     MOVE 'COUNTER'       TO WS-BUS-STEP
065200     MOVE 'GENERADOS'     TO WS-BUS-LABEL
065300     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
065400     MOVE WS-VALOR-HALLADO TO IMP-CNT-GENER
065500     MOVE 'REUTILIZAD'    TO WS-BUS-LABEL
065600     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
065700     MOVE WS-VALOR-HALLADO TO IMP-CNT-REUTI
065800     MOVE 'AGOTADOS'      TO WS-BUS-LABEL
065900     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
066000     MOVE WS-VALOR-HALLADO TO IMP-CNT-AGOTA
066100     WRITE REG-SALIDA FROM IMP-RESUMEN-CONTADOR AFTER 1.
066200
066300 2300-SECCION-CONTADORES-F. EXIT.
066400
066500
066600*---- SECCION 4: RECONCILIACION / BACKFILL (U4) ------------------
066700 2400-SECCION-BACKFILL.
066800
066900     MOVE SPACES TO IMP-SEC-NOMBRE
067000     MOVE '4. RECONCILIACION DE PADRON (BACKFILL)' TO
067100        IMP-SEC-NOMBRE
067200     WRITE REG-SALIDA FROM IMP-SECCION-TITULO AFTER 2
067300
067400     MOVE 'BACKFILL'      TO WS-BUS-STEP
067500     MOVE 'PROCESADOS'    TO WS-BUS-LABEL
067600     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
067700     MOVE WS-VALOR-HALLADO TO IMP-BAK-PROCES
067800     MOVE 'CREADOS'       TO WS-BUS-LABEL
067900     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
068000     MOVE WS-VALOR-HALLADO TO IMP-BAK-CREADO
068100     MOVE 'REUTILIZAD'    TO WS-BUS-LABEL
068200     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
068300     MOVE WS-VALOR-HALLADO TO IMP-BAK-REUTIL
068400     MOVE 'ERRORES'       TO WS-BUS-LABEL
068500     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
068600     MOVE WS-VALOR-HALLADO TO IMP-BAK-ERROR
068700     MOVE 'SEC-UPD'       TO WS-BUS-LABEL
068800     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
068900     MOVE WS-VALOR-HALLADO TO IMP-BAK-SECUPD
069000     WRITE REG-SALIDA FROM IMP-RESUMEN-BACKFILL AFTER 1.
069100
069200 2400-SECCION-BACKFILL-F. EXIT.
069300
069400
069500*---- SECCION 5: EXPORTACION SABT (U5) ---------------------------
069600 2500-SECCION-SABT.
069700
069800     MOVE SPACES TO IMP-SEC-NOMBRE
069900     MOVE '5. EXPORTACION SABT'             TO IMP-SEC-NOMBRE
070000     WRITE REG-SALIDA FROM IMP-SECCION-TITULO AFTER 2
070100
070200     MOVE 'SABT'          TO WS-BUS-STEP
070300     MOVE 'EXPORTADOS'    TO WS-BUS-LABEL
070400     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
070500     MOVE WS-VALOR-HALLADO TO IMP-SAB-EXPORT
070600     MOVE 'RECHAZADOS'    TO WS-BUS-LABEL
070700     PERFORM 3000-BUSCAR-TOTAL THRU 3000-BUSCAR-TOTAL-F
070800     MOVE WS-VALOR-HALLADO TO IMP-SAB-RECHAZ
070900     WRITE REG-SALIDA FROM IMP-RESUMEN-SABT AFTER 1.
071000
071100 2500-SECCION-SABT-F. EXIT.
071200
071300
071400*---- BUSQUEDA LINEAL DE UNA TARJETA POR PASO+ETIQUETA -----------
071500*---- (LA TABLA ES CHICA Y NO LLEGA ORDENADA; SI NO APARECE LA ---
071600*---- TARJETA SE DEVUELVE CERO, EL PASO SIMPLEMENTE NO CORRIO) ---
071700*---- EL LLAMADOR ARMA WS-BUS-STEP / WS-BUS-LABEL ANTES DE ------
071800*---- INVOCAR ESTE PARRAFO Y RECIBE EL RESULTADO EN -------------
071900*---- WS-VALOR-HALLADO -------------------------------------------
072000 3000-BUSCAR-TOTAL.
072100
072200     MOVE 'N' TO WS-ENCONTRO
072300     MOVE ZEROS TO WS-VALOR-HALLADO
072400     MOVE ZEROS TO WS-J
072500     PERFORM 3010-COMPARAR-UNA-CLAVE
072600        THRU 3010-COMPARAR-UNA-CLAVE-F
072700        VARYING WS-J FROM 1 BY 1
072800        UNTIL WS-J > WS-TOT-CANT OR WS-LO-ENCONTRO.
072900
073000 3000-BUSCAR-TOTAL-F. EXIT.
073100
073200*---- COMPARA UNA CLAVE DE LA TABLA (INVOCADO POR 3000) ----------
073300 3010-COMPARAR-UNA-CLAVE.
073400
073500     IF WS-TOT-T-CLAVE (WS-J) = WS-CLAVE-BUSCADA THEN
073600        MOVE 'S' TO WS-ENCONTRO
073700        MOVE WS-TOT-T-VALOR (WS-J) TO WS-VALOR-HALLADO
073800     END-IF.
073900
074000 3010-COMPARAR-UNA-CLAVE-F. EXIT.
074100
074200
074300*-----------------------------------------------------------------
074400 9999-FINAL-I.
074500
074600     CLOSE LISTADO
074700     IF FS-LISTADO NOT = '00' THEN
074800        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
074900        MOVE 9999 TO RETURN-CODE
075000     END-IF
075100
075200     DISPLAY 'PROGM07F: REPORTE FINAL GENERADO.'.
075300
075400 9999-FINAL-F. EXIT.
