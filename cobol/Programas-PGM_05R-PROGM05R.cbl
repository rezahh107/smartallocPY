000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PROGM05R.
000300 AUTHOR.         C. DIAZ MOLINA.
000400 INSTALLATION.   GERENCIA DE SISTEMAS - AREA ALUMNOS Y MENTORES.
000500 DATE-WRITTEN.   14/03/1993.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800
000900******************************************************************
001000*    PROGM05R  -  RECONCILIACION DE PADRON CONTRA EL LIBRO DE    *
001100*                 CONTADORES Y AUDITORIA POST-MIGRACION (U4)    *
001200*    =========================================================== *
001300*    - LEE EL PADRON (REGISTRY-IN) FILA POR FILA.                *
001400*    - POR CADA DOCUMENTO, BUSCA EN EL LIBRO DE CONTADORES. SI   *
001500*      YA EXISTE, VERIFICA QUE EL PREFIJO DEL CONTADOR SEA EL    *
001600*      QUE CORRESPONDE AL SEXO DEL PADRON. SI NO EXISTE, LO CREA *
001700*      LLAMANDO AL SUBPROGRAMA CONTADOR PGMCNTAF (SALVO EN MODO  *
001800*      DE SOLO DIAGNOSTICO, CONTROLADO POR EL SWITCH UPSI-0).    *
001900*    - AL TERMINAR EL PADRON, RECONCILIA LA TABLA DE SECUENCIAS  *
002000*      CONTRA EL MAXIMO REALMENTE USADO EN EL LIBRO.             *
002100*    - POR ULTIMO RECORRE TODO EL LIBRO EN BUSCA DE              *
002200*      INCONSISTENCIAS (PATRON, LARGO DE DOCUMENTO, DUPLICADOS,  *
002300*      RANGO Y DESINCRONIZACION DE SECUENCIA).                  *
002400******************************************************************
002500*    HISTORIA DE CAMBIOS
002600*    ------------------------------------------------------------
002700*    14/03/1993  CDM  OT-93-019   VERSION INICIAL DEL PASO DE
002800*                                 RECONCILIACION CONTRA EL LIBRO.
002900*    02/09/1994  CDM  OT-94-071   SE AGREGA EL MODO DE SOLO
003000*                                 DIAGNOSTICO (UPSI-0) PARA NO
003100*                                 TOCAR EL LIBRO NI LA TABLA DE
003200*                                 SECUENCIAS.
003300*    21/04/1996  JPA  OT-96-028   SE AGREGA LA RECONCILIACION DE
003400*                                 SECUENCIAS POR (ANIO,PREFIJO)
003500*                                 CONTRA EL MAXIMO DEL LIBRO.
003600*    03/08/1997  RGO  OT-97-055   SE AGREGA EL PASO DE AUDITORIA
003700*                                 COMPLETA DEL LIBRO AL FINAL DE
003800*                                 LA CORRIDA.
003900*    11/12/1998  JPA  Y2K-005     REVISION Y2K: EL ANIO GUARDADO E
004000*                                 EL LIBRO Y EN LAS CLAVES ES DE
004100*                                 2 DIGITOS POR DISENIO; SIN
004200*                                 CAMBIOS DE CODIGO.
004300*    19/01/1999  JPA  Y2K-014     REVISION Y2K FINAL - CERTIFICADO
004400*                                 SIN IMPACTO EN PROGM05R.
004500*    14/05/2000  CDM  OT-00-033   EL RETURN-CODE QUEDA EN 0008
004600*                                 CUANDO SE REGISTRO AL MENOS UN
004700*                                 ERROR, PARA QUE EL JCL PUEDA
004800*                                 CONDICIONAR EL PASO SIGUIENTE.
004900*    09/10/2001  RGO  OT-01-048   SE AGREGA EL CHEQUEO (D) DE
005000*                                 RANGO 1-10000 DEL PROXIMO A
005100*                                 ENTREGAR EN LA TABLA DE
005200*                                 SECUENCIAS; YA SE MENCIONABA EN
005300*                                 EL ENCABEZADO PERO NUNCA SE
005400*                                 IMPLEMENTO.
005500*    17/05/2004  JPA  OT-04-033   SE AGREGA EL CHEQUEO (E) DE LA
005600*                                 AUDITORIA: EL PROXIMO A ENTREGAR
005700*                                 DE CADA CLAVE SE VUELVE A
005800*                                 COMPARAR CONTRA EL MAXIMO REAL
005900*                                 DEL LIBRO+1, SIN IMPORTAR SI
006000*                                 3000-RECONCILIAR-I YA LO
006100*                                 CORRIGIO EN ESTA MISMA CORRIDA
006200*                                 (E_AUDIT_SEQ_DESYNC).
006300******************************************************************
006400
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS CLASE-DIGITO IS "0" THRU "9"
007200     UPSI-0 ON  STATUS IS SW-SOLO-DIAGNOSTICO
007300            OFF STATUS IS SW-MODO-REAL.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT REGIS-ENTRADA ASSIGN TO DDPADRON
007900     FILE STATUS IS FS-REGIS.
008000
008100     SELECT LIBRO-CONTAD  ASSIGN TO DDLIBRO
008200     FILE STATUS IS FS-LIBRO.
008300
008400     SELECT TBL-SECUEN    ASSIGN TO DDSECUEN
008500     FILE STATUS IS FS-SECUEN.
008600
008700     SELECT REPORTE-SAL   ASSIGN TO DDREPBK
008800     FILE STATUS IS FS-REPORTE.
008900
009000     SELECT TOTALES       ASSIGN TO DDTOTALE
009100     FILE STATUS IS FS-TOTALES.
009200
009300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700 FD  REGIS-ENTRADA
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-REGIS-ENTRADA      PIC X(15).
010100
010200 FD  LIBRO-CONTAD
010300     BLOCK CONTAINS 0 RECORDS
010400     RECORDING MODE IS F.
010500 01  REG-LIBRO-CONTAD       PIC X(30).
010600
010700 FD  TBL-SECUEN
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORDING MODE IS F.
011000 01  REG-TBL-SECUEN         PIC X(15).
011100
011200 FD  REPORTE-SAL
011300     BLOCK CONTAINS 0 RECORDS
011400     RECORDING MODE IS F.
011500 01  REG-REPORTE-SAL        PIC X(160).
011600
011700 FD  TOTALES
011800     BLOCK CONTAINS 0 RECORDS
011900     RECORDING MODE IS F.
012000 01  REG-TOTALES-OUT        PIC X(40).
012100
012200 WORKING-STORAGE SECTION.
012300*========================*
012400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012500
012600*---- FILE STATUS -----------------------------------------------
012700 77  FS-REGIS                PIC XX      VALUE SPACES.
012800     88  FS-REGIS-FIN                     VALUE '10'.
012900 77  FS-LIBRO                 PIC XX      VALUE SPACES.
013000     88  FS-LIBRO-FIN                     VALUE '10'.
013100 77  FS-SECUEN                PIC XX      VALUE SPACES.
013200     88  FS-SECUEN-FIN                    VALUE '10'.
013300 77  FS-REPORTE               PIC XX      VALUE SPACES.
013400 77  FS-TOTALES               PIC XX      VALUE SPACES.
013500
013600*---- CONTADORES DE CONTROL --------------------------------------
013700 77  WS-CANT-PROCESADOS       PIC 9(05)   COMP-3 VALUE ZEROS.
013800 77  WS-CANT-OMITIDOS         PIC 9(05)   COMP-3 VALUE ZEROS.
013900 77  WS-CANT-CREADOS          PIC 9(05)   COMP-3 VALUE ZEROS.
014000 77  WS-CANT-REUTILIZADOS     PIC 9(05)   COMP-3 VALUE ZEROS.
014100 77  WS-CANT-ERRORES          PIC 9(05)   COMP-3 VALUE ZEROS.
014200 77  WS-CANT-SEC-UPD          PIC 9(05)   COMP-3 VALUE ZEROS.
014300 77  WS-CANT-AUDITORIA        PIC 9(05)   COMP-3 VALUE ZEROS.
014400
014500*---- ANIO ACADEMICO VIGENTE, USADO AL CREAR CONTADORES NUEVOS ---
014600 77  WS-FECHA-HOY-AREA        PIC 9(06)   VALUE ZEROS.
014700 77  WS-FH-ANIO-N             PIC 9(02)   VALUE ZEROS.
014800 77  WS-FH-MES-N              PIC 9(02)   VALUE ZEROS.
014900 77  WS-FH-DIA-N              PIC 9(02)   VALUE ZEROS.
015000 77  WS-MES-CORTE             PIC 9(02)   VALUE 07.
015100 77  WS-DIA-CORTE             PIC 9(02)   VALUE 01.
015200 77  WS-ANIO-VIGENTE          PIC X(02)   VALUE SPACES.
015300 77  WS-ANIO-VIGENTE-N        PIC 9(02)   VALUE ZEROS.
015400
015500*---- AREAS DE TRABAJO DE BUSQUEDA Y VALIDACION ------------------
015600 77  WS-K                     PIC 9(05)   COMP  VALUE ZEROS.
015700 77  WS-M                     PIC 9(05)   COMP  VALUE ZEROS.
015800 77  WS-LIB-IDX-ENC           PIC 9(05)   COMP  VALUE ZEROS.
015900 77  WS-LIB-ENCONTRADO        PIC X(01)   VALUE 'N'.
016000     88  WS-LIB-SI-ENCONTRADO             VALUE 'S'.
016100 77  WS-CLA-IDX-ENC           PIC 9(03)   COMP  VALUE ZEROS.
016200 77  WS-PREFIJO-ESPERADO      PIC X(03)   VALUE SPACES.
016300 77  WS-PREFIJO-REAL          PIC X(03)   VALUE SPACES.
016400 77  WS-SEC-IDX-ENC           PIC 9(03)   COMP  VALUE ZEROS.
016500 77  WS-SEC-ESPERADA          PIC 9(05)   VALUE ZEROS.
016600 77  WS-AUD-DUPLICADO         PIC X(01)   VALUE 'N'.
016700     88  WS-AUD-ES-DUPLICADO              VALUE 'S'.
016800 77  WS-AUD-DIGITO-OK         PIC X(01)   VALUE 'S'.
016900     88  WS-AUD-TODOS-DIGITOS             VALUE 'S'.
017000 77  WS-AUD-PATRON-OK         PIC X(01)   VALUE 'S'.
017100     88  WS-AUD-PATRON-ES-OK              VALUE 'S'.
017200 77  WS-N                     PIC 9(03)   COMP  VALUE ZEROS.
017300 77  WS-AUD-RANGO-OK          PIC X(01)   VALUE 'S'.
017400     88  WS-AUD-RANGO-ES-OK               VALUE 'S'.
017500 77  WS-AUD-DESINC-OK         PIC X(01)   VALUE 'S'.
017600     88  WS-AUD-DESINC-ES-OK              VALUE 'S'.
017700 77  WS-AUD-CLA-IDX-ENC       PIC 9(03)   COMP  VALUE ZEROS.
017800 77  WS-AUD-MAX-ESPERADO      PIC 9(05)   VALUE ZEROS.
017900
018000*---- AREA DE TRABAJO PARA DESGLOSAR UN DOCUMENTO EN DIGITOS -----
018100 01  WS-DOC-AREA.
018200     03  WS-DOC-TEXTO         PIC X(10)    VALUE SPACES.
018300     03  FILLER               PIC X(02)    VALUE SPACES.
018400 01  WS-DOC-POR-DIGITO REDEFINES WS-DOC-AREA.
018500     03  WS-DOC-DIG OCCURS 10 TIMES PIC X(01).
018600     03  FILLER               PIC X(02)    VALUE SPACES.
018700
018800*///////////  COPY CPREGIST  ////////////////////////////////////
018900*    LAYOUT REGISTRO DE PADRON (REGISTRY-IN) - LARGO 15 BYTES
019000 01  WS-REG-PADRON.
019100     03  PAD-DOC-NAL             PIC X(10)    VALUE SPACES.
019200     03  PAD-SEXO                PIC X(01)    VALUE SPACES.
019300     03  FILLER                  PIC X(04)    VALUE SPACES.
019400
019500*///////////  COPY CPLEDGER  ////////////////////////////////////
019600*    LAYOUT REGISTRO DE LIBRO DE CONTADORES - LARGO 30 BYTES
019700 01  WS-REG-LIBRO.
019800     03  LIB-DOC-NAL              PIC X(10)    VALUE SPACES.
019900     03  LIB-CONTADOR             PIC X(09)    VALUE SPACES.
020000     03  LIB-ANIO                 PIC X(02)    VALUE SPACES.
020100     03  FILLER                   PIC X(09)    VALUE SPACES.
020200
020300*---- VISTA ALTERNATIVA DEL LIBRO POR COMPONENTES DEL CONTADOR ---
020400 01  WS-LIBRO-POR-PARTE REDEFINES WS-REG-LIBRO.
020500     03  LBP-DOC                  PIC X(10).
020600     03  LBP-ANIO-CONT            PIC X(02).
020700     03  LBP-PREFIJO              PIC X(03).
020800     03  LBP-SEC-ALFA             PIC X(04).
020900     03  LBP-ANIO-LEDGER          PIC X(02).
021000     03  FILLER                   PIC X(09).
021100
021200*///////////  COPY CPSECTBL  /////////////////////////////////////
021300*    LAYOUT TABLA DE SECUENCIAS - LARGO 15 BYTES
021400 01  WS-REG-SECTBL.
021500     03  SEC-ANIO                 PIC X(02)    VALUE SPACES.
021600     03  SEC-PREFIJO              PIC X(03)    VALUE SPACES.
021700     03  SEC-PROX-SEC             PIC 9(05)    VALUE ZEROS.
021800     03  FILLER                   PIC X(05)    VALUE SPACES.
021900
022000 01  WS-SECTBL-ALT REDEFINES WS-REG-SECTBL.
022100     03  STA-CLAVE                PIC X(05).
022200     03  STA-PROX                 PIC X(05).
022300     03  FILLER                   PIC X(05).
022400
022500*///////////  COPY CPREPBK  //////////////////////////////////////
022600*    LAYOUT REGISTRO DE REPORTE DE RECONCILIACION - 160 BYTES
022700 01  WS-REG-REPBK.
022800     03  RPB-CLAVE                PIC X(10)    VALUE SPACES.
022900     03  RPB-CODIGO               PIC X(24)    VALUE SPACES.
023000     03  RPB-MENSAJE              PIC X(60)    VALUE SPACES.
023100     03  RPB-DETALLE              PIC X(60)    VALUE SPACES.
023200     03  FILLER                   PIC X(06)    VALUE SPACES.
023300
023400*///////////  COPY CPCTLTOT  /////////////////////////////////////
023500 01  CTL-TOTAL-REC.
023600     03  CT-STEP-ID               PIC X(08)    VALUE SPACES.
023700     03  CT-LABEL                 PIC X(16)    VALUE SPACES.
023800     03  CT-VALOR                 PIC S9(7)    COMP-3.
023900     03  FILLER                   PIC X(11)    VALUE SPACES.
024000
024100*---- TABLA DEL LIBRO DE CONTADORES EN MEMORIA (PROPIA DEL PASO) -
024200 01  WS-TABLA-LIBRO.
024300     03  WS-LIB-CANT          PIC 9(05)   COMP-3 VALUE ZEROS.
024400     03  FILLER               PIC X(04)   VALUE SPACES.
024500     03  WS-LIB-ELEM OCCURS 0 TO 5000 TIMES
024600                     DEPENDING ON WS-LIB-CANT
024700                     INDEXED BY WS-LIB-IDX.
024800         05  WS-LIB-T-DOC     PIC X(10)   VALUE SPACES.
024900         05  WS-LIB-T-CONT    PIC X(09)   VALUE SPACES.
025000         05  WS-LIB-T-ANIO    PIC X(02)   VALUE SPACES.
025100
025200*---- TABLA DE SECUENCIAS EN MEMORIA (PROPIA DEL PASO) -----------
025300 01  WS-TABLA-SECUEN.
025400     03  WS-SEC-CANT          PIC 9(03)   COMP-3 VALUE ZEROS.
025500     03  FILLER               PIC X(04)   VALUE SPACES.
025600     03  WS-SEC-ELEM OCCURS 0 TO 60 TIMES
025700                     DEPENDING ON WS-SEC-CANT
025800                     INDEXED BY WS-SEC-IDX.
025900         05  WS-SEC-T-ANIO    PIC X(02)   VALUE SPACES.
026000         05  WS-SEC-T-PREF    PIC X(03)   VALUE SPACES.
026100         05  WS-SEC-T-PROX    PIC 9(05)   VALUE ZEROS.
026200
026300*---- TABLA DE CLAVES (ANIO,PREFIJO) CON EL MAXIMO REAL DEL LIBRO 
026400 01  WS-TABLA-CLAVES.
026500     03  WS-CLA-CANT          PIC 9(03)   COMP-3 VALUE ZEROS.
026600     03  WS-CLA-ELEM OCCURS 0 TO 200 TIMES
026700                     DEPENDING ON WS-CLA-CANT
026800                     INDEXED BY WS-CLA-IDX.
026900         05  WS-CLA-ANIO      PIC X(02)   VALUE SPACES.
027000         05  WS-CLA-PREFIJO   PIC X(03)   VALUE SPACES.
027100         05  WS-CLA-MAX-SEC   PIC 9(05)   VALUE ZEROS.
027200
027300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
027400
027500*--------------------------------------------------------------
027600 LINKAGE SECTION.
027700*================*
027800
027900 01  LK-COMUNICACION.
028000     03  LK-FUNCION          PIC X(08).
028100     03  LK-DOC-NAL          PIC X(10).
028200     03  LK-SEXO             PIC 9(01).
028300     03  LK-ANIO             PIC X(02).
028400     03  LK-CONTADOR         PIC X(09).
028500     03  LK-RETCOD           PIC X(24).
028600     03  FILLER              PIC X(10).
028700
028800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
028900 PROCEDURE DIVISION.
029000
029100 MAIN-PROGRAM-I.
029200
029300     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
029400     PERFORM 2000-PROCESO-I        THRU 2000-PROCESO-F
029500                                        UNTIL FS-REGIS-FIN
029600     PERFORM 3000-RECONCILIAR-I    THRU 3000-RECONCILIAR-F
029700     PERFORM 4000-AUDITORIA-I      THRU 4000-AUDITORIA-F
029800     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
029900
030000 MAIN-PROGRAM-F. GOBACK.
030100
030200
030300*---- INICIO: CARGA EL LIBRO Y LAS SECUENCIAS, ABRE LOS DEMAS ----
030400 1000-INICIO-I.
030500
030600     PERFORM 1050-CALC-ANIO THRU 1050-CALC-ANIO-F
030700
030800     OPEN INPUT LIBRO-CONTAD
030900     IF FS-LIBRO = '00' THEN
031000        PERFORM 1100-CARGAR-UN-LIBRO THRU 1100-CARGAR-UN-LIBRO-F
031100           UNTIL FS-LIBRO-FIN
031200     END-IF
031300     CLOSE LIBRO-CONTAD
031400
031500     OPEN INPUT TBL-SECUEN
031600     IF FS-SECUEN = '00' THEN
031700        PERFORM 1200-CARGAR-UNA-SECUEN
031800           THRU 1200-CARGAR-UNA-SECUEN-F
031900           UNTIL FS-SECUEN-FIN
032000     END-IF
032100     CLOSE TBL-SECUEN
032200
032300     OPEN INPUT  REGIS-ENTRADA
032400     OPEN OUTPUT REPORTE-SAL
032500     OPEN OUTPUT TOTALES
032600     IF FS-REGIS IS NOT EQUAL '00' OR
032700        FS-REPORTE IS NOT EQUAL '00' OR
032800        FS-TOTALES IS NOT EQUAL '00' THEN
032900        DISPLAY '* ERROR EN OPEN DE PROGM05R'
033000        MOVE 9999 TO RETURN-CODE
033100        SET FS-REGIS-FIN TO TRUE
033200     ELSE
033300        PERFORM 2100-LEER-I THRU 2100-LEER-F
033400     END-IF.
033500
033600 1000-INICIO-F. EXIT.
033700
033800
033900*---- CALCULA EL ANIO ACADEMICO VIGENTE (U6) ---------------------
034000 1050-CALC-ANIO.
034100
034200     ACCEPT WS-FECHA-HOY-AREA FROM DATE
034300     MOVE WS-FECHA-HOY-AREA (1:2) TO WS-FH-ANIO-N
034400     MOVE WS-FECHA-HOY-AREA (3:2) TO WS-FH-MES-N
034500     MOVE WS-FECHA-HOY-AREA (5:2) TO WS-FH-DIA-N
034600
034700     IF WS-FH-MES-N > WS-MES-CORTE OR
034800        (WS-FH-MES-N = WS-MES-CORTE AND
034900         WS-FH-DIA-N >= WS-DIA-CORTE) THEN
035000        MOVE WS-FH-ANIO-N TO WS-ANIO-VIGENTE-N
035100     ELSE
035200        COMPUTE WS-ANIO-VIGENTE-N = WS-FH-ANIO-N - 1
035300     END-IF
035400
035500     MOVE WS-ANIO-VIGENTE-N TO WS-ANIO-VIGENTE.
035600
035700 1050-CALC-ANIO-F. EXIT.
035800
035900
036000*---- CARGA UN REGISTRO DEL LIBRO EN LA TABLA Y EN LAS CLAVES ----
036100 1100-CARGAR-UN-LIBRO.
036200
036300     READ LIBRO-CONTAD INTO WS-REG-LIBRO
036400     EVALUATE FS-LIBRO
036500        WHEN '00'
036600           ADD 1 TO WS-LIB-CANT
036700           MOVE LIB-DOC-NAL   TO WS-LIB-T-DOC (WS-LIB-CANT)
036800           MOVE LIB-CONTADOR  TO WS-LIB-T-CONT (WS-LIB-CANT)
036900           MOVE LIB-ANIO      TO WS-LIB-T-ANIO (WS-LIB-CANT)
037000           PERFORM 1300-ACUMULAR-CLAVE THRU 1300-ACUMULAR-CLAVE-F
037100        WHEN '10'
037200           SET FS-LIBRO-FIN TO TRUE
037300        WHEN OTHER
037400           DISPLAY '* ERROR EN LECTURA LIBRO-CONTAD = ' FS-LIBRO
037500           MOVE 9999 TO RETURN-CODE
037600           SET FS-LIBRO-FIN TO TRUE
037700     END-EVALUATE.
037800
037900 1100-CARGAR-UN-LIBRO-F. EXIT.
038000
038100
038200*---- CARGA UNA SECUENCIA EN LA TABLA DE SECUENCIAS --------------
038300 1200-CARGAR-UNA-SECUEN.
038400
038500     READ TBL-SECUEN INTO WS-REG-SECTBL
038600     EVALUATE FS-SECUEN
038700        WHEN '00'
038800           ADD 1 TO WS-SEC-CANT
038900           MOVE SEC-ANIO      TO WS-SEC-T-ANIO (WS-SEC-CANT)
039000           MOVE SEC-PREFIJO   TO WS-SEC-T-PREF (WS-SEC-CANT)
039100           MOVE SEC-PROX-SEC  TO WS-SEC-T-PROX (WS-SEC-CANT)
039200        WHEN '10'
039300           SET FS-SECUEN-FIN TO TRUE
039400        WHEN OTHER
039500           DISPLAY '* ERROR EN LECTURA TBL-SECUEN = ' FS-SECUEN
039600           MOVE 9999 TO RETURN-CODE
039700           SET FS-SECUEN-FIN TO TRUE
039800     END-EVALUATE.
039900
040000 1200-CARGAR-UNA-SECUEN-F. EXIT.
040100
040200
040300*---- ACUMULA LA CLAVE (ANIO,PREFIJO) DEL LIBRO QUE SE ACABA DE --
040400*---- LEER, MANTENIENDO EL MAXIMO DE SECUENCIA VISTO -------------
040500 1300-ACUMULAR-CLAVE.
040600
040700     MOVE ZEROS TO WS-CLA-IDX-ENC
040800     PERFORM 1310-BUSCAR-UNA-CLAVE THRU 1310-BUSCAR-UNA-CLAVE-F
040900        VARYING WS-K FROM 1 BY 1
041000        UNTIL WS-K > WS-CLA-CANT OR WS-CLA-IDX-ENC > ZEROS
041100
041200     IF WS-CLA-IDX-ENC = ZEROS THEN
041300        ADD 1 TO WS-CLA-CANT
041400        MOVE LBP-ANIO-CONT  TO WS-CLA-ANIO (WS-CLA-CANT)
041500        MOVE LBP-PREFIJO    TO WS-CLA-PREFIJO (WS-CLA-CANT)
041600        MOVE LBP-SEC-ALFA   TO WS-CLA-MAX-SEC (WS-CLA-CANT)
041700     ELSE
041800        IF LBP-SEC-ALFA > WS-CLA-MAX-SEC (WS-CLA-IDX-ENC) THEN
041900           MOVE LBP-SEC-ALFA TO WS-CLA-MAX-SEC (WS-CLA-IDX-ENC)
042000        END-IF
042100     END-IF.
042200
042300 1300-ACUMULAR-CLAVE-F. EXIT.
042400
042500*---- BUSCA UNA CLAVE EXISTENTE (INVOCADO POR 1300) --------------
042600 1310-BUSCAR-UNA-CLAVE.
042700
042800     IF WS-CLA-ANIO (WS-K) = LBP-ANIO-CONT AND
042900        WS-CLA-PREFIJO (WS-K) = LBP-PREFIJO THEN
043000        MOVE WS-K TO WS-CLA-IDX-ENC
043100     END-IF.
043200
043300 1310-BUSCAR-UNA-CLAVE-F. EXIT.
043400
043500
043600*-----------------------------------------------------------------
043700 2000-PROCESO-I.
043800
043900     PERFORM 2010-EVALUAR-FILA THRU 2010-EVALUAR-FILA-F
044000     PERFORM 2100-LEER-I       THRU 2100-LEER-F.
044100
044200 2000-PROCESO-F. EXIT.
044300
044400
044500*---- VALIDA LA FILA Y DECIDE SI BUSCA, REUSA O CREA -------------
044600 2010-EVALUAR-FILA.
044700
044800     IF PAD-DOC-NAL = SPACES OR
044900        (PAD-SEXO NOT = '0' AND PAD-SEXO NOT = '1') THEN
045000        ADD 1 TO WS-CANT-OMITIDOS
045100     ELSE
045200        ADD 1 TO WS-CANT-PROCESADOS
045300        PERFORM 2020-BUSCAR-EN-LIBRO THRU 2020-BUSCAR-EN-LIBRO-F
045400        IF WS-LIB-SI-ENCONTRADO THEN
045500           PERFORM 2030-VERIFICAR-PREFIJO
045600              THRU 2030-VERIFICAR-PREFIJO-F
045700        ELSE
045800           PERFORM 2040-CREAR-O-REPORTAR
045900              THRU 2040-CREAR-O-REPORTAR-F
046000        END-IF
046100     END-IF.
046200
046300 2010-EVALUAR-FILA-F. EXIT.
046400
046500
046600*---- BUSQUEDA LINEAL DE PAD-DOC-NAL EN LA TABLA DEL LIBRO -------
046700 2020-BUSCAR-EN-LIBRO.
046800
046900     MOVE 'N' TO WS-LIB-ENCONTRADO
047000     MOVE ZEROS TO WS-LIB-IDX-ENC
047100     PERFORM 2021-COMPARAR-UN-LIBRO THRU 2021-COMPARAR-UN-LIBRO-F
047200        VARYING WS-K FROM 1 BY 1
047300        UNTIL WS-K > WS-LIB-CANT OR WS-LIB-SI-ENCONTRADO.
047400
047500 2020-BUSCAR-EN-LIBRO-F. EXIT.
047600
047700*---- COMPARA UN ELEMENTO DEL LIBRO (INVOCADO POR 2020) ----------
047800 2021-COMPARAR-UN-LIBRO.
047900
048000     IF WS-LIB-T-DOC (WS-K) = PAD-DOC-NAL THEN
048100        MOVE 'S' TO WS-LIB-ENCONTRADO
048200        MOVE WS-K TO WS-LIB-IDX-ENC
048300     END-IF.
048400
048500 2021-COMPARAR-UN-LIBRO-F. EXIT.
048600
048700
048800*---- EL DOCUMENTO YA TIENE CONTADOR: VERIFICA EL PREFIJO --------
048900 2030-VERIFICAR-PREFIJO.
049000
049100     IF PAD-SEXO = '1' THEN
049200        MOVE '357' TO WS-PREFIJO-ESPERADO
049300     ELSE
049400        MOVE '373' TO WS-PREFIJO-ESPERADO
049500     END-IF
049600
049700     MOVE WS-LIB-T-CONT (WS-LIB-IDX-ENC) (3:3) TO WS-PREFIJO-REAL
049800
049900     IF WS-PREFIJO-REAL NOT = WS-PREFIJO-ESPERADO THEN
050000        MOVE PAD-DOC-NAL              TO RPB-CLAVE
050100        MOVE 'E_LEDGER_GENDER_MISMATCH' TO RPB-CODIGO
050200        MOVE 'EL PREFIJO DEL CONTADOR NO CONCUERDA CON EL SEXO'
050300                                      TO RPB-MENSAJE
050400        MOVE WS-LIB-T-CONT (WS-LIB-IDX-ENC) TO RPB-DETALLE
050500        WRITE REG-REPORTE-SAL FROM WS-REG-REPBK
050600        ADD 1 TO WS-CANT-ERRORES
050700     ELSE
050800        ADD 1 TO WS-CANT-REUTILIZADOS
050900     END-IF.
051000
051100 2030-VERIFICAR-PREFIJO-F. EXIT.
051200
051300
051400*---- EL DOCUMENTO NO TIENE CONTADOR: CREA O SOLO DIAGNOSTICA ----
051500 2040-CREAR-O-REPORTAR.
051600
051700     IF SW-SOLO-DIAGNOSTICO THEN
051800        MOVE PAD-DOC-NAL     TO RPB-CLAVE
051900        MOVE 'DRY_RUN_MISSING' TO RPB-CODIGO
052000        MOVE 'DOCUMENTO SIN CONTADOR - MODO DE SOLO DIAGNOSTICO'
052100                               TO RPB-MENSAJE
052200        MOVE SPACES          TO RPB-DETALLE
052300        WRITE REG-REPORTE-SAL FROM WS-REG-REPBK
052400     ELSE
052500        MOVE 'OBTENER'       TO LK-FUNCION
052600        MOVE PAD-DOC-NAL     TO LK-DOC-NAL
052700        MOVE PAD-SEXO        TO LK-SEXO
052800        MOVE WS-ANIO-VIGENTE TO LK-ANIO
052900        CALL 'PGMCNTAF' USING LK-COMUNICACION
053000
053100        IF LK-RETCOD = SPACES THEN
053200           MOVE PAD-DOC-NAL   TO RPB-CLAVE
053300           MOVE 'ASSIGNED'    TO RPB-CODIGO
053400           MOVE 'CONTADOR CREADO PARA UN DOCUMENTO SIN LIBRO'
053500                               TO RPB-MENSAJE
053600           MOVE LK-CONTADOR    TO RPB-DETALLE
053700           WRITE REG-REPORTE-SAL FROM WS-REG-REPBK
053800           ADD 1 TO WS-CANT-CREADOS
053900           PERFORM 2041-AGREGAR-AL-LIBRO
054000              THRU 2041-AGREGAR-AL-LIBRO-F
054100        ELSE
054200           MOVE PAD-DOC-NAL   TO RPB-CLAVE
054300           MOVE LK-RETCOD      TO RPB-CODIGO
054400           MOVE 'EL SERVICIO DE CONTADORES RECHAZO EL ALTA'
054500                               TO RPB-MENSAJE
054600           MOVE SPACES          TO RPB-DETALLE
054700           WRITE REG-REPORTE-SAL FROM WS-REG-REPBK
054800           ADD 1 TO WS-CANT-ERRORES
054900        END-IF
055000     END-IF.
055100
055200 2040-CREAR-O-REPORTAR-F. EXIT.
055300
055400
055500*---- AGREGA EL CONTADOR RECIEN CREADO A LA TABLA Y A LAS CLAVES -
055600 2041-AGREGAR-AL-LIBRO.
055700
055800     ADD 1 TO WS-LIB-CANT
055900     MOVE PAD-DOC-NAL     TO WS-LIB-T-DOC (WS-LIB-CANT)
056000     MOVE LK-CONTADOR     TO WS-LIB-T-CONT (WS-LIB-CANT)
056100     MOVE WS-ANIO-VIGENTE TO WS-LIB-T-ANIO (WS-LIB-CANT)
056200     MOVE LK-CONTADOR     TO LIB-CONTADOR
056300     PERFORM 1300-ACUMULAR-CLAVE THRU 1300-ACUMULAR-CLAVE-F.
056400
056500 2041-AGREGAR-AL-LIBRO-F. EXIT.
056600
056700
056800*-----------------------------------------------------------------
056900 2100-LEER-I.
057000
057100     READ REGIS-ENTRADA INTO WS-REG-PADRON
057200
057300     EVALUATE FS-REGIS
057400        WHEN '00'
057500           CONTINUE
057600        WHEN '10'
057700           SET FS-REGIS-FIN TO TRUE
057800        WHEN OTHER
057900           DISPLAY '* ERROR EN LECTURA REGIS-ENTRADA = ' FS-REGIS
058000           MOVE 9999 TO RETURN-CODE
058100           SET FS-REGIS-FIN TO TRUE
058200     END-EVALUATE.
058300
058400 2100-LEER-F. EXIT.
058500
058600
058700*---- RECONCILIA CADA CLAVE (ANIO,PREFIJO) CONTRA LA SECUENCIA ---
058800 3000-RECONCILIAR-I.
058900
059000     PERFORM 3010-RECONCILIAR-UNA-CLAVE
059100        THRU 3010-RECONCILIAR-UNA-CLAVE-F
059200        VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-CLA-CANT.
059300
059400 3000-RECONCILIAR-F. EXIT.
059500
059600
059700*---- RECONCILIA UNA CLAVE (INVOCADO POR 3000) -------------------
059800 3010-RECONCILIAR-UNA-CLAVE.
059900
060000     COMPUTE WS-SEC-ESPERADA = WS-CLA-MAX-SEC (WS-K) + 1
060100
060200     MOVE ZEROS TO WS-SEC-IDX-ENC
060300     PERFORM 3011-BUSCAR-UNA-SECUEN THRU 3011-BUSCAR-UNA-SECUEN-F
060400        VARYING WS-M FROM 1 BY 1
060500        UNTIL WS-M > WS-SEC-CANT OR WS-SEC-IDX-ENC > ZEROS
060600
060700     IF WS-SEC-IDX-ENC = ZEROS THEN
060800        PERFORM 3020-REPORTAR-SEC-UPD THRU 3020-REPORTAR-SEC-UPD-F
060900        IF SW-MODO-REAL THEN
061000           ADD 1 TO WS-SEC-CANT
061100           MOVE WS-CLA-ANIO (WS-K)    TO WS-SEC-T-ANIO
061200              (WS-SEC-CANT)
061300           MOVE WS-CLA-PREFIJO (WS-K) TO WS-SEC-T-PREF
061400              (WS-SEC-CANT)
061500           MOVE WS-SEC-ESPERADA       TO WS-SEC-T-PROX
061600              (WS-SEC-CANT)
061700        END-IF
061800     ELSE
061900        IF WS-SEC-T-PROX (WS-SEC-IDX-ENC) NOT = WS-SEC-ESPERADA
062000           THEN
062100           PERFORM 3020-REPORTAR-SEC-UPD
062200              THRU 3020-REPORTAR-SEC-UPD-F
062300           IF SW-MODO-REAL THEN
062400              MOVE WS-SEC-ESPERADA TO WS-SEC-T-PROX
062500                 (WS-SEC-IDX-ENC)
062600           END-IF
062700        END-IF
062800     END-IF.
062900
063000 3010-RECONCILIAR-UNA-CLAVE-F. EXIT.
063100
063200*---- BUSCA LA SECUENCIA DE LA CLAVE (INVOCADO POR 3010) ---------
063300 3011-BUSCAR-UNA-SECUEN.
063400
063500     IF WS-SEC-T-ANIO (WS-M) = WS-CLA-ANIO (WS-K) AND
063600        WS-SEC-T-PREF (WS-M) = WS-CLA-PREFIJO (WS-K) THEN
063700        MOVE WS-M TO WS-SEC-IDX-ENC
063800     END-IF.
063900
064000 3011-BUSCAR-UNA-SECUEN-F. EXIT.
064100
064200*---- GRABA LA TARJETA DE RECONCILIACION DE SECUENCIA ------------
064300 3020-REPORTAR-SEC-UPD.
064400
064500     MOVE SPACES TO RPB-CLAVE
064600     STRING WS-CLA-ANIO (WS-K)    DELIMITED BY SIZE
064700            '-'                   DELIMITED BY SIZE
064800            WS-CLA-PREFIJO (WS-K) DELIMITED BY SIZE
064900            INTO RPB-CLAVE
065000     IF SW-SOLO-DIAGNOSTICO THEN
065100        MOVE 'SEQUENCE_UPDATE_DRY_RUN' TO RPB-CODIGO
065200     ELSE
065300        MOVE 'SEQUENCE_UPDATE'         TO RPB-CODIGO
065400     END-IF
065500     MOVE 'PROXIMA SECUENCIA DESACTUALIZADA CONTRA EL LIBRO'
065600                                       TO RPB-MENSAJE
065700     MOVE WS-SEC-ESPERADA TO RPB-DETALLE
065800     WRITE REG-REPORTE-SAL FROM WS-REG-REPBK
065900     ADD 1 TO WS-CANT-SEC-UPD.
066000
066100 3020-REPORTAR-SEC-UPD-F. EXIT.
066200
066300
066400*---- AUDITORIA COMPLETA DEL LIBRO DE CONTADORES -----------------
066500 4000-AUDITORIA-I.
066600
066700     PERFORM 4010-AUDITAR-UN-LIBRO THRU 4010-AUDITAR-UN-LIBRO-F
066800        VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-LIB-CANT
066900     PERFORM 4050-CHEQUEAR-RANGO   THRU 4050-CHEQUEAR-RANGO-F
067000        VARYING WS-N FROM 1 BY 1 UNTIL WS-N > WS-SEC-CANT
067100     PERFORM 4060-CHEQUEAR-DESINCRONIA
067200        THRU 4060-CHEQUEAR-DESINCRONIA-F
067300        VARYING WS-N FROM 1 BY 1 UNTIL WS-N > WS-SEC-CANT
067400
067500     IF WS-CANT-AUDITORIA = ZEROS THEN
067600        MOVE SPACES TO RPB-CLAVE
067700        MOVE 'CHECKS_PASSED' TO RPB-CODIGO
067800        MOVE 'TODAS LAS VERIFICACIONES DE AUDITORIA APROBARON'
067900                              TO RPB-MENSAJE
068000        MOVE SPACES           TO RPB-DETALLE
068100        WRITE REG-REPORTE-SAL FROM WS-REG-REPBK
068200     END-IF.
068300
068400 4000-AUDITORIA-F. EXIT.
068500
068600
068700*---- AUDITA UN REGISTRO DEL LIBRO (INVOCADO POR 4000) -----------
068800 4010-AUDITAR-UN-LIBRO.
068900
069000     PERFORM 4020-CHEQUEAR-PATRON    THRU 4020-CHEQUEAR-PATRON-F
069100     PERFORM 4030-CHEQUEAR-DOCUMENTO
069200        THRU 4030-CHEQUEAR-DOCUMENTO-F
069300     PERFORM 4040-CHEQUEAR-DUPLICADO
069400        THRU 4040-CHEQUEAR-DUPLICADO-F.
069500
069600 4010-AUDITAR-UN-LIBRO-F. EXIT.
069700
069800
069900*---- (A) EL CONTADOR DEBE SEGUIR EL PATRON YY(357|373)NNNN ------
070000 4020-CHEQUEAR-PATRON.
070100
070200     MOVE 'S' TO WS-AUD-PATRON-OK
070300
070400     IF WS-LIB-T-CONT (WS-K) (3:3) NOT = '357' AND
070500        WS-LIB-T-CONT (WS-K) (3:3) NOT = '373' THEN
070600        MOVE 'N' TO WS-AUD-PATRON-OK
070700     END-IF
070800
070900     MOVE WS-LIB-T-CONT (WS-K) (1:2) TO WS-DOC-TEXTO (1:2)
071000     MOVE WS-LIB-T-CONT (WS-K) (6:4) TO WS-DOC-TEXTO (3:4)
071100     MOVE SPACES                     TO WS-DOC-TEXTO (7:4)
071200     PERFORM 4021-CHEQUEAR-UN-DIGITO
071300        THRU 4021-CHEQUEAR-UN-DIGITO-F
071400        VARYING WS-M FROM 1 BY 1 UNTIL WS-M > 6
071500
071600     IF NOT WS-AUD-TODOS-DIGITOS THEN
071700        MOVE 'N' TO WS-AUD-PATRON-OK
071800     END-IF
071900
072000     IF NOT WS-AUD-PATRON-ES-OK THEN
072100        MOVE WS-LIB-T-DOC (WS-K)     TO RPB-CLAVE
072200        MOVE 'E_AUDIT_PATRON'        TO RPB-CODIGO
072300        MOVE 'EL CONTADOR NO CUMPLE EL PATRON YY+PREFIJO+SECUEN'
072400                                      TO RPB-MENSAJE
072500        MOVE WS-LIB-T-CONT (WS-K)    TO RPB-DETALLE
072600        WRITE REG-REPORTE-SAL FROM WS-REG-REPBK
072700        ADD 1 TO WS-CANT-AUDITORIA
072800     END-IF.
072900
073000 4020-CHEQUEAR-PATRON-F. EXIT.
073100
073200*---- CHEQUEA UN DIGITO DEL AREA WS-DOC-TEXTO (INVOCADO 4020) ----
073300 4021-CHEQUEAR-UN-DIGITO.
073400
073500     MOVE 'S' TO WS-AUD-DIGITO-OK
073600     IF WS-DOC-DIG (WS-M) NOT NUMERIC THEN
073700        MOVE 'N' TO WS-AUD-DIGITO-OK
073800     END-IF.
073900
074000 4021-CHEQUEAR-UN-DIGITO-F. EXIT.
074100
074200
074300*---- (B) EL DOCUMENTO DEBE TENER EXACTAMENTE 10 DIGITOS --------
074400 4030-CHEQUEAR-DOCUMENTO.
074500
074600     MOVE WS-LIB-T-DOC (WS-K) TO WS-DOC-TEXTO
074700     MOVE 'S' TO WS-AUD-PATRON-OK
074800     PERFORM 4031-CHEQUEAR-UN-DIGITO-DOC
074900        THRU 4031-CHEQUEAR-UN-DIGITO-DOC-F
075000        VARYING WS-M FROM 1 BY 1 UNTIL WS-M > 10
075100
075200     IF NOT WS-AUD-PATRON-ES-OK THEN
075300        MOVE WS-LIB-T-DOC (WS-K)  TO RPB-CLAVE
075400        MOVE 'E_AUDIT_DOCUMENTO'  TO RPB-CODIGO
075500        MOVE 'EL DOCUMENTO DEL LIBRO NO TIENE 10 DIGITOS'
075600                                  TO RPB-MENSAJE
075700        MOVE WS-LIB-T-DOC (WS-K)  TO RPB-DETALLE
075800        WRITE REG-REPORTE-SAL FROM WS-REG-REPBK
075900        ADD 1 TO WS-CANT-AUDITORIA
076000     END-IF.
076100
076200 4030-CHEQUEAR-DOCUMENTO-F. EXIT.
076300
076400*---- CHEQUEA UN DIGITO DEL DOCUMENTO (INVOCADO POR 4030) --------
076500 4031-CHEQUEAR-UN-DIGITO-DOC.
076600
076700     IF WS-DOC-DIG (WS-M) NOT NUMERIC THEN
076800        MOVE 'N' TO WS-AUD-PATRON-OK
076900     END-IF.
077000
077100 4031-CHEQUEAR-UN-DIGITO-DOC-F. EXIT.
077200
077300
077400*---- (C) NINGUN CONTADOR PUEDE REPETIRSE EN TODO EL LIBRO -------
077500 4040-CHEQUEAR-DUPLICADO.
077600
077700     MOVE 'N' TO WS-AUD-DUPLICADO
077800     PERFORM 4041-COMPARAR-OTRO-ELEM
077900        THRU 4041-COMPARAR-OTRO-ELEM-F
078000        VARYING WS-M FROM 1 BY 1
078100        UNTIL WS-M > WS-LIB-CANT OR WS-AUD-ES-DUPLICADO
078200
078300     IF WS-AUD-ES-DUPLICADO THEN
078400        MOVE WS-LIB-T-DOC (WS-K)   TO RPB-CLAVE
078500        MOVE 'E_AUDIT_DUPLICADO'   TO RPB-CODIGO
078600        MOVE 'EL MISMO CONTADOR APARECE MAS DE UNA VEZ'
078700                                   TO RPB-MENSAJE
078800        MOVE WS-LIB-T-CONT (WS-K)  TO RPB-DETALLE
078900        WRITE REG-REPORTE-SAL FROM WS-REG-REPBK
079000        ADD 1 TO WS-CANT-AUDITORIA
079100     END-IF.
079200
079300 4040-CHEQUEAR-DUPLICADO-F. EXIT.
079400
079500*---- COMPARA CONTRA OTRO ELEMENTO DEL LIBRO (INVOCADO POR 4040)
079600 4041-COMPARAR-OTRO-ELEM.
079700
079800     IF WS-M NOT = WS-K AND
079900        WS-LIB-T-CONT (WS-M) = WS-LIB-T-CONT (WS-K) THEN
080000        MOVE 'S' TO WS-AUD-DUPLICADO
080100     END-IF.
080200
080300 4041-COMPARAR-OTRO-ELEM-F. EXIT.
080400
080500*---- (D) EL PROXIMO A ENTREGAR DEBE QUEDAR EN 1-10000 -----------
080600 4050-CHEQUEAR-RANGO.
080700
080800     MOVE 'S' TO WS-AUD-RANGO-OK
080900
081000     IF WS-SEC-T-PROX (WS-N) < 1 OR
081100        WS-SEC-T-PROX (WS-N) > 10000 THEN
081200        MOVE 'N' TO WS-AUD-RANGO-OK
081300     END-IF
081400
081500     IF NOT WS-AUD-RANGO-ES-OK THEN
081600        MOVE WS-SEC-T-ANIO (WS-N) TO RPB-CLAVE (1:2)
081700        MOVE WS-SEC-T-PREF (WS-N) TO RPB-CLAVE (3:3)
081800        MOVE SPACES               TO RPB-CLAVE (6:5)
081900        MOVE 'E_AUDIT_RANGO'      TO RPB-CODIGO
082000        MOVE 'PROXIMA SECUENCIA DEL CONTADOR FUERA DE RANGO'
082100                                  TO RPB-MENSAJE
082200        MOVE WS-SEC-T-PROX (WS-N) TO RPB-DETALLE
082300        WRITE REG-REPORTE-SAL FROM WS-REG-REPBK
082400        ADD 1 TO WS-CANT-AUDITORIA
082500     END-IF.
082600
082700 4050-CHEQUEAR-RANGO-F. EXIT.
082800
082900
083000*---- (E) PROXIMO A ENTREGAR VS MAXIMO REAL (OT-04-033) ---------
083100 4060-CHEQUEAR-DESINCRONIA.
083200
083300     MOVE 'S' TO WS-AUD-DESINC-OK
083400     MOVE ZEROS TO WS-AUD-CLA-IDX-ENC
083500     PERFORM 4061-BUSCAR-CLAVE-MAX THRU 4061-BUSCAR-CLAVE-MAX-F
083600        VARYING WS-M FROM 1 BY 1
083700        UNTIL WS-M > WS-CLA-CANT OR WS-AUD-CLA-IDX-ENC > ZEROS
083800
083900     IF WS-AUD-CLA-IDX-ENC > ZEROS THEN
084000        COMPUTE WS-AUD-MAX-ESPERADO =
084100           WS-CLA-MAX-SEC (WS-AUD-CLA-IDX-ENC) + 1
084200        IF WS-SEC-T-PROX (WS-N) NOT = WS-AUD-MAX-ESPERADO THEN
084300           MOVE 'N' TO WS-AUD-DESINC-OK
084400        END-IF
084500     END-IF
084600
084700     IF NOT WS-AUD-DESINC-ES-OK THEN
084800        MOVE WS-SEC-T-ANIO (WS-N) TO RPB-CLAVE (1:2)
084900        MOVE WS-SEC-T-PREF (WS-N) TO RPB-CLAVE (3:3)
085000        MOVE SPACES               TO RPB-CLAVE (6:5)
085100        MOVE 'E_AUDIT_SEQ_DESYNC' TO RPB-CODIGO
085200        MOVE 'PROXIMA SECUENCIA NO COINCIDE CON MAX. DEL LIBRO+1'
085300                                  TO RPB-MENSAJE
085400        MOVE WS-AUD-MAX-ESPERADO TO RPB-DETALLE
085500        WRITE REG-REPORTE-SAL FROM WS-REG-REPBK
085600        ADD 1 TO WS-CANT-AUDITORIA
085700     END-IF.
085800
085900 4060-CHEQUEAR-DESINCRONIA-F. EXIT.
086000
086100*---- BUSCA LA CLAVE DE LA SECUENCIA EN WS-TABLA-CLAVES --------
086200*---- (INVOCADO POR 4060) ------------------------------------
086300 4061-BUSCAR-CLAVE-MAX.
086400
086500     IF WS-CLA-ANIO (WS-M)    = WS-SEC-T-ANIO (WS-N) AND
086600        WS-CLA-PREFIJO (WS-M) = WS-SEC-T-PREF (WS-N) THEN
086700        MOVE WS-M TO WS-AUD-CLA-IDX-ENC
086800     END-IF.
086900
087000 4061-BUSCAR-CLAVE-MAX-F. EXIT.
087100
087200
087300
087400*-----------------------------------------------------------------
087500 9999-FINAL-I.
087600
087700     IF SW-MODO-REAL THEN
087800        PERFORM 9100-REGRABAR-LIBRO  THRU 9100-REGRABAR-LIBRO-F
087900        PERFORM 9200-REGRABAR-SECUEN THRU 9200-REGRABAR-SECUEN-F
088000     END-IF
088100
088200     PERFORM 9300-GRABAR-TOTALES THRU 9300-GRABAR-TOTALES-F
088300
088400     CLOSE REGIS-ENTRADA REPORTE-SAL TOTALES
088500
088600     DISPLAY '=============================================='
088700     DISPLAY 'PROGM05R - RECONCILIACION Y AUDITORIA'
088800     DISPLAY 'PROCESADOS   : ' WS-CANT-PROCESADOS
088900     DISPLAY 'CREADOS      : ' WS-CANT-CREADOS
089000     DISPLAY 'REUTILIZADOS : ' WS-CANT-REUTILIZADOS
089100     DISPLAY 'ERRORES      : ' WS-CANT-ERRORES
089200     DISPLAY 'SEC-UPD      : ' WS-CANT-SEC-UPD
089300     DISPLAY 'AUDITORIA    : ' WS-CANT-AUDITORIA
089400
089500     IF WS-CANT-ERRORES > ZEROS THEN
089600        MOVE 0008 TO RETURN-CODE
089700     END-IF.
089800
089900 9999-FINAL-F. EXIT.
090000
090100
090200*---- REGRABA EL LIBRO COMPLETO (SOLO EN MODO REAL) --------------
090300 9100-REGRABAR-LIBRO.
090400
090500     OPEN OUTPUT LIBRO-CONTAD
090600     PERFORM 9110-GRABAR-UN-LIBRO THRU 9110-GRABAR-UN-LIBRO-F
090700        VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-LIB-CANT
090800     CLOSE LIBRO-CONTAD.
090900
091000 9100-REGRABAR-LIBRO-F. EXIT.
091100
091200*---- GRABA UN ELEMENTO DEL LIBRO (INVOCADO POR 9100) ------------
091300 9110-GRABAR-UN-LIBRO.
091400
091500     MOVE WS-LIB-T-DOC (WS-K)  TO LIB-DOC-NAL
091600     MOVE WS-LIB-T-CONT (WS-K) TO LIB-CONTADOR
091700     MOVE WS-LIB-T-ANIO (WS-K) TO LIB-ANIO
091800     WRITE REG-LIBRO-CONTAD FROM WS-REG-LIBRO.
091900
092000 9110-GRABAR-UN-LIBRO-F. EXIT.
092100
092200
092300*---- REGRABA LA TABLA DE SECUENCIAS (SOLO EN MODO REAL) ---------
092400 9200-REGRABAR-SECUEN.
092500
092600     OPEN OUTPUT TBL-SECUEN
092700     PERFORM 9210-GRABAR-UNA-SECUEN THRU 9210-GRABAR-UNA-SECUEN-F
092800        VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-SEC-CANT
092900     CLOSE TBL-SECUEN.
093000
093100 9200-REGRABAR-SECUEN-F. EXIT.
093200
093300*---- GRABA UNA SECUENCIA (INVOCADO POR 9200) --------------------
093400 9210-GRABAR-UNA-SECUEN.
093500
093600     MOVE WS-SEC-T-ANIO (WS-K) TO SEC-ANIO
093700     MOVE WS-SEC-T-PREF (WS-K) TO SEC-PREFIJO
093800     MOVE WS-SEC-T-PROX (WS-K) TO SEC-PROX-SEC
093900     WRITE REG-TBL-SECUEN FROM WS-REG-SECTBL.
094000
094100 9210-GRABAR-UNA-SECUEN-F. EXIT.
094200
094300
094400*---- TARJETAS DE TOTALES PARA EL REPORTE FINAL ------------------
094500 9300-GRABAR-TOTALES.
094600
094700     MOVE 'BACKFILL'    TO CT-STEP-ID
094800     MOVE 'PROCESADOS'  TO CT-LABEL
094900     MOVE WS-CANT-PROCESADOS TO CT-VALOR
095000     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
095100
095200     MOVE 'CREADOS'     TO CT-LABEL
095300     MOVE WS-CANT-CREADOS TO CT-VALOR
095400     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
095500
095600     MOVE 'REUTILIZAD'  TO CT-LABEL
095700     MOVE WS-CANT-REUTILIZADOS TO CT-VALOR
095800     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
095900
096000     MOVE 'ERRORES'     TO CT-LABEL
096100     MOVE WS-CANT-ERRORES TO CT-VALOR
096200     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
096300
096400     MOVE 'SEC-UPD'     TO CT-LABEL
096500     MOVE WS-CANT-SEC-UPD TO CT-VALOR
096600     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC.
096700
096800 9300-GRABAR-TOTALES-F. EXIT.
