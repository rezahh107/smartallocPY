000100******************************************************************
000200*    CPLEDGER                                                   *
000300*    LAYOUT  REGISTRO DE LIBRO DE CONTADORES (LEDGER-REC)        *
000400*    LARGO 30 BYTES -- ARCHIVO LEDGER                          *
000500******************************************************************
000600 01  WS-REG-LIBRO.
000700     03  LIB-DOC-NAL            PIC X(10)    VALUE SPACES.
000800*        YY + (357/373) + SECUENCIA DE 4 DIGITOS
000900     03  LIB-CONTADOR           PIC X(09)    VALUE SPACES.
001000     03  LIB-ANIO               PIC X(02)    VALUE SPACES.
001100     03  FILLER                 PIC X(09)    VALUE SPACES.
001200
001300******************************************************************
001400*    CPSECTBL                                                   *
001500*    LAYOUT  TABLA DE SECUENCIAS (SEQUENCE-REC)                 *
001600*    LARGO 15 BYTES -- ARCHIVO SEQUENCES                       *
001700******************************************************************
001800 01  WS-REG-SECTBL.
001900     03  SEC-ANIO               PIC X(02)    VALUE SPACES.
002000*        357 O 373
002100     03  SEC-PREFIJO            PIC X(03)    VALUE SPACES.
002200*        PROXIMA SECUENCIA A ENTREGAR; RANGO VALIDO 1-10000
002300     03  SEC-PROX-SEC           PIC 9(05)    VALUE ZEROS.
002400     03  FILLER                 PIC X(05)    VALUE SPACES.
002500
002600******************************************************************
002700*    CPTBLIBR / CPTBLSEC                                        *
002800*    TABLAS EN MEMORIA PARA EL SUBPROGRAMA CONTADOR (PGMCNTAF)   *
002900*    EL LIBRO SE CARGA COMPLETO EN LA PRIMERA INVOCACION Y SE   *
003000*    GRABA DE NUEVO EN LA INVOCACION DE CIERRE (LK-FN-CIERRE);  *
003100*    SE BUSCA LINEALMENTE PORQUE EL ARCHIVO NO LLEGA ORDENADO   *
003200*    POR NUMERO DE DOCUMENTO.                                  *
003300******************************************************************
003400 01  WS-TABLA-LIBRO.
003500     03  WS-LIB-CANT            PIC 9(05)    COMP-3 VALUE ZEROS.
003600     03  FILLER                 PIC X(04)    VALUE SPACES.
003700     03  WS-LIB-ELEM OCCURS 0 TO 5000 TIMES
003800                     DEPENDING ON WS-LIB-CANT
003900                     INDEXED BY WS-LIB-IDX.
004000         05  WS-LIB-T-DOC       PIC X(10)    VALUE SPACES.
004100         05  WS-LIB-T-CONT      PIC X(09)    VALUE SPACES.
004200         05  WS-LIB-T-ANIO      PIC X(02)    VALUE SPACES.
004300
004400 01  WS-TABLA-SECUEN.
004500     03  WS-SEC-CANT            PIC 9(03)    COMP-3 VALUE ZEROS.
004600     03  FILLER                 PIC X(04)    VALUE SPACES.
004700     03  WS-SEC-ELEM OCCURS 0 TO 60 TIMES
004800                     DEPENDING ON WS-SEC-CANT
004900                     INDEXED BY WS-SEC-IDX.
005000         05  WS-SEC-T-ANIO      PIC X(02)    VALUE SPACES.
005100         05  WS-SEC-T-PREF      PIC X(03)    VALUE SPACES.
005200         05  WS-SEC-T-PROX      PIC 9(05)    VALUE ZEROS.
