000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMCNTAF.
000300 AUTHOR.         J. PAEZ.
000400 INSTALLATION.   GERENCIA DE SISTEMAS - AREA ALUMNOS Y MENTORES.
000500 DATE-WRITTEN.   04/06/1990.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800
000900******************************************************************
001000*    PGMCNTAF  -  RUTINA DE SERVICIO: CONTADOR DE ALUMNO (U3)   *
001100*    =========================================================== *
001200*    SUBPROGRAMA INVOCADO POR CALL DESDE PROGM03A (Y DESDE       *
001300*    PROGM05R EN EL PASO DE RECONCILIACION) POR CADA ALUMNO QUE  *
001400*    NECESITA UN CONTADOR.  MANTIENE EN MEMORIA EL LIBRO DE      *
001500*    CONTADORES YA ENTREGADOS (WS-TABLA-LIBRO) Y LA TABLA DE     *
001600*    PROXIMAS SECUENCIAS POR (ANIO,PREFIJO) (WS-TABLA-SECUEN).    
001700*    LK-FN-OBTENER : DEVUELVE EL CONTADOR DEL DOCUMENTO, SI YA   *
001800*                    LO TIENE, O LO CREA, SI TODAVIA NO.         *
001900*    LK-FN-CIERRE  : GRABA LAS DOS TABLAS DE NUEVO A DISCO Y     *
002000*                    CIERRA LOS ARCHIVOS; SE INVOCA UNA SOLA VEZ *
002100*                    AL FINAL DE LA CORRIDA.                    *
002200******************************************************************
002300*    HISTORIA DE CAMBIOS
002400*    ------------------------------------------------------------
002500*    04/06/1990  JPA  OT-90-048   VERSION INICIAL: CARGA LIBRO Y
002600*                                 SECUENCIAS, ENTREGA CONTADOR.
002700*    17/12/1991  JPA  OT-91-119   REGLA "EL LIBRO GANA": SI EL
002800*                                 DOCUMENTO YA TIENE CONTADOR DE
002900*                                 UN ANIO ANTERIOR SE REUTILIZA.
003000*    09/04/1993  MFE  OT-93-031   SE AGREGA EL ERROR DE
003100*                                 DESBORDE DE SECUENCIA (1-9999).
003200*    22/10/1994  MFE  OT-94-089   SE VALIDA EL ANIO RECIBIDO
003300*                                 CONTRA EL ANIO VIGENTE DE LA
003400*                                 CORRIDA (ANTES SE ACEPTABA
003500*                                 CUALQUIER ANIO).
003600*    13/06/1996  RGO  OT-96-041   SE AGREGA LK-FN-CIERRE PARA
003700*                                 GRABAR LAS TABLAS UNA SOLA VEZ
003800*                                 AL FINAL, EN VEZ DE REGRABAR
003900*                                 TODO EL LIBRO EN CADA LLAMADA.
004000*    02/09/1997  RGO  OT-97-075   CHEQUEO DE PATRON DEL CONTADOR
004100*                                 YA GRABADO EN EL LIBRO (DATOS
004200*                                 ANTERIORES CORRUPTOS).
004300*    28/12/1998  JPA  Y2K-003     REVISION Y2K: EL ANIO SE TRATA
004400*                                 SIEMPRE COMO CODIGO DE 2
004500*                                 DIGITOS, NUNCA COMO FECHA
004600*                                 COMPLETA; SIN CAMBIOS DE CODIGO.
004700*    19/01/1999  JPA  Y2K-014     REVISION Y2K FINAL - CERTIFICADO
004800*                                 SIN IMPACTO EN PGMCNTAF.
004900*    14/03/2002  CDM  OT-02-028   SE AGREGA EL ERROR DE LIBRO
005000*                                 LLENO (5000 DOCUMENTOS) COMO
005100*                                 CONFLICTO DE GRABACION.
005200*    05/11/2003  CDM  OT-03-066   SE AGREGAN LOS CONTADORES DE
005300*                                 GENERADOS/REUTILIZADOS/AGOTADOS
005400*                                 Y LA TARJETA DE TOTALES 'COUNTER
005500*                                 PARA EL REPORTE FINAL (PROGM07F)
005600*    14/03/2004  MFE  OT-04-012   8300-GRABAR-TOTALES AHORA ABRE
005700*                                 DDTOTALE EN EXTEND; PROGM03A YA
005800*                                 GRABO Y CERRO SU TARJETA ALLOC
005900*                                 ANTES DEL CIERRE, Y ESTE PARRAFO
006000*                                 SOLO AGREGA SUS TARJETAS
006100*                                 'COUNTER' AL FINAL DEL ARCHIVO.
006200******************************************************************
006300
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS CLASE-DIGITO IS "0" THRU "9"
007100     UPSI-0 ON  STATUS IS SW-UPSI0-ON
007200            OFF STATUS IS SW-UPSI0-OFF.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700     SELECT LIBRO-CONTAD ASSIGN TO DDLIBRO
007800     FILE STATUS IS FS-LIBRO-CONTAD.
007900
008000     SELECT TBL-SECUEN   ASSIGN TO DDSECUEN
008100     FILE STATUS IS FS-TBL-SECUEN.
008200
008300     SELECT TOTALES      ASSIGN TO DDTOTALE
008400     FILE STATUS IS FS-TOTALES.
008500
008600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  LIBRO-CONTAD
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-LIBRO-CONTAD       PIC X(30).
009400
009500 FD  TBL-SECUEN
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-TBL-SECUEN         PIC X(15).
009900
010000*---- TARJETA DE TOTALES DE ESTE PASO, PARA EL REPORTE FINAL -----
010100 FD  TOTALES
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-TOTALES            PIC X(40).
010500
010600 WORKING-STORAGE SECTION.
010700*========================*
010800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010900
011000 77  FS-LIBRO-CONTAD         PIC XX      VALUE SPACES.
011100     88  FS-LIBRO-FIN                    VALUE '10'.
011200 77  FS-TBL-SECUEN           PIC XX      VALUE SPACES.
011300     88  FS-SECUEN-FIN                   VALUE '10'.
011400 77  FS-TOTALES              PIC XX      VALUE SPACES.
011500
011600 77  WS-PRIMERA-VEZ          PIC X(01)   VALUE 'S'.
011700     88  WS-ES-PRIMERA-VEZ               VALUE 'S'.
011800 77  WS-ANIO-VIGENTE         PIC X(02)   VALUE SPACES.
011900 77  WS-PREFIJO              PIC X(03)   VALUE SPACES.
012000 77  WS-CONTADOR-ARMADO      PIC X(09)   VALUE SPACES.
012100 77  WS-SEC-FORMATEADA       PIC 9(04)   COMP  VALUE ZEROS.
012200 77  WS-ENCONTRO             PIC X(01)   VALUE 'N'.
012300     88  WS-LO-ENCONTRO                  VALUE 'S'.
012400 77  WS-I                    PIC 9(04)   COMP  VALUE ZEROS.
012500
012600*---- CONTADORES DE LA TARJETA 'COUNTER' (OT-03-066) -------------
012700 77  WS-CANT-GENERADOS       PIC S9(07)  COMP-3 VALUE ZEROS.
012800 77  WS-CANT-REUTILIZAD      PIC S9(07)  COMP-3 VALUE ZEROS.
012900 77  WS-CANT-AGOTADOS        PIC S9(07)  COMP-3 VALUE ZEROS.
013000
013100*---- TARJETA DE TOTALES INTERCAMBIADA CON PROGM07F (CPTOTCRD) ---
013200 01  CTL-TOTAL-REC.
013300     03  CT-STEP-ID             PIC X(08)    VALUE SPACES.
013400     03  CT-LABEL                PIC X(16)    VALUE SPACES.
013500     03  CT-VALOR                PIC S9(07)   COMP-3 VALUE ZEROS.
013600     03  FILLER                  PIC X(11)    VALUE SPACES.
013700
013800*---- AREA DE SECUENCIA FORMATEADA, VISTA ALFANUMERICA (REDEFINES)
013900 01  WS-SEC-NUMERICA.
014000     03  WS-SEC-VALOR        PIC 9(04)   VALUE ZEROS.
014100 01  WS-SEC-ALFA REDEFINES WS-SEC-NUMERICA.
014200     03  WS-SEC-TEXTO        PIC X(04).
014300
014400*///////////  COPY CPLEDGER / CPSECTBL / CPTBLIBR / CPTBLSEC  ////
014500*    LAYOUT REGISTRO DE LIBRO DE CONTADORES (LEDGER-REC)
014600 01  WS-REG-LIBRO.
014700     03  LIB-DOC-NAL            PIC X(10)    VALUE SPACES.
014800     03  LIB-CONTADOR           PIC X(09)    VALUE SPACES.
014900     03  LIB-ANIO               PIC X(02)    VALUE SPACES.
015000     03  FILLER                 PIC X(09)    VALUE SPACES.
015100
015200*---- VISTA DEL LIBRO PARTIDA POR ANIO/PREFIJO/SECUENCIA ---------
015300*---- (USADA SOLO EN LOS DISPLAY DE DIAGNOSTICO) -----------------
015400 01  WS-LIBRO-POR-PARTE REDEFINES WS-REG-LIBRO.
015500     03  LBP-DOC                PIC X(10).
015600     03  LBP-ANIO-CONT           PIC X(02).
015700     03  LBP-PREFIJO             PIC X(03).
015800     03  LBP-SECUEN              PIC X(04).
015900     03  LBP-ANIO                PIC X(02).
016000     03  FILLER                  PIC X(09).
016100
016200*    LAYOUT TABLA DE SECUENCIAS (SEQUENCE-REC)
016300 01  WS-REG-SECTBL.
016400     03  SEC-ANIO               PIC X(02)    VALUE SPACES.
016500     03  SEC-PREFIJO            PIC X(03)    VALUE SPACES.
016600     03  SEC-PROX-SEC           PIC 9(05)    VALUE ZEROS.
016700     03  FILLER                 PIC X(05)    VALUE SPACES.
016800
016900*---- VISTA DE SECUENCIAS CON CLAVE COMPUESTA (ANIO+PREFIJO) -----
017000 01  WS-SECTBL-ALT REDEFINES WS-REG-SECTBL.
017100     03  STA-CLAVE               PIC X(05).
017200     03  STA-PROX                PIC 9(05).
017300     03  FILLER                  PIC X(05).
017400
017500*    TABLAS EN MEMORIA, BUSQUEDA LINEAL (ARCHIVO NO ORDENADO)
017600 01  WS-TABLA-LIBRO.
017700     03  WS-LIB-CANT            PIC 9(05)    COMP-3 VALUE ZEROS.
017800     03  FILLER                 PIC X(04)    VALUE SPACES.
017900     03  WS-LIB-ELEM OCCURS 0 TO 5000 TIMES
018000                     DEPENDING ON WS-LIB-CANT
018100                     INDEXED BY WS-LIB-IDX.
018200         05  WS-LIB-T-DOC       PIC X(10)    VALUE SPACES.
018300         05  WS-LIB-T-CONT      PIC X(09)    VALUE SPACES.
018400         05  WS-LIB-T-ANIO      PIC X(02)    VALUE SPACES.
018500
018600 01  WS-TABLA-SECUEN.
018700     03  WS-SEC-CANT            PIC 9(03)    COMP-3 VALUE ZEROS.
018800     03  FILLER                 PIC X(04)    VALUE SPACES.
018900     03  WS-SEC-ELEM OCCURS 0 TO 60 TIMES
019000                     DEPENDING ON WS-SEC-CANT
019100                     INDEXED BY WS-SEC-IDX.
019200         05  WS-SEC-T-ANIO      PIC X(02)    VALUE SPACES.
019300         05  WS-SEC-T-PREF      PIC X(03)    VALUE SPACES.
019400         05  WS-SEC-T-PROX      PIC 9(05)    VALUE ZEROS.
019500
019600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
019700
019800*--------------------------------------------------------------
019900 LINKAGE SECTION.
020000*================*
020100
020200 01  LK-COMUNICACION.
020300*        'OBTENER' O 'CIERRE'
020400     03  LK-FUNCION          PIC X(08).
020500     03  LK-DOC-NAL          PIC X(10).
020600     03  LK-SEXO             PIC 9(01).
020700     03  LK-ANIO             PIC X(02).
020800     03  LK-CONTADOR         PIC X(09).
020900*        BLANCO = OK; SINO E_INVALID_NID, E_INVALID_GENDER,
021000*        E_YEAR_CODE_INVALID, E_COUNTER_EXHAUSTED, E_DB_CONFLICT,
021100*        E_COUNTER_PATTERN_INVALID
021200     03  LK-RETCOD           PIC X(24).
021300     03  FILLER              PIC X(10).
021400
021500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021600 PROCEDURE DIVISION USING LK-COMUNICACION.
021700
021800 MAIN-PROGRAM-I.
021900
022000     IF WS-ES-PRIMERA-VEZ THEN
022100        PERFORM 1000-INICIO-I THRU 1000-INICIO-F
022200     END-IF
022300
022400     MOVE SPACES TO LK-RETCOD
022500     EVALUATE LK-FUNCION
022600        WHEN 'OBTENER'
022700           PERFORM 2000-OBTENER-I THRU 2000-OBTENER-F
022800        WHEN 'CIERRE'
022900           PERFORM 8000-CERRAR-I  THRU 8000-CERRAR-F
023000        WHEN OTHER
023100           MOVE 'E_DB_CONFLICT' TO LK-RETCOD
023200     END-EVALUATE.
023300
023400 MAIN-PROGRAM-F. GOBACK.
023500
023600
023700*----  CARGA EL LIBRO Y LA TABLA DE SECUENCIAS (SOLO 1RA VEZ) ---
023800 1000-INICIO-I.
023900
024000     MOVE 'N' TO WS-PRIMERA-VEZ
024100     MOVE LK-ANIO TO WS-ANIO-VIGENTE
024200
024300     OPEN INPUT LIBRO-CONTAD
024400     IF FS-LIBRO-CONTAD = '00' THEN
024500        PERFORM 1100-LEER-LIBRO THRU 1100-LEER-LIBRO-F
024600           UNTIL FS-LIBRO-FIN
024700     END-IF
024800     CLOSE LIBRO-CONTAD
024900
025000     OPEN INPUT TBL-SECUEN
025100     IF FS-TBL-SECUEN = '00' THEN
025200        PERFORM 1200-LEER-SECUEN THRU 1200-LEER-SECUEN-F
025300           UNTIL FS-SECUEN-FIN
025400     END-IF
025500     CLOSE TBL-SECUEN.
025600
025700 1000-INICIO-F. EXIT.
025800
025900
026000*---- LEE UN REGISTRO DEL LIBRO Y LO AGREGA A LA TABLA -----------
026100 1100-LEER-LIBRO.
026200
026300     READ LIBRO-CONTAD INTO WS-REG-LIBRO
026400     IF FS-LIBRO-CONTAD = '00' THEN
026500        ADD 1 TO WS-LIB-CANT
026600        MOVE LIB-DOC-NAL  TO WS-LIB-T-DOC (WS-LIB-CANT)
026700        MOVE LIB-CONTADOR TO WS-LIB-T-CONT (WS-LIB-CANT)
026800        MOVE LIB-ANIO     TO WS-LIB-T-ANIO (WS-LIB-CANT)
026900     END-IF.
027000
027100 1100-LEER-LIBRO-F. EXIT.
027200
027300
027400*---- LEE UN REGISTRO DE SECUENCIAS Y LO AGREGA A LA TABLA -------
027500 1200-LEER-SECUEN.
027600
027700     READ TBL-SECUEN INTO WS-REG-SECTBL
027800     IF FS-TBL-SECUEN = '00' THEN
027900        ADD 1 TO WS-SEC-CANT
028000        MOVE SEC-ANIO     TO WS-SEC-T-ANIO (WS-SEC-CANT)
028100        MOVE SEC-PREFIJO  TO WS-SEC-T-PREF (WS-SEC-CANT)
028200        MOVE SEC-PROX-SEC TO WS-SEC-T-PROX (WS-SEC-CANT)
028300     END-IF.
028400
028500 1200-LEER-SECUEN-F. EXIT.
028600
028700
028800*-----------------------------------------------------------------
028900 2000-OBTENER-I.
029000
029100     IF LK-DOC-NAL IS NOT NUMERIC OR LK-DOC-NAL = SPACES THEN
029200        MOVE 'E_INVALID_NID' TO LK-RETCOD
029300        GO TO 2000-OBTENER-F
029400     END-IF
029500
029600     IF LK-SEXO NOT = 0 AND LK-SEXO NOT = 1 THEN
029700        MOVE 'E_INVALID_GENDER' TO LK-RETCOD
029800        GO TO 2000-OBTENER-F
029900     END-IF
030000
030100     IF LK-ANIO NOT = WS-ANIO-VIGENTE THEN
030200        MOVE 'E_YEAR_CODE_INVALID' TO LK-RETCOD
030300        GO TO 2000-OBTENER-F
030400     END-IF
030500
030600     PERFORM 2100-BUSCAR-EN-LIBRO THRU 2100-BUSCAR-EN-LIBRO-F
030700
030800     IF WS-LO-ENCONTRO THEN
030900        PERFORM 2110-VALIDAR-PATRON-LIBRO
031000           THRU 2110-VALIDAR-PATRON-LIBRO-F
031100     ELSE
031200        PERFORM 2200-CREAR-CONTADOR THRU 2200-CREAR-CONTADOR-F
031300     END-IF.
031400
031500 2000-OBTENER-F. EXIT.
031600
031700
031800*---- BUSQUEDA LINEAL EN LA TABLA DEL LIBRO (ARCHIVO SIN ORDEN) --
031900 2100-BUSCAR-EN-LIBRO.
032000
032100     MOVE 'N' TO WS-ENCONTRO
032200     MOVE ZEROS TO WS-I
032300     PERFORM 2101-COMPARAR-UN-ELEM THRU 2101-COMPARAR-UN-ELEM-F
032400        VARYING WS-I FROM 1 BY 1
032500        UNTIL WS-I > WS-LIB-CANT OR WS-LO-ENCONTRO.
032600
032700 2100-BUSCAR-EN-LIBRO-F. EXIT.
032800
032900*---- COMPARA UN ELEMENTO DE LA TABLA (INVOCADO POR 2100) --------
033000 2101-COMPARAR-UN-ELEM.
033100
033200     IF WS-LIB-T-DOC (WS-I) = LK-DOC-NAL THEN
033300        MOVE 'S' TO WS-ENCONTRO
033400        SET WS-LIB-IDX TO WS-I
033500     END-IF.
033600
033700 2101-COMPARAR-UN-ELEM-F. EXIT.
033800
033900
034000*---- EL LIBRO GANA: YA TIENE CONTADOR, SOLO SE CHEQUEA PATRON ---
034100 2110-VALIDAR-PATRON-LIBRO.
034200
034300     IF WS-LIB-T-CONT (WS-LIB-IDX) (3:3) NOT = '357' AND
034400        WS-LIB-T-CONT (WS-LIB-IDX) (3:3) NOT = '373' THEN
034500        MOVE 'E_COUNTER_PATTERN_INVALID' TO LK-RETCOD
034600     ELSE
034700        MOVE WS-LIB-T-CONT (WS-LIB-IDX) TO LK-CONTADOR
034800        ADD 1 TO WS-CANT-REUTILIZAD
034900     END-IF.
035000
035100 2110-VALIDAR-PATRON-LIBRO-F. EXIT.
035200
035300
035400*---- NO ESTABA EN EL LIBRO: CREA UN CONTADOR NUEVO --------------
035500 2200-CREAR-CONTADOR.
035600
035700     IF LK-SEXO = 1 THEN
035800        MOVE '357' TO WS-PREFIJO
035900     ELSE
036000        MOVE '373' TO WS-PREFIJO
036100     END-IF
036200
036300     PERFORM 2300-BUSCAR-SECUENCIA THRU 2300-BUSCAR-SECUENCIA-F
036400
036500     IF LK-RETCOD NOT = SPACES THEN
036600        IF LK-RETCOD = 'E_COUNTER_EXHAUSTED' THEN
036700           ADD 1 TO WS-CANT-AGOTADOS
036800        END-IF
036900        GO TO 2200-CREAR-CONTADOR-F
037000     END-IF
037100
037200     IF WS-LIB-CANT >= 5000 THEN
037300        MOVE 'E_DB_CONFLICT' TO LK-RETCOD
037400        ADD 1 TO WS-CANT-AGOTADOS
037500        GO TO 2200-CREAR-CONTADOR-F
037600     END-IF
037700
037800     MOVE WS-SEC-VALOR TO WS-SEC-TEXTO
037900     MOVE WS-SEC-TEXTO TO WS-SEC-FORMATEADA
038000     MOVE SPACES TO WS-CONTADOR-ARMADO
038100     STRING WS-ANIO-VIGENTE DELIMITED BY SIZE
038200            WS-PREFIJO      DELIMITED BY SIZE
038300            WS-SEC-TEXTO    DELIMITED BY SIZE
038400            INTO WS-CONTADOR-ARMADO
038500
038600     ADD 1 TO WS-LIB-CANT
038700     MOVE LK-DOC-NAL       TO WS-LIB-T-DOC (WS-LIB-CANT)
038800     MOVE WS-CONTADOR-ARMADO TO WS-LIB-T-CONT (WS-LIB-CANT)
038900     MOVE WS-ANIO-VIGENTE  TO WS-LIB-T-ANIO (WS-LIB-CANT)
039000
039100     MOVE WS-CONTADOR-ARMADO TO LK-CONTADOR
039200     ADD 1 TO WS-CANT-GENERADOS.
039300
039400 2200-CREAR-CONTADOR-F. EXIT.
039500
039600
039700*---- BUSCA (O CREA) LA ENTRADA DE SECUENCIA PARA ANIO/PREFIJO ---
039800 2300-BUSCAR-SECUENCIA.
039900
040000     MOVE 'N' TO WS-ENCONTRO
040100     MOVE ZEROS TO WS-I
040200     PERFORM 2301-COMPARAR-UNA-SECUEN
040300        THRU 2301-COMPARAR-UNA-SECUEN-F
040400        VARYING WS-I FROM 1 BY 1
040500        UNTIL WS-I > WS-SEC-CANT OR WS-LO-ENCONTRO
040600
040700     IF WS-LO-ENCONTRO THEN
040800        IF WS-SEC-T-PROX (WS-SEC-IDX) > 9999 THEN
040900           MOVE 'E_COUNTER_EXHAUSTED' TO LK-RETCOD
041000        ELSE
041100           MOVE WS-SEC-T-PROX (WS-SEC-IDX) TO WS-SEC-VALOR
041200           ADD 1 TO WS-SEC-T-PROX (WS-SEC-IDX)
041300        END-IF
041400     ELSE
041500        IF WS-SEC-CANT >= 60 THEN
041600           MOVE 'E_DB_CONFLICT' TO LK-RETCOD
041700        ELSE
041800           ADD 1 TO WS-SEC-CANT
041900           MOVE WS-ANIO-VIGENTE TO WS-SEC-T-ANIO (WS-SEC-CANT)
042000           MOVE WS-PREFIJO      TO WS-SEC-T-PREF (WS-SEC-CANT)
042100           MOVE 1               TO WS-SEC-VALOR
042200           MOVE 2               TO WS-SEC-T-PROX (WS-SEC-CANT)
042300        END-IF
042400     END-IF.
042500
042600 2300-BUSCAR-SECUENCIA-F. EXIT.
042700
042800*---- COMPARA UNA ENTRADA DE SECUENCIAS (INVOCADO POR 2300) ------
042900 2301-COMPARAR-UNA-SECUEN.
043000
043100     IF WS-SEC-T-ANIO (WS-I) = WS-ANIO-VIGENTE AND
043200        WS-SEC-T-PREF (WS-I) = WS-PREFIJO THEN
043300        MOVE 'S' TO WS-ENCONTRO
043400        SET WS-SEC-IDX TO WS-I
043500     END-IF.
043600
043700 2301-COMPARAR-UNA-SECUEN-F. EXIT.
043800
043900
044000*-----------------------------------------------------------------
044100 8000-CERRAR-I.
044200
044300     OPEN OUTPUT LIBRO-CONTAD
044400     PERFORM 8100-GRABAR-UN-LIBRO THRU 8100-GRABAR-UN-LIBRO-F
044500        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LIB-CANT
044600     CLOSE LIBRO-CONTAD
044700
044800     OPEN OUTPUT TBL-SECUEN
044900     PERFORM 8200-GRABAR-UNA-SECUEN THRU 8200-GRABAR-UNA-SECUEN-F
045000        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-SEC-CANT
045100     CLOSE TBL-SECUEN
045200
045300     PERFORM 8300-GRABAR-TOTALES THRU 8300-GRABAR-TOTALES-F.
045400
045500 8000-CERRAR-F. EXIT.
045600
045700
045800*---- GRABA UN ELEMENTO DEL LIBRO (INVOCADO POR 8000) ------------
045900 8100-GRABAR-UN-LIBRO.
046000
046100     MOVE WS-LIB-T-DOC (WS-I)  TO LIB-DOC-NAL
046200     MOVE WS-LIB-T-CONT (WS-I) TO LIB-CONTADOR
046300     MOVE WS-LIB-T-ANIO (WS-I) TO LIB-ANIO
046400     WRITE REG-LIBRO-CONTAD FROM WS-REG-LIBRO.
046500
046600 8100-GRABAR-UN-LIBRO-F. EXIT.
046700
046800
046900*---- GRABA UN ELEMENTO DE SECUENCIAS (INVOCADO POR 8000) --------
047000 8200-GRABAR-UNA-SECUEN.
047100
047200     MOVE WS-SEC-T-ANIO (WS-I) TO SEC-ANIO
047300     MOVE WS-SEC-T-PREF (WS-I) TO SEC-PREFIJO
047400     MOVE WS-SEC-T-PROX (WS-I) TO SEC-PROX-SEC
047500     WRITE REG-TBL-SECUEN FROM WS-REG-SECTBL.
047600
047700 8200-GRABAR-UNA-SECUEN-F. EXIT.
047800
047900
048000*---- GRABA LA TARJETA DE TOTALES DEL PASO DE CONTADOR (OT-03-066)
048100 8300-GRABAR-TOTALES.
048200
048300     OPEN EXTEND TOTALES
048400
048500     MOVE 'COUNTER'    TO CT-STEP-ID
048600     MOVE 'GENERADOS'  TO CT-LABEL
048700     MOVE WS-CANT-GENERADOS TO CT-VALOR
048800     WRITE REG-TOTALES FROM CTL-TOTAL-REC
048900
049000     MOVE 'COUNTER'    TO CT-STEP-ID
049100     MOVE 'REUTILIZAD' TO CT-LABEL
049200     MOVE WS-CANT-REUTILIZAD TO CT-VALOR
049300     WRITE REG-TOTALES FROM CTL-TOTAL-REC
049400
049500     MOVE 'COUNTER'    TO CT-STEP-ID
049600     MOVE 'AGOTADOS'   TO CT-LABEL
049700     MOVE WS-CANT-AGOTADOS TO CT-VALOR
049800     WRITE REG-TOTALES FROM CTL-TOTAL-REC
049900
050000     CLOSE TOTALES.
050100
050200 8300-GRABAR-TOTALES-F. EXIT.
