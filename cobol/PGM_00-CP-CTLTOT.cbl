000100******************************************************************
000200*    CPCTLTOT                                                   *
000300*    LAYOUT  TARJETA DE TOTALES DE PASO (CONTROL TOTALS)        *
000400*    LARGO 40 BYTES                                             *
000500*    CADA PASO DEL LOTE (PGM_01V A PGM_06S) GRABA UNA LINEA POR *
000600*    CADA CONTADOR DE SU PROPIO RESUMEN; PGM_07F LAS LEE TODAS  *
000700*    Y ARMA EL REPORTE FINAL DE CONTROL (RUN-REPORT).           *
000800******************************************************************
000900 01  CTL-TOTAL-REC.
001000     03  CT-STEP-ID          PIC X(08)    VALUE SPACES.
001100*        VALORES: VALID-ST VALID-MT ALLOC    COUNTER
001200*                 BACKFILL SABT
001300     03  CT-LABEL            PIC X(16)    VALUE SPACES.
001400*        VALORES: LEIDOS   ACEPTADOS RECHAZOS PROCESADOS
001500*                 ASIGNADOS OMITIDOS  NO-ASIGN  GENERADOS
001600*                 REUSADOS  DESBORDE  CREADOS   ERRORES
001700*                 SEC-ACTUAL EXPORTADOS RECHAZADO
001800     03  CT-VALOR            PIC S9(7)    COMP-3.
001900     03  FILLER              PIC X(11)    VALUE SPACES.
002000
002100******************************************************************
002200*    CPMENFIN                                                   *
002300*    LAYOUT  FOTO FINAL DE MENTOR (MENTORS-FINAL)                *
002400*    LARGO 90 BYTES                                             *
002500*    GRABADA POR PGM_03A AL CIERRE DE LA ASIGNACION; LEIDA POR  *
002600*    PGM_07F PARA LA SECCION DE MENTORES DEL REPORTE FINAL.     *
002700******************************************************************
002800 01  MEN-FINAL-REC.
002900     03  MF-MENTOR-ID        PIC 9(06)    VALUE ZEROS.
003000     03  MF-NOMBRE-COMPL     PIC X(61)    VALUE SPACES.
003100     03  MF-CAPACIDAD        PIC 9(04)    VALUE ZEROS.
003200     03  MF-CARGA-FINAL      PIC 9(04)    VALUE ZEROS.
003300     03  FILLER              PIC X(15)    VALUE SPACES.
