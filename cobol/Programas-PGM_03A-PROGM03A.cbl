000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PROGM03A.
000300 AUTHOR.         R. GOMEZ.
000400 INSTALLATION.   GERENCIA DE SISTEMAS - AREA ALUMNOS Y MENTORES.
000500 DATE-WRITTEN.   11/09/1990.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800
000900******************************************************************
001000*    PROGM03A  -  PASO DE ASIGNACION ALUMNO / MENTOR (U2)       *
001100*    =========================================================== *
001200*    - CARGA TODOS LOS MENTORES VALIDADOS EN UNA TABLA EN MEMORIA*
001300*    - LEE LOS ALUMNOS VALIDADOS, UNO A UNO, EN EL ORDEN DEL     *
001400*      ARCHIVO.                                                 *
001500*    - PARA CADA ALUMNO ASIGNABLE, BUSCA EL MENTOR ELEGIBLE CON  *
001600*      MAYOR CAPACIDAD REMANENTE (EMPATE: NOMBRE COMPLETO        *
001700*      ASCENDENTE) Y LE OBTIENE UN CONTADOR POR CALL A PGMCNTAF.*
001800*    - GRABA LA ASIGNACION, LA FOTO FINAL DE CADA MENTOR Y LA    *
001900*      TARJETA DE TOTALES PARA EL REPORTE FINAL.                *
002000******************************************************************
002100*    HISTORIA DE CAMBIOS
002200*    ------------------------------------------------------------
002300*    11/09/1990  RGO  OT-90-081   VERSION INICIAL. REGLA DE
002400*                                 ELEGIBILIDAD COMPLETA Y
002500*                                 SELECCION POR CAPACIDAD.
002600*    05/02/1992  RGO  OT-92-011   SE AGREGA EL CALL A PGMCNTAF
002700*                                 PARA OBTENER EL CONTADOR.
002800*    19/07/1993  MFE  OT-93-061   DESEMPATE POR NOMBRE COMPLETO
002900*                                 ASCENDENTE (ANTES QUEDABA EL
003000*                                 PRIMER MENTOR ENCONTRADO).
003100*    30/11/1994  JPA  OT-94-098   SE AGREGA LA FOTO FINAL DE
003200*                                 MENTORES (MENTORS-FINAL) PARA
003300*                                 EL REPORTE DE CONTROL.
003400*    08/05/1996  JPA  OT-96-037   EL ANIO ACADEMICO SE CALCULA UNA
003500*                                 SOLA VEZ AL INICIO (FECHA DE
003600*                                 CORTE CONFIGURADA EN EL PASO).
003700*    17/10/1997  CDM  OT-97-083   SE AGREGA TARJETA DE TOTALES DE
003800*                                 PASO PARA EL REPORTE FINAL.
003900*    09/12/1998  JPA  Y2K-004     REVISION Y2K: ACCEPT FROM DATE
004000*                                 DEVUELVE ANIO DE 2 DIGITOS, QUE
004100*                                 ES EXACTAMENTE EL CODIGO DE
004200*                                 ANIO ACADEMICO USADO; SIN
004300*                                 CAMBIOS DE CODIGO.
004400*    19/01/1999  JPA  Y2K-014     REVISION Y2K FINAL - CERTIFICADO
004500*                                 SIN IMPACTO EN PROGM03A.
004600*    22/06/2001  CDM  OT-01-055   SI PGMCNTAF DEVUELVE ERROR AL
004700*                                 OBTENER EL CONTADOR, LA
004800*                                 ASIGNACION SE DESHACE Y EL
004900*                                 ALUMNO QUEDA COMO NO ASIGNADO.
005000*    14/03/2004  MFE  OT-04-012   LA GRABACION Y CIERRE DE LA
005100*                                 TARJETA DE TOTALES PROPIA PASA
005200*                                 A OCURRIR ANTES DEL CALL DE
005300*                                 CIERRE A PGMCNTAF; ESTE REABRIA
005400*                                 EL MISMO DD DDTOTALE Y PISABA LA
005500*                                 TARJETA ALLOC TODAVIA ABIERTA.
005600******************************************************************
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS CLASE-DIGITO IS "0" THRU "9"
006500     UPSI-0 ON  STATUS IS SW-UPSI0-ON
006600            OFF STATUS IS SW-UPSI0-OFF.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100     SELECT STUD-ENTRADA ASSIGN TO DDESTCLN
007200     FILE STATUS IS FS-STUD-ENTRADA.
007300
007400     SELECT MENT-ENTRADA ASSIGN TO DDMENCLN
007500     FILE STATUS IS FS-MENT-ENTRADA.
007600
007700     SELECT ASIGNA-SAL   ASSIGN TO DDASIGNA
007800     FILE STATUS IS FS-ASIGNA-SAL.
007900
008000     SELECT MENFIN-SAL   ASSIGN TO DDMENFIN
008100     FILE STATUS IS FS-MENFIN-SAL.
008200
008300     SELECT TOTALES      ASSIGN TO DDTOTALE
008400     FILE STATUS IS FS-TOTALES.
008500
008600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  STUD-ENTRADA
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-STUD-ENTRADA       PIC X(120).
009400
009500 FD  MENT-ENTRADA
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-MENT-ENTRADA       PIC X(190).
009900
010000 FD  ASIGNA-SAL
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-ASIGNA-SAL         PIC X(50).
010400
010500 FD  MENFIN-SAL
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-MENFIN-SAL         PIC X(90).
010900
011000 FD  TOTALES
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORDING MODE IS F.
011300 01  REG-TOTALES-OUT        PIC X(40).
011400
011500 WORKING-STORAGE SECTION.
011600*========================*
011700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011800
011900*---- FILE STATUS -----------------------------------------------
012000 77  FS-STUD-ENTRADA         PIC XX      VALUE SPACES.
012100     88  FS-STUD-FIN                     VALUE '10'.
012200 77  FS-MENT-ENTRADA         PIC XX      VALUE SPACES.
012300     88  FS-MENT-FIN                     VALUE '10'.
012400 77  FS-ASIGNA-SAL           PIC XX      VALUE SPACES.
012500 77  FS-MENFIN-SAL           PIC XX      VALUE SPACES.
012600 77  FS-TOTALES              PIC XX      VALUE SPACES.
012700
012800*---- CONTADORES DE CONTROL --------------------------------------
012900 77  WS-CANT-PROCESADOS      PIC 9(05)   COMP-3 VALUE ZEROS.
013000 77  WS-CANT-ASIGNADOS       PIC 9(05)   COMP-3 VALUE ZEROS.
013100 77  WS-CANT-OMITIDOS        PIC 9(05)   COMP-3 VALUE ZEROS.
013200 77  WS-CANT-NO-ASIGN        PIC 9(05)   COMP-3 VALUE ZEROS.
013300 77  WS-CANT-ASIG-SEQ        PIC 9(07)   COMP-3 VALUE ZEROS.
013400
013500*---- ANIO ACADEMICO VIGENTE DE LA CORRIDA (U6) ------------------
013600 77  WS-FECHA-HOY-AREA       PIC 9(06)   VALUE ZEROS.
013700 77  WS-FH-ANIO-N            PIC 9(02)   VALUE ZEROS.
013800 77  WS-FH-MES-N             PIC 9(02)   VALUE ZEROS.
013900 77  WS-FH-DIA-N             PIC 9(02)   VALUE ZEROS.
014000 77  WS-MES-CORTE            PIC 9(02)   VALUE 07.
014100 77  WS-DIA-CORTE            PIC 9(02)   VALUE 01.
014200 77  WS-ANIO-VIGENTE         PIC X(02)   VALUE SPACES.
014300 77  WS-ANIO-VIGENTE-N       PIC 9(02)   VALUE ZEROS.
014400
014500*---- AREA DE TRABAJO PARA LA BUSQUEDA DEL MEJOR MENTOR ----------
014600 77  WS-K                    PIC 9(04)   COMP  VALUE ZEROS.
014700 77  WS-M                    PIC 9(04)   COMP  VALUE ZEROS.
014800 77  WS-ELEGIBLE             PIC X(01)   VALUE 'N'.
014900     88  WS-ES-ELEGIBLE                  VALUE 'S'.
015000 77  WS-GRUPO-OK             PIC X(01)   VALUE 'N'.
015100     88  WS-GRUPO-ENCONTRADO             VALUE 'S'.
015200 77  WS-ESCUELA-OK           PIC X(01)   VALUE 'N'.
015300     88  WS-ESCUELA-ENCONTRADA            VALUE 'S'.
015400 77  WS-IDX-CENTRO           PIC 9(02)   COMP  VALUE ZEROS.
015500 77  WS-REMANENTE            PIC 9(04)   COMP  VALUE ZEROS.
015600 77  WS-MEJOR-IDX            PIC 9(04)   COMP  VALUE ZEROS.
015700 77  WS-MEJOR-REMANENTE      PIC 9(04)   COMP  VALUE ZEROS.
015800 77  WS-MEJOR-NOMBRE         PIC X(61)   VALUE SPACES.
015900 77  WS-NOMBRE-COMPARAR      PIC X(61)   VALUE SPACES.
016000
016100*---- AREA DE DOCUMENTO, VISTA PARA EL ID DE ASIGNACION (REDEFINES
016200 01  WS-ASIG-SEQ-AREA.
016300     03  WS-ASIG-SEQ-NUM     PIC 9(08)   VALUE ZEROS.
016400 01  WS-ASIG-SEQ-ALFA REDEFINES WS-ASIG-SEQ-AREA.
016500     03  WS-ASIG-SEQ-TEXTO   PIC X(08).
016600
016700*///////////  COPY CPESTUD  /////////////////////////////////////
016800*    LAYOUT REGISTRO DE ALUMNO (STUDENT-REC) - LARGO 120 BYTES
016900 01  WS-REG-ESTUD.
017000     03  EST-DOC-NAL            PIC X(10)    VALUE SPACES.
017100     03  EST-NOMBRE             PIC X(30)    VALUE SPACES.
017200     03  EST-APELLIDO           PIC X(30)    VALUE SPACES.
017300     03  EST-SEXO               PIC 9(01)    VALUE ZEROS.
017400     03  EST-ESTADO-EDU         PIC 9(01)    VALUE ZEROS.
017500     03  EST-CENTRO             PIC 9(01)    VALUE ZEROS.
017600     03  EST-ESTADO-INSC        PIC 9(01)    VALUE ZEROS.
017700     03  EST-GRUPO              PIC 9(04)    VALUE ZEROS.
017800     03  EST-ESCUELA            PIC 9(06)    VALUE ZEROS.
017900     03  EST-CELULAR            PIC X(11)    VALUE SPACES.
018000     03  EST-CONTADOR           PIC X(09)    VALUE SPACES.
018100     03  EST-TIPO-ALUMNO        PIC 9(01)    VALUE ZEROS.
018200     03  FILLER                 PIC X(15)    VALUE SPACES.
018300
018400*---- VISTA POR DIGITO DEL DOCUMENTO, CHEQUEO DEFENSIVO EN 2010 --
018500*---- (EL DOCUMENTO YA FUE VALIDADO EN PROGM01V; ESTO ES SOLO ----
018600*---- UNA SEGUNDA RED POR SI EL ARCHIVO LLEGA DE OTRO ORIGEN) ----
018700 01  WS-REG-ESTUD-ALT REDEFINES WS-REG-ESTUD.
018800     03  EAL-DOC-DIGITO  OCCURS 10 TIMES  PIC 9(01).
018900     03  FILLER                           PIC X(110).
019000
019100*///////////  COPY CPMENTOR  ////////////////////////////////////
019200*    LAYOUT REGISTRO DE MENTOR (MENTOR-REC) - LARGO 190 BYTES
019300 01  WS-REG-MENTOR.
019400     03  MEN-ID                 PIC 9(06)    VALUE ZEROS.
019500     03  MEN-NOMBRE             PIC X(30)    VALUE SPACES.
019600     03  MEN-APELLIDO           PIC X(30)    VALUE SPACES.
019700     03  MEN-SEXO               PIC 9(01)    VALUE ZEROS.
019800     03  MEN-TIPO               PIC 9(01)    VALUE ZEROS.
019900     03  MEN-ALIAS              PIC X(04)    VALUE SPACES.
020000     03  MEN-ESC-ESPECIALES OCCURS 4 TIMES
020100                                 PIC 9(06)    VALUE ZEROS.
020200     03  MEN-GRUPOS-PERMIT OCCURS 10 TIMES
020300                                 PIC 9(04)    VALUE ZEROS.
020400     03  MEN-CENTROS-PERMIT OCCURS 3 TIMES
020500                                 PIC 9(01)    VALUE ZEROS.
020600     03  MEN-CAPACIDAD          PIC 9(04)    VALUE 0060.
020700     03  MEN-CARGA-ACTUAL       PIC 9(04)    VALUE ZEROS.
020800     03  MEN-CELULAR            PIC X(11)    VALUE SPACES.
020900     03  MEN-DOC-NAL            PIC X(10)    VALUE SPACES.
021000     03  MEN-ACTIVO             PIC 9(01)    VALUE ZEROS.
021100     03  MEN-DISPONIB           PIC 9(01)    VALUE ZEROS.
021200     03  FILLER                 PIC X(11)    VALUE SPACES.
021300
021400*---- TABLA DE MENTORES EN MEMORIA, CARGADA UNA SOLA VEZ ---------
021500*---- (BUSQUEDA LINEAL, EL ARCHIVO NO LLEGA ORDENADO POR ID) -----
021600 01  WS-TABLA-MENTOR.
021700     03  WS-MEN-CANT         PIC 9(05)   COMP-3 VALUE ZEROS.
021800     03  FILLER              PIC X(04)   VALUE SPACES.
021900     03  WS-MEN-ELEM OCCURS 0 TO 3000 TIMES
022000                     DEPENDING ON WS-MEN-CANT
022100                     INDEXED BY WS-MEN-IDX.
022200         05  TBM-ID              PIC 9(06).
022300         05  TBM-NOMBRE          PIC X(30).
022400         05  TBM-APELLIDO        PIC X(30).
022500         05  TBM-SEXO            PIC 9(01).
022600         05  TBM-TIPO            PIC 9(01).
022700         05  TBM-ESC-ESPECIALES OCCURS 4 TIMES PIC 9(06).
022800         05  TBM-GRUPOS-PERMIT  OCCURS 10 TIMES PIC 9(04).
022900         05  TBM-CENTROS-PERMIT OCCURS 3 TIMES PIC 9(01).
023000         05  TBM-CAPACIDAD       PIC 9(04).
023100         05  TBM-CARGA-ACTUAL    PIC 9(04).
023200         05  TBM-ACTIVO          PIC 9(01).
023300         05  TBM-DISPONIB        PIC 9(01).
023400
023500*///////////  COPY CPASIGNA  ////////////////////////////////////
023600*    LAYOUT REGISTRO DE ASIGNACION (ASSIGNMENT-REC) - 50 BYTES
023700 01  WS-REG-ASIGNA.
023800     03  ASG-ID                 PIC X(10)    VALUE SPACES.
023900     03  ASG-DOC-ALUMNO         PIC X(10)    VALUE SPACES.
024000     03  ASG-MENTOR-ID          PIC 9(06)    VALUE ZEROS.
024100     03  ASG-ESTADO             PIC X(09)    VALUE SPACES.
024200     03  ASG-CONTADOR           PIC X(09)    VALUE SPACES.
024300     03  FILLER                 PIC X(06)    VALUE SPACES.
024400
024500*///////////  COPY CPMENFIN  ////////////////////////////////////
024600*    LAYOUT FOTO FINAL DE MENTOR - 90 BYTES
024700 01  MEN-FINAL-REC.
024800     03  MF-MENTOR-ID        PIC 9(06)    VALUE ZEROS.
024900     03  MF-NOMBRE-COMPL     PIC X(61)    VALUE SPACES.
025000     03  MF-CAPACIDAD        PIC 9(04)    VALUE ZEROS.
025100     03  MF-CARGA-FINAL      PIC 9(04)    VALUE ZEROS.
025200     03  FILLER              PIC X(15)    VALUE SPACES.
025300
025400*---- VISTA AGRUPADA CAPACIDAD/CARGA, PARA EL CHEQUEO DE ---------
025500*---- SOBRECARGA AL GRABAR LA FOTO FINAL (9100) ------------------
025600 01  MEN-FINAL-ALT REDEFINES MEN-FINAL-REC.
025700     03  FILLER              PIC X(06).
025800     03  FILLER              PIC X(61).
025900     03  MFA-CAP-CARGA.
026000         05  MFA-CAPACIDAD   PIC 9(04).
026100         05  MFA-CARGA-FINAL PIC 9(04).
026200     03  FILLER              PIC X(15).
026300
026400*///////////  COPY CPCTLTOT  ////////////////////////////////////
026500*    LAYOUT TARJETA DE TOTALES DE PASO - LARGO 40 BYTES
026600 01  CTL-TOTAL-REC.
026700     03  CT-STEP-ID             PIC X(08)    VALUE SPACES.
026800     03  CT-LABEL               PIC X(16)    VALUE SPACES.
026900     03  CT-VALOR               PIC S9(7)    COMP-3.
027000     03  FILLER                 PIC X(11)    VALUE SPACES.
027100
027200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
027300
027400*--------------------------------------------------------------
027500 LINKAGE SECTION.
027600*================*
027700
027800 01  LK-COMUNICACION.
027900     03  LK-FUNCION          PIC X(08).
028000     03  LK-DOC-NAL          PIC X(10).
028100     03  LK-SEXO             PIC 9(01).
028200     03  LK-ANIO             PIC X(02).
028300     03  LK-CONTADOR         PIC X(09).
028400     03  LK-RETCOD           PIC X(24).
028500     03  FILLER              PIC X(10).
028600
028700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
028800 PROCEDURE DIVISION.
028900
029000 MAIN-PROGRAM-I.
029100
029200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
029300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
029400                                 UNTIL FS-STUD-FIN
029500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
029600
029700 MAIN-PROGRAM-F. GOBACK.
029800
029900
030000*----  CUERPO INICIO: ANIO VIGENTE, TABLA DE MENTORES, ARCHIVOS --
030100 1000-INICIO-I.
030200
030300     PERFORM 1050-CALC-ANIO THRU 1050-CALC-ANIO-F
030400
030500     OPEN INPUT MENT-ENTRADA
030600     IF FS-MENT-ENTRADA = '00' THEN
030700        PERFORM 1100-CARGAR-UN-MENTOR THRU 1100-CARGAR-UN-MENTOR-F
030800           UNTIL FS-MENT-FIN
030900     END-IF
031000     CLOSE MENT-ENTRADA
031100
031200     OPEN INPUT  STUD-ENTRADA
031300     OPEN OUTPUT ASIGNA-SAL
031400     OPEN OUTPUT MENFIN-SAL
031500     OPEN OUTPUT TOTALES
031600     IF FS-STUD-ENTRADA IS NOT EQUAL '00' OR
031700        FS-ASIGNA-SAL   IS NOT EQUAL '00' OR
031800        FS-MENFIN-SAL   IS NOT EQUAL '00' OR
031900        FS-TOTALES      IS NOT EQUAL '00' THEN
032000        DISPLAY '* ERROR EN OPEN DE PROGM03A'
032100        MOVE 9999 TO RETURN-CODE
032200        SET FS-STUD-FIN TO TRUE
032300     ELSE
032400        PERFORM 2100-LEER-I THRU 2100-LEER-F
032500     END-IF.
032600
032700 1000-INICIO-F. EXIT.
032800
032900
033000*---- CALCULA EL ANIO ACADEMICO VIGENTE DE LA CORRIDA (U6) -------
033100 1050-CALC-ANIO.
033200
033300     ACCEPT WS-FECHA-HOY-AREA FROM DATE
033400     MOVE WS-FECHA-HOY-AREA (1:2) TO WS-FH-ANIO-N
033500     MOVE WS-FECHA-HOY-AREA (3:2) TO WS-FH-MES-N
033600     MOVE WS-FECHA-HOY-AREA (5:2) TO WS-FH-DIA-N
033700
033800     IF WS-FH-MES-N > WS-MES-CORTE OR
033900        (WS-FH-MES-N = WS-MES-CORTE AND
034000         WS-FH-DIA-N >= WS-DIA-CORTE) THEN
034100        MOVE WS-FH-ANIO-N TO WS-ANIO-VIGENTE-N
034200     ELSE
034300        COMPUTE WS-ANIO-VIGENTE-N = WS-FH-ANIO-N - 1
034400     END-IF
034500
034600     MOVE WS-ANIO-VIGENTE-N TO WS-ANIO-VIGENTE.
034700
034800 1050-CALC-ANIO-F. EXIT.
034900
035000
035100*---- CARGA UN MENTOR DEL ARCHIVO EN LA TABLA EN MEMORIA ---------
035200 1100-CARGAR-UN-MENTOR.
035300
035400     READ MENT-ENTRADA INTO WS-REG-MENTOR
035500     EVALUATE FS-MENT-ENTRADA
035600        WHEN '00'
035700           ADD 1 TO WS-MEN-CANT
035800           MOVE MEN-ID               TO TBM-ID (WS-MEN-CANT)
035900           MOVE MEN-NOMBRE           TO TBM-NOMBRE (WS-MEN-CANT)
036000           MOVE MEN-APELLIDO         TO TBM-APELLIDO (WS-MEN-CANT)
036100           MOVE MEN-SEXO             TO TBM-SEXO (WS-MEN-CANT)
036200           MOVE MEN-TIPO             TO TBM-TIPO (WS-MEN-CANT)
036300           MOVE MEN-ESC-ESPECIALES (1) TO TBM-ESC-ESPECIALES
036400              (WS-MEN-CANT,1)
036500           MOVE MEN-ESC-ESPECIALES (2) TO TBM-ESC-ESPECIALES
036600              (WS-MEN-CANT,2)
036700           MOVE MEN-ESC-ESPECIALES (3) TO TBM-ESC-ESPECIALES
036800              (WS-MEN-CANT,3)
036900           MOVE MEN-ESC-ESPECIALES (4) TO TBM-ESC-ESPECIALES
037000              (WS-MEN-CANT,4)
037100           PERFORM 1110-COPIAR-UN-GRUPO
037200              THRU 1110-COPIAR-UN-GRUPO-F
037300              VARYING WS-M FROM 1 BY 1 UNTIL WS-M > 10
037400           PERFORM 1120-COPIAR-UN-CENTRO
037500              THRU 1120-COPIAR-UN-CENTRO-F
037600              VARYING WS-M FROM 1 BY 1 UNTIL WS-M > 3
037700           MOVE MEN-CAPACIDAD        TO TBM-CAPACIDAD
037800              (WS-MEN-CANT)
037900           MOVE MEN-CARGA-ACTUAL     TO TBM-CARGA-ACTUAL
038000              (WS-MEN-CANT)
038100           MOVE MEN-ACTIVO           TO TBM-ACTIVO (WS-MEN-CANT)
038200           MOVE MEN-DISPONIB         TO TBM-DISPONIB (WS-MEN-CANT)
038300        WHEN '10'
038400           SET FS-MENT-FIN TO TRUE
038500        WHEN OTHER
038600           DISPLAY '* ERROR EN LECTURA MENT-ENTRADA = '
038700                                        FS-MENT-ENTRADA
038800           MOVE 9999 TO RETURN-CODE
038900           SET FS-MENT-FIN TO TRUE
039000     END-EVALUATE.
039100
039200 1100-CARGAR-UN-MENTOR-F. EXIT.
039300
039400*---- COPIA UN GRUPO PERMITIDO (INVOCADO POR 1100) ---------------
039500 1110-COPIAR-UN-GRUPO.
039600
039700     MOVE MEN-GRUPOS-PERMIT (WS-M) TO TBM-GRUPOS-PERMIT
039800        (WS-MEN-CANT,WS-M).
039900
040000 1110-COPIAR-UN-GRUPO-F. EXIT.
040100
040200*---- COPIA UN CENTRO PERMITIDO (INVOCADO POR 1100) --------------
040300 1120-COPIAR-UN-CENTRO.
040400
040500     MOVE MEN-CENTROS-PERMIT (WS-M) TO TBM-CENTROS-PERMIT
040600        (WS-MEN-CANT,WS-M).
040700
040800 1120-COPIAR-UN-CENTRO-F. EXIT.
040900
041000
041100*-----------------------------------------------------------------
041200 2000-PROCESO-I.
041300
041400     ADD 1 TO WS-CANT-PROCESADOS
041500     PERFORM 2010-EVALUAR-ALUMNO THRU 2010-EVALUAR-ALUMNO-F
041600     PERFORM 2100-LEER-I         THRU 2100-LEER-F.
041700
041800 2000-PROCESO-F. EXIT.
041900
042000
042100*-----------------------------------------------------------------
042200 2010-EVALUAR-ALUMNO.
042300
042400     IF EAL-DOC-DIGITO (1) NOT NUMERIC THEN
042500        ADD 1 TO WS-CANT-OMITIDOS
042600     ELSE
042700        IF EST-ESTADO-INSC NOT = 0 AND EST-ESTADO-INSC NOT = 1
042800           THEN
042900           ADD 1 TO WS-CANT-OMITIDOS
043000        ELSE
043100           PERFORM 2020-BUSCAR-MEJOR-MENTOR
043200              THRU 2020-BUSCAR-MEJOR-MENTOR-F
043300           IF WS-MEJOR-IDX > ZEROS THEN
043400              PERFORM 2030-CONFIRMAR-ASIGNACION
043500                 THRU 2030-CONFIRMAR-ASIGNACION-F
043600           ELSE
043700              ADD 1 TO WS-CANT-NO-ASIGN
043800           END-IF
043900        END-IF
044000     END-IF.
044100
044200 2010-EVALUAR-ALUMNO-F. EXIT.
044300
044400
044500*---- BARRE LA TABLA DE MENTORES Y ELIGE EL MEJOR CANDIDATO ------
044600 2020-BUSCAR-MEJOR-MENTOR.
044700
044800     MOVE ZEROS  TO WS-MEJOR-IDX WS-MEJOR-REMANENTE
044900     MOVE SPACES TO WS-MEJOR-NOMBRE
045000
045100     PERFORM 2021-EVALUAR-UN-MENTOR THRU 2021-EVALUAR-UN-MENTOR-F
045200        VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-MEN-CANT.
045300
045400 2020-BUSCAR-MEJOR-MENTOR-F. EXIT.
045500
045600
045700*---- EVALUA UN MENTOR DE LA TABLA (INVOCADO POR 2020) -----------
045800 2021-EVALUAR-UN-MENTOR.
045900
046000     PERFORM 2022-ES-ELEGIBLE THRU 2022-ES-ELEGIBLE-F
046100
046200     IF WS-ES-ELEGIBLE THEN
046300        COMPUTE WS-REMANENTE =
046400                TBM-CAPACIDAD (WS-K) - TBM-CARGA-ACTUAL (WS-K)
046500        MOVE SPACES TO WS-NOMBRE-COMPARAR
046600        STRING TBM-NOMBRE (WS-K)   DELIMITED BY SPACE
046700               ' '                 DELIMITED BY SIZE
046800               TBM-APELLIDO (WS-K) DELIMITED BY SPACE
046900               INTO WS-NOMBRE-COMPARAR
047000
047100        IF WS-MEJOR-IDX = ZEROS OR
047200           WS-REMANENTE > WS-MEJOR-REMANENTE OR
047300           (WS-REMANENTE = WS-MEJOR-REMANENTE AND
047400            WS-NOMBRE-COMPARAR < WS-MEJOR-NOMBRE) THEN
047500           MOVE WS-K               TO WS-MEJOR-IDX
047600           MOVE WS-REMANENTE       TO WS-MEJOR-REMANENTE
047700           MOVE WS-NOMBRE-COMPARAR TO WS-MEJOR-NOMBRE
047800        END-IF
047900     END-IF.
048000
048100 2021-EVALUAR-UN-MENTOR-F. EXIT.
048200
048300
048400*---- CHEQUEA LAS 7 CONDICIONES DE ELEGIBILIDAD DEL MENTOR WS-K --
048500 2022-ES-ELEGIBLE.
048600
048700     MOVE 'N' TO WS-ELEGIBLE
048800
048900     IF TBM-ACTIVO (WS-K) = 1 AND TBM-DISPONIB (WS-K) = 0 THEN
049000        COMPUTE WS-IDX-CENTRO = EST-CENTRO + 1
049100        IF TBM-CENTROS-PERMIT (WS-K,WS-IDX-CENTRO) = 1 THEN
049200           IF TBM-TIPO (WS-K) = 1 THEN
049300              PERFORM 2024-ESCUELA-PERMITIDA
049400                 THRU 2024-ESCUELA-PERMITIDA-F
049500              IF EST-TIPO-ALUMNO = 1 AND
049600                 WS-ESCUELA-ENCONTRADA AND
049700                 EST-ESTADO-EDU NOT = 0 THEN
049800                 PERFORM 2023-GRUPO-PERMITIDO
049900                    THRU 2023-GRUPO-PERMITIDO-F
050000                 IF WS-GRUPO-ENCONTRADO AND
050100                    TBM-CARGA-ACTUAL (WS-K) < TBM-CAPACIDAD (WS-K)
050200                    AND EST-SEXO = TBM-SEXO (WS-K) THEN
050300                    MOVE 'S' TO WS-ELEGIBLE
050400                 END-IF
050500              END-IF
050600           ELSE
050700              IF EST-TIPO-ALUMNO NOT = 1 THEN
050800                 PERFORM 2023-GRUPO-PERMITIDO
050900                    THRU 2023-GRUPO-PERMITIDO-F
051000                 IF WS-GRUPO-ENCONTRADO AND
051100                    TBM-CARGA-ACTUAL (WS-K) < TBM-CAPACIDAD (WS-K)
051200                    AND EST-SEXO = TBM-SEXO (WS-K) THEN
051300                    MOVE 'S' TO WS-ELEGIBLE
051400                 END-IF
051500              END-IF
051600           END-IF
051700        END-IF
051800     END-IF.
051900
052000 2022-ES-ELEGIBLE-F. EXIT.
052100
052200
052300*---- GRUPO DEL ALUMNO ESTA EN LOS GRUPOS PERMITIDOS DE WS-K -----
052400 2023-GRUPO-PERMITIDO.
052500
052600     MOVE 'N' TO WS-GRUPO-OK
052700     PERFORM 2025-COMPARAR-UN-GRUPO THRU 2025-COMPARAR-UN-GRUPO-F
052800        VARYING WS-M FROM 1 BY 1
052900        UNTIL WS-M > 10 OR WS-GRUPO-ENCONTRADO.
053000
053100 2023-GRUPO-PERMITIDO-F. EXIT.
053200
053300*---- COMPARA UN GRUPO PERMITIDO (INVOCADO POR 2023) -------------
053400 2025-COMPARAR-UN-GRUPO.
053500
053600     IF TBM-GRUPOS-PERMIT (WS-K,WS-M) = EST-GRUPO THEN
053700        MOVE 'S' TO WS-GRUPO-OK
053800     END-IF.
053900
054000 2025-COMPARAR-UN-GRUPO-F. EXIT.
054100
054200
054300*---- ESCUELA DEL ALUMNO ESTA EN LA LISTA PROPIA DEL MENTOR ------
054400 2024-ESCUELA-PERMITIDA.
054500
054600     MOVE 'N' TO WS-ESCUELA-OK
054700     PERFORM 2026-COMPARAR-UNA-ESCUELA
054800        THRU 2026-COMPARAR-UNA-ESCUELA-F
054900        VARYING WS-M FROM 1 BY 1
055000        UNTIL WS-M > 4 OR WS-ESCUELA-ENCONTRADA.
055100
055200 2024-ESCUELA-PERMITIDA-F. EXIT.
055300
055400*---- COMPARA UNA ESCUELA ESPECIAL (INVOCADO POR 2024) -----------
055500 2026-COMPARAR-UNA-ESCUELA.
055600
055700     IF TBM-ESC-ESPECIALES (WS-K,WS-M) = EST-ESCUELA THEN
055800        MOVE 'S' TO WS-ESCUELA-OK
055900     END-IF.
056000
056100 2026-COMPARAR-UNA-ESCUELA-F. EXIT.
056200
056300
056400*---- CONFIRMA LA ASIGNACION: CARGA, CONTADOR Y GRABACION --------
056500 2030-CONFIRMAR-ASIGNACION.
056600
056700     ADD 1 TO TBM-CARGA-ACTUAL (WS-MEJOR-IDX)
056800
056900     MOVE 'OBTENER'   TO LK-FUNCION
057000     MOVE EST-DOC-NAL TO LK-DOC-NAL
057100     MOVE EST-SEXO    TO LK-SEXO
057200     MOVE WS-ANIO-VIGENTE TO LK-ANIO
057300     CALL 'PGMCNTAF' USING LK-COMUNICACION
057400
057500     IF LK-RETCOD NOT = SPACES THEN
057600        DISPLAY '* NO SE PUDO OBTENER CONTADOR PARA '
057700                EST-DOC-NAL ' : ' LK-RETCOD
057800        SUBTRACT 1 FROM TBM-CARGA-ACTUAL (WS-MEJOR-IDX)
057900        ADD 1 TO WS-CANT-NO-ASIGN
058000     ELSE
058100        ADD 1 TO WS-CANT-ASIG-SEQ
058200        MOVE WS-CANT-ASIG-SEQ TO WS-ASIG-SEQ-NUM
058300        MOVE SPACES TO ASG-ID
058400        STRING 'A-' DELIMITED BY SIZE
058500               WS-ASIG-SEQ-TEXTO DELIMITED BY SIZE
058600               INTO ASG-ID
058700        MOVE EST-DOC-NAL      TO ASG-DOC-ALUMNO
058800        MOVE TBM-ID (WS-MEJOR-IDX) TO ASG-MENTOR-ID
058900        MOVE 'CONFIRMED'      TO ASG-ESTADO
059000        MOVE LK-CONTADOR      TO ASG-CONTADOR
059100        WRITE REG-ASIGNA-SAL FROM WS-REG-ASIGNA
059200        ADD 1 TO WS-CANT-ASIGNADOS
059300     END-IF.
059400
059500 2030-CONFIRMAR-ASIGNACION-F. EXIT.
059600
059700
059800*-----------------------------------------------------------------
059900 2100-LEER-I.
060000
060100     READ STUD-ENTRADA INTO WS-REG-ESTUD
060200
060300     EVALUATE FS-STUD-ENTRADA
060400        WHEN '00'
060500           CONTINUE
060600        WHEN '10'
060700           SET FS-STUD-FIN TO TRUE
060800        WHEN OTHER
060900           DISPLAY '* ERROR EN LECTURA STUD-ENTRADA = '
061000                                        FS-STUD-ENTRADA
061100           MOVE 9999 TO RETURN-CODE
061200           SET FS-STUD-FIN TO TRUE
061300     END-EVALUATE.
061400
061500 2100-LEER-F. EXIT.
061600
061700
061800*-----------------------------------------------------------------
061900 9999-FINAL-I.
062000
062100     PERFORM 9100-GRABAR-FOTO-MENTOR
062200        THRU 9100-GRABAR-FOTO-MENTOR-F
062300        VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-MEN-CANT
062400
062500     PERFORM 9200-GRABAR-TOTALES THRU 9200-GRABAR-TOTALES-F
062600
062700*        LA TARJETA ALLOC SE GRABA Y SE CIERRA DDTOTALE ANTES DE
062800*        LLAMAR AL CIERRE DE PGMCNTAF, QUE REABRE ESE MISMO DD
062900*        PARA SU PROPIA TARJETA COUNTER (OT-04-012).
063000     CLOSE TOTALES
063100
063200     MOVE 'CIERRE' TO LK-FUNCION
063300     MOVE SPACES   TO LK-DOC-NAL LK-CONTADOR
063400     MOVE WS-ANIO-VIGENTE TO LK-ANIO
063500     CALL 'PGMCNTAF' USING LK-COMUNICACION
063600
063700     CLOSE STUD-ENTRADA MENFIN-SAL ASIGNA-SAL
063800
063900     DISPLAY '=============================================='
064000     DISPLAY 'PROGM03A - ASIGNACION ALUMNO/MENTOR'
064100     DISPLAY 'PROCESADOS: ' WS-CANT-PROCESADOS
064200     DISPLAY 'ASIGNADOS : ' WS-CANT-ASIGNADOS
064300     DISPLAY 'OMITIDOS  : ' WS-CANT-OMITIDOS
064400     DISPLAY 'NO ASIGNAD: ' WS-CANT-NO-ASIGN.
064500
064600 9999-FINAL-F. EXIT.
064700
064800
064900*---- GRABA LA FOTO FINAL DE UN MENTOR (INVOCADO POR 9999) -------
065000 9100-GRABAR-FOTO-MENTOR.
065100
065200     MOVE TBM-ID (WS-K) TO MF-MENTOR-ID
065300     MOVE SPACES TO MF-NOMBRE-COMPL
065400     STRING TBM-NOMBRE (WS-K)   DELIMITED BY SPACE
065500            ' '                 DELIMITED BY SIZE
065600            TBM-APELLIDO (WS-K) DELIMITED BY SPACE
065700            INTO MF-NOMBRE-COMPL
065800     MOVE TBM-CAPACIDAD (WS-K)    TO MF-CAPACIDAD
065900     MOVE TBM-CARGA-ACTUAL (WS-K) TO MF-CARGA-FINAL
066000
066100     IF MFA-CARGA-FINAL > MFA-CAPACIDAD THEN
066200        DISPLAY '* ALERTA: MENTOR ' MF-MENTOR-ID
066300                ' QUEDO SOBRECARGADO'
066400     END-IF
066500
066600     WRITE REG-MENFIN-SAL FROM MEN-FINAL-REC.
066700
066800 9100-GRABAR-FOTO-MENTOR-F. EXIT.
066900
067000
067100*---- TARJETAS DE TOTALES PARA EL REPORTE FINAL ------------------
067200 9200-GRABAR-TOTALES.
067300
067400     MOVE 'ALLOC'     TO CT-STEP-ID
067500     MOVE 'PROCESADOS' TO CT-LABEL
067600     MOVE WS-CANT-PROCESADOS TO CT-VALOR
067700     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
067800
067900     MOVE 'ASIGNADOS' TO CT-LABEL
068000     MOVE WS-CANT-ASIGNADOS TO CT-VALOR
068100     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
068200
068300     MOVE 'OMITIDOS' TO CT-LABEL
068400     MOVE WS-CANT-OMITIDOS TO CT-VALOR
068500     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
068600
068700     MOVE 'NO-ASIGN' TO CT-LABEL
068800     MOVE WS-CANT-NO-ASIGN TO CT-VALOR
068900     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC.
069000
069100 9200-GRABAR-TOTALES-F. EXIT.
