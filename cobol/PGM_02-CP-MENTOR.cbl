000100******************************************************************
000200*    CPMENTOR                                                   *
000300*    LAYOUT  REGISTRO DE MENTOR (MENTOR-REC)                     *
000400*    LARGO 190 BYTES                                            *
000500*    ARCHIVOS MENTORS-IN (CRUDO) Y MENTORS-CLEAN (VALIDADO)      *
000600******************************************************************
000700 01  WS-REG-MENTOR.
000800     03  MEN-ID                 PIC 9(06)    VALUE ZEROS.
000900     03  MEN-NOMBRE             PIC X(30)    VALUE SPACES.
001000     03  MEN-APELLIDO           PIC X(30)    VALUE SPACES.
001100*        SEXO  0=MUJER 1=VARON
001200     03  MEN-SEXO               PIC 9(01)    VALUE ZEROS.
001300*        TIPO  0=NORMAL("ORDINARIO") 1=ESCUELA
001400     03  MEN-TIPO               PIC 9(01)    VALUE ZEROS.
001500*        ALIAS SABT; BLANCO = AUSENTE
001600     03  MEN-ALIAS              PIC X(04)    VALUE SPACES.
001700*        HASTA 4 ESCUELAS ESPECIALES; 0 = CASILLERO LIBRE
001800     03  MEN-ESC-ESPECIALES OCCURS 4 TIMES
001900                                 PIC 9(06)    VALUE ZEROS.
002000*        HASTA 10 GRUPOS PERMITIDOS; 0 = CASILLERO LIBRE
002100     03  MEN-GRUPOS-PERMIT OCCURS 10 TIMES
002200                                 PIC 9(04)    VALUE ZEROS.
002300*        CENTROS PERMITIDOS, BANDERA POR CENTRO {0,1,2}
002400     03  MEN-CENTROS-PERMIT OCCURS 3 TIMES
002500                                 PIC 9(01)    VALUE ZEROS.
002600     03  MEN-CAPACIDAD          PIC 9(04)    VALUE 0060.
002700     03  MEN-CARGA-ACTUAL       PIC 9(04)    VALUE ZEROS.
002800     03  MEN-CELULAR            PIC X(11)    VALUE SPACES.
002900     03  MEN-DOC-NAL            PIC X(10)    VALUE SPACES.
003000*        1 = ACTIVO
003100     03  MEN-ACTIVO             PIC 9(01)    VALUE ZEROS.
003200*        DISPONIBILIDAD  0=DISPONIBLE 1=COMPLETO 2=INACTIVO
003300     03  MEN-DISPONIB           PIC 9(01)    VALUE ZEROS.
003400     03  FILLER                 PIC X(11)    VALUE SPACES.
003500
003600******************************************************************
003700*    CPESCESP                                                    *
003800*    TABLA CONGELADA DE ESCUELAS ESPECIALES (U6)                 *
003900*    UN SOLO ANIO ACADEMICO POR CORRIDA; VALOR DE FABRICA {283,650
004000******************************************************************
004100 01  WS-ESC-ESPEC-CFG.
004200     03  ECF-ANIO               PIC 9(02)    VALUE ZEROS.
004300*        1 = YA SE FIJO EN ESTA CORRIDA (CONGELADO)
004400     03  ECF-FIJADO             PIC X(01)    VALUE 'N'.
004500         88  ECF-YA-FIJADO                   VALUE 'S'.
004600     03  ECF-CANT-CODIGOS       PIC 9(02)    VALUE ZEROS.
004700     03  ECF-CODIGOS OCCURS 10 TIMES
004800                                 PIC 9(06)    VALUE ZEROS.
004900     03  FILLER                 PIC X(10)    VALUE SPACES.
