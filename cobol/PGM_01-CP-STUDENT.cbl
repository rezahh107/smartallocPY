000100******************************************************************
000200*    CPESTUD                                                    *
000300*    LAYOUT  REGISTRO DE ALUMNO (STUDENT-REC)                    *
000400*    LARGO 120 BYTES                                            *
000500*    ARCHIVOS STUDENTS-IN (CRUDO) Y STUDENTS-CLEAN (VALIDADO)    *
000600*    USAN EL MISMO LARGO DE REGISTRO.                           *
000700******************************************************************
000800 01  WS-REG-ESTUD.
000900*        DOCUMENTO NACIONAL, 10 DIGITOS DESPUES DE NORMALIZAR
001000     03  EST-DOC-NAL            PIC X(10)    VALUE SPACES.
001100     03  EST-NOMBRE             PIC X(30)    VALUE SPACES.
001200     03  EST-APELLIDO           PIC X(30)    VALUE SPACES.
001300*        SEXO   0=MUJER 1=VARON
001400     03  EST-SEXO               PIC 9(01)    VALUE ZEROS.
001500*        ESTADO-EDU  0=EGRESADO 1=ALUMNO ACTIVO
001600     03  EST-ESTADO-EDU         PIC 9(01)    VALUE ZEROS.
001700*        CENTRO DE INSCRIPCION  0, 1 O 2
001800     03  EST-CENTRO             PIC 9(01)    VALUE ZEROS.
001900*        ESTADO DE INSCRIPCION  0, 1 O 3
002000     03  EST-ESTADO-INSC        PIC 9(01)    VALUE ZEROS.
002100     03  EST-GRUPO              PIC 9(04)    VALUE ZEROS.
002200*        CODIGO ESCUELA; CERO O BLANCO = SIN ESCUELA
002300     03  EST-ESCUELA            PIC 9(06)    VALUE ZEROS.
002400*        CELULAR CANONICO 09XXXXXXXXX
002500     03  EST-CELULAR            PIC X(11)    VALUE SPACES.
002600*        CONTADOR PREVIO (OPCIONAL); BLANCO SI NO TIENE
002700     03  EST-CONTADOR           PIC X(09)    VALUE SPACES.
002800*        DERIVADO: 1 = TIENE ESCUELA (EST-ESCUELA > 0); 0 = NO
002900     03  EST-TIPO-ALUMNO        PIC 9(01)    VALUE ZEROS.
003000     03  FILLER                 PIC X(15)    VALUE SPACES.
003100
003200******************************************************************
003300*    CPRECHAZ                                                   *
003400*    LAYOUT  REGISTRO DE RECHAZO (REJECTS-OUT)                  *
003500*    LARGO 80 BYTES -- COMPARTIDO POR VALIDACION DE ALUMNOS Y   *
003600*    DE MENTORES                                                *
003700******************************************************************
003800 01  WS-REG-RECHAZO.
003900     03  RCH-CLAVE              PIC X(10)    VALUE SPACES.
004000     03  RCH-REGLA              PIC X(24)    VALUE SPACES.
004100     03  RCH-MENSAJE            PIC X(40)    VALUE SPACES.
004200     03  FILLER                 PIC X(06)    VALUE SPACES.
