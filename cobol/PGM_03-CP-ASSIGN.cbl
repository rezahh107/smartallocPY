000100******************************************************************
000200*    CPASIGNA                                                   *
000300*    LAYOUT  REGISTRO DE ASIGNACION (ASSIGNMENT-REC)            *
000400*    LARGO 50 BYTES -- ARCHIVO ASSIGNMENTS-OUT                 *
000500******************************************************************
000600 01  WS-REG-ASIGNA.
000700*        PREFIJO "A-" + NUMERO SECUENCIAL
000800     03  ASG-ID                 PIC X(10)    VALUE SPACES.
000900     03  ASG-DOC-ALUMNO         PIC X(10)    VALUE SPACES.
001000     03  ASG-MENTOR-ID          PIC 9(06)    VALUE ZEROS.
001100*        CONFIRMED / PENDING / CANCELLED
001200     03  ASG-ESTADO             PIC X(09)    VALUE SPACES.
001300     03  ASG-CONTADOR           PIC X(09)    VALUE SPACES.
001400     03  FILLER                 PIC X(06)    VALUE SPACES.
