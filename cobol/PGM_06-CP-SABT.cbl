000100******************************************************************
000200*    CPSABT                                                     *
000300*    LAYOUT  REGISTRO DE EXPORTACION SABT (SABT-REC)            *
000400*    LARGO 25 BYTES -- ARCHIVO SABT-OUT                        *
000500******************************************************************
000600 01  WS-REG-SABT.
000700     03  SAB-MENTOR-ID          PIC 9(06)    VALUE ZEROS.
000800*        NORMAL O SCHOOL
000900     03  SAB-TIPO-MENTOR        PIC X(06)    VALUE SPACES.
001000     03  SAB-ALIAS-EXPORT       PIC X(06)    VALUE SPACES.
001100     03  FILLER                 PIC X(07)    VALUE SPACES.
