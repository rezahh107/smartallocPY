000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMVACAF.
000300 AUTHOR.         M. FERNANDEZ.
000400 INSTALLATION.   GERENCIA DE SISTEMAS - AREA ALUMNOS Y MENTORES.
000500 DATE-WRITTEN.   22/05/1989.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800
000900******************************************************************
001000*    PGMVACAF  -  VALIDACION DE NOVEDADES DE MENTORES Y          *
001100*                  CONGELAMIENTO DE ESCUELAS ESPECIALES (U6)     *
001200*    =========================================================== *
001300*    - LEE EL ARCHIVO CRUDO DE MENTORES.                        *
001400*    - VALIDA CADA CAMPO SEGUN LAS REGLAS DEL AREA (GRUPOS Y    *
001500*      CENTROS PERMITIDOS, CAPACIDAD/CARGA, LISTA DE ESCUELAS   *
001600*      ESPECIALES PARA MENTORES TIPO ESCUELA, CELULAR).        *
001700*    - FIJA (UNA SOLA VEZ POR ANIO/CORRIDA) LA TABLA CONGELADA   *
001800*      DE CODIGOS DE ESCUELA ESPECIAL; VALOR DE FABRICA         *
001900*      {283, 650} SI NO SE RECIBE TARJETA DE PARAMETROS.       *
002000*    - GRABA LOS MENTORES VALIDOS EN MENTORS-CLEAN Y LOS         *
002100*      INVALIDOS EN REJECTS-OUT, CON LA REGLA QUE LOS HIZO CAER.*
002200*    - GRABA UNA TARJETA DE TOTALES PARA EL REPORTE FINAL.      *
002300******************************************************************
002400*    HISTORIA DE CAMBIOS
002500*    ------------------------------------------------------------
002600*    22/05/1989  MFE  OT-89-011   VERSION INICIAL. VALIDA ID,
002700*                                 SEXO, TIPO Y CAPACIDAD/CARGA.
002800*    14/01/1990  MFE  OT-90-004   SE AGREGA VALIDACION DE GRUPOS
002900*                                 Y CENTROS PERMITIDOS.
003000*    19/08/1991  RGO  OT-91-072   SE AGREGA LA TABLA CONGELADA
003100*                                 DE ESCUELAS ESPECIALES (U6);
003200*                                 VALOR DE FABRICA {283,650}.
003300*    03/03/1992  RGO  OT-92-019   MENTOR TIPO ESCUELA AHORA EXIGE
003400*                                 AL MENOS UNA ESCUELA ESPECIAL
003500*                                 EN SU PROPIA LISTA.
003600*    27/10/1993  JPA  OT-93-088   CHECKSUM MODULO 11 DEL DOC.
003700*                                 NACIONAL DEL MENTOR (COMPARTE
003800*                                 LA RUTINA CON PROGM01V).
003900*    15/02/1995  JPA  OT-95-015   VALIDACION DE ALIAS SABT: 4
004000*                                 DIGITOS PARA NORMAL, OPCIONAL
004100*                                 PARA ESCUELA.
004200*    08/07/1996  MFE  OT-96-057   CORRECCION: CAPACIDAD EN BLANCO
004300*                                 NO TOMABA EL DEFAULT DE 0060.
004400*    21/11/1997  MFE  OT-97-091   SE AGREGA TARJETA DE TOTALES DE
004500*                                 PASO PARA EL REPORTE FINAL.
004600*    11/12/1998  JPA  Y2K-002     REVISION Y2K: EL ANIO ACADEMICO
004700*                                 DE 2 DIGITOS SE TRATA COMO
004800*                                 CODIGO, NO COMO FECHA; SIN
004900*                                 CAMBIOS DE CODIGO.
005000*    19/01/1999  JPA  Y2K-014     REVISION Y2K FINAL - CERTIFICADO
005100*                                 SIN IMPACTO EN PGMVACAF.
005200*    16/09/2000  CDM  OT-00-063   INTENTAR CONGELAR LA TABLA CON
005300*                                 VALORES DISTINTOS A LOS YA
005400*                                 FIJADOS AHORA RECHAZA LA
005500*                                 TARJETA DE PARAMETROS (ANTES
005600*                                 SE SOBRESCRIBIA EN SILENCIO).
005700*    05/04/2003  CDM  OT-03-019   SE ESTANDARIZA MENSAJE DE
005800*                                 RECHAZO A 40 POSICIONES PARA
005900*                                 COINCIDIR CON EL DE ALUMNOS.
006000*    14/11/2003  CDM  OT-03-044   SE AGREGA VALIDACION Y
006100*                                 CANONIZACION DEL CELULAR (MEN-
006200*                                 CELULAR), EQUIVALENTE A LA QUE
006300*                                 YA TENIA PROGM01V PARA ALUMNOS.
006400*    02/03/2004  MFE  OT-04-007   CORRECCION: LA CAPACIDAD SOLO
006500*                                 TOMABA EL DEFAULT DE 0060 CUANDO
006600*                                 LA CARGA TAMBIEN VENIA EN CERO;
006700*                                 AHORA EL DEFAULT DE CAPACIDAD ES
006800*                                 INDEPENDIENTE DE LA CARGA.
006900*    30/04/2004  RGO  OT-04-021   SE QUITA 2059-VALID-ALIAS: EL
007000*                                 ALIAS ES OPCIONAL EN ESTA
007100*                                 VALIDACION (OT-95-015 SE
007200*                                 APLICO DE MAS) Y DEJABA FUERA
007300*                                 DEL POOL DE ASIGNACION A
007400*                                 MENTORES NORMALES SIN ALIAS.
007500*                                 LA EXIGENCIA DE 4 DIGITOS
007600*                                 SIGUE SOLO EN PGMSBCAF.
007700******************************************************************
007800
007900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     CLASS CLASE-DIGITO IS "0" THRU "9"
008600     UPSI-0 ON  STATUS IS SW-UPSI0-ON
008700            OFF STATUS IS SW-UPSI0-OFF.
008800
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100
009200     SELECT MENT-ENTRADA ASSIGN TO DDMENENT
009300     FILE STATUS IS FS-MENT-ENTRADA.
009400
009500     SELECT MENT-LIMPIO  ASSIGN TO DDMENLIM
009600     FILE STATUS IS FS-MENT-LIMPIO.
009700
009800     SELECT PARM-ESCESP  ASSIGN TO DDPARESC
009900     FILE STATUS IS FS-PARM-ESCESP.
010000
010100     SELECT RECHAZOS     ASSIGN TO DDRECHAZ
010200     FILE STATUS IS FS-RECHAZOS.
010300
010400     SELECT TOTALES      ASSIGN TO DDTOTALE
010500     FILE STATUS IS FS-TOTALES.
010600
010700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010800 DATA DIVISION.
010900 FILE SECTION.
011000
011100 FD  MENT-ENTRADA
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400 01  REG-MENT-ENTRADA       PIC X(190).
011500
011600 FD  MENT-LIMPIO
011700     BLOCK CONTAINS 0 RECORDS
011800     RECORDING MODE IS F.
011900 01  REG-MENT-LIMPIO        PIC X(190).
012000
012100*        TARJETA DE PARAMETROS CON LOS CODIGOS CONGELADOS; SI
012200*        NO LLEGA, SE USA EL VALOR DE FABRICA {283,650}.
012300 FD  PARM-ESCESP
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600 01  REG-PARM-ESCESP        PIC X(50).
012700
012800 FD  RECHAZOS
012900     BLOCK CONTAINS 0 RECORDS
013000     RECORDING MODE IS F.
013100 01  REG-RECHAZO-OUT        PIC X(80).
013200
013300 FD  TOTALES
013400     BLOCK CONTAINS 0 RECORDS
013500     RECORDING MODE IS F.
013600 01  REG-TOTALES-OUT        PIC X(40).
013700
013800 WORKING-STORAGE SECTION.
013900*========================*
014000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
014100
014200*---- FILE STATUS -----------------------------------------------
014300 77  FS-MENT-ENTRADA         PIC XX      VALUE SPACES.
014400     88  FS-MENENT-FIN                   VALUE '10'.
014500 77  FS-MENT-LIMPIO          PIC XX      VALUE SPACES.
014600 77  FS-PARM-ESCESP          PIC XX      VALUE SPACES.
014700     88  FS-PARESC-FIN                   VALUE '10'.
014800 77  FS-RECHAZOS             PIC XX      VALUE SPACES.
014900 77  FS-TOTALES              PIC XX      VALUE SPACES.
015000
015100 77  WS-REG-VALIDO           PIC X(02)   VALUE 'SI'.
015200
015300*---- CONTADORES DE CONTROL --------------------------------------
015400 77  WS-CANT-LEIDOS          PIC 9(05)   COMP-3 VALUE ZEROS.
015500 77  WS-CANT-ACEPTA          PIC 9(05)   COMP-3 VALUE ZEROS.
015600 77  WS-CANT-RECHAZ          PIC 9(05)   COMP-3 VALUE ZEROS.
015700
015800*---- AREA DE TRABAJO --------------------------------------------
015900 77  WS-MENSAJE-ERROR        PIC X(40)   VALUE SPACES.
016000 77  WS-REGLA-ERROR          PIC X(24)   VALUE SPACES.
016100 77  WS-I                    PIC 9(02)   COMP  VALUE ZEROS.
016200 77  WS-J                    PIC 9(02)   COMP  VALUE ZEROS.
016300 77  WS-TOTAL-CHEQUEO        PIC 9(04)   COMP  VALUE ZEROS.
016400 77  WS-RESTO-11             PIC 9(02)   COMP  VALUE ZEROS.
016500 77  WS-COCIENTE-11          PIC 9(04)   COMP  VALUE ZEROS.
016600 77  WS-DIGITO-VERIF         PIC 9(01)   COMP  VALUE ZEROS.
016700 77  WS-TODOS-IGUALES        PIC X(01)   VALUE 'S'.
016800     88  WS-DIGITOS-IGUALES         VALUE 'S'.
016900     88  WS-DIGITOS-DISTINTOS       VALUE 'N'.
017000 77  WS-CANT-GRUPOS          PIC 9(02)   COMP  VALUE ZEROS.
017100 77  WS-CANT-CENTROS         PIC 9(02)   COMP  VALUE ZEROS.
017200 77  WS-CANT-ESC-PROPIAS     PIC 9(02)   COMP  VALUE ZEROS.
017300
017400*---- AREA DE DOCUMENTO NACIONAL, VISTA POR DIGITO (REDEFINES) ---
017500 01  WS-DOC-AREA.
017600     03  WS-DOC-TEXTO        PIC X(10)    VALUE SPACES.
017700     03  FILLER              PIC X(02)    VALUE SPACES.
017800 01  WS-DOC-POR-DIGITO REDEFINES WS-DOC-AREA.
017900     03  WS-DOC-DIG OCCURS 10 TIMES
018000                     PIC 9(01).
018100     03  FILLER              PIC X(02)    VALUE SPACES.
018200
018300*---- AREA DE CELULAR CRUDO Y SU VISTA NUMERICA (REDEFINES) ------
018400 01  WS-CEL-CRUDO.
018500     03  WS-CEL-TEXTO        PIC X(16)    VALUE SPACES.
018600     03  FILLER              PIC X(02)    VALUE SPACES.
018700 01  WS-CEL-LARGO REDEFINES WS-CEL-CRUDO.
018800     03  WS-CEL-DIG OCCURS 16 TIMES
018900                     PIC X(01).
019000     03  FILLER              PIC X(02)    VALUE SPACES.
019100 77  WS-CEL-LIMPIO           PIC X(11)    VALUE SPACES.
019200 77  WS-CEL-CANT-DIG         PIC 9(02)    COMP  VALUE ZEROS.
019300
019400*---- TARJETA DE PARAMETROS DE ESCUELAS ESPECIALES (REDEFINES) ---
019500 01  WS-PARM-AREA.
019600     03  WS-PARM-ANIO        PIC X(02)    VALUE SPACES.
019700     03  WS-PARM-CANT        PIC 9(02)    VALUE ZEROS.
019800     03  WS-PARM-CODIGOS     PIC X(40)    VALUE SPACES.
019900 01  WS-PARM-POR-CODIGO REDEFINES WS-PARM-AREA.
020000     03  FILLER              PIC X(04).
020100     03  WS-PARM-COD OCCURS 10 TIMES
020200                     PIC 9(06).
020300
020400*///////////  COPY CPMENTOR  ////////////////////////////////////
020500*    LAYOUT REGISTRO DE MENTOR (MENTOR-REC) - LARGO 190 BYTES
020600 01  WS-REG-MENTOR.
020700     03  MEN-ID                 PIC 9(06)    VALUE ZEROS.
020800     03  MEN-NOMBRE             PIC X(30)    VALUE SPACES.
020900     03  MEN-APELLIDO           PIC X(30)    VALUE SPACES.
021000     03  MEN-SEXO               PIC 9(01)    VALUE ZEROS.
021100     03  MEN-TIPO               PIC 9(01)    VALUE ZEROS.
021200     03  MEN-ALIAS              PIC X(04)    VALUE SPACES.
021300     03  MEN-ESC-ESPECIALES OCCURS 4 TIMES
021400                                 PIC 9(06)    VALUE ZEROS.
021500     03  MEN-GRUPOS-PERMIT OCCURS 10 TIMES
021600                                 PIC 9(04)    VALUE ZEROS.
021700     03  MEN-CENTROS-PERMIT OCCURS 3 TIMES
021800                                 PIC 9(01)    VALUE ZEROS.
021900     03  MEN-CAPACIDAD          PIC 9(04)    VALUE 0060.
022000     03  MEN-CARGA-ACTUAL       PIC 9(04)    VALUE ZEROS.
022100     03  MEN-CELULAR            PIC X(11)    VALUE SPACES.
022200     03  MEN-DOC-NAL            PIC X(10)    VALUE SPACES.
022300     03  MEN-ACTIVO             PIC 9(01)    VALUE ZEROS.
022400     03  MEN-DISPONIB           PIC 9(01)    VALUE ZEROS.
022500     03  FILLER                 PIC X(11)    VALUE SPACES.
022600
022700*///////////  COPY CPESCESP  /////////////////////////////////////
022800*    TABLA CONGELADA DE ESCUELAS ESPECIALES (U6)
022900 01  WS-ESC-ESPEC-CFG.
023000     03  ECF-ANIO               PIC 9(02)    VALUE ZEROS.
023100     03  ECF-FIJADO             PIC X(01)    VALUE 'N'.
023200         88  ECF-YA-FIJADO                   VALUE 'S'.
023300     03  ECF-CANT-CODIGOS       PIC 9(02)    VALUE ZEROS.
023400     03  ECF-CODIGOS OCCURS 10 TIMES
023500                                 PIC 9(06)    VALUE ZEROS.
023600     03  FILLER                 PIC X(10)    VALUE SPACES.
023700
023800*///////////  COPY CPRECHAZ  ////////////////////////////////////
023900*    LAYOUT REGISTRO DE RECHAZO (REJECTS-OUT) - LARGO 80 BYTES
024000 01  WS-REG-RECHAZO.
024100     03  RCH-CLAVE              PIC X(10)    VALUE SPACES.
024200     03  RCH-REGLA              PIC X(24)    VALUE SPACES.
024300     03  RCH-MENSAJE            PIC X(40)    VALUE SPACES.
024400     03  FILLER                 PIC X(06)    VALUE SPACES.
024500
024600*///////////  COPY CPCTLTOT  ////////////////////////////////////
024700*    LAYOUT TARJETA DE TOTALES DE PASO - LARGO 40 BYTES
024800 01  CTL-TOTAL-REC.
024900     03  CT-STEP-ID             PIC X(08)    VALUE SPACES.
025000     03  CT-LABEL               PIC X(16)    VALUE SPACES.
025100     03  CT-VALOR               PIC S9(7)    COMP-3.
025200     03  FILLER                 PIC X(11)    VALUE SPACES.
025300
025400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025500
025600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025700 PROCEDURE DIVISION.
025800
025900 MAIN-PROGRAM-I.
026000
026100     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
026200     PERFORM 1500-CONGELAR-I THRU 1500-CONGELAR-F
026300     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
026400                                  UNTIL FS-MENENT-FIN
026500     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
026600
026700 MAIN-PROGRAM-F. GOBACK.
026800
026900
027000*----  CUERPO INICIO APERTURA ARCHIVOS --------------------------
027100 1000-INICIO-I.
027200
027300     MOVE 283 TO ECF-CODIGOS (1)
027400     MOVE 650 TO ECF-CODIGOS (2)
027500     MOVE 2   TO ECF-CANT-CODIGOS
027600
027700     OPEN INPUT  MENT-ENTRADA
027800     IF FS-MENT-ENTRADA IS NOT EQUAL '00' THEN
027900        DISPLAY '* ERROR EN OPEN MENT-ENTRADA = ' FS-MENT-ENTRADA
028000        MOVE 9999 TO RETURN-CODE
028100        SET  FS-MENENT-FIN TO TRUE
028200     ELSE
028300        PERFORM 2100-LEER-I THRU 2100-LEER-F
028400     END-IF
028500
028600     OPEN OUTPUT MENT-LIMPIO
028700     OPEN OUTPUT RECHAZOS
028800     OPEN OUTPUT TOTALES
028900     IF FS-MENT-LIMPIO IS NOT EQUAL '00' OR
029000        FS-RECHAZOS    IS NOT EQUAL '00' OR
029100        FS-TOTALES     IS NOT EQUAL '00' THEN
029200        DISPLAY '* ERROR EN OPEN DE SALIDA'
029300        MOVE 9999 TO RETURN-CODE
029400        SET FS-MENENT-FIN TO TRUE
029500     END-IF.
029600
029700 1000-INICIO-F. EXIT.
029800
029900
030000*---- LEE LA TARJETA DE PARAMETROS DE ESCUELAS ESPECIALES, SI     
030100*---- EXISTE, Y CONGELA LA TABLA (U6) ----------------------------
030200 1500-CONGELAR-I.
030300
030400     OPEN INPUT PARM-ESCESP
030500     IF FS-PARM-ESCESP NOT = '00' THEN
030600*        SIN TARJETA DE PARAMETROS: QUEDA EL VALOR DE FABRICA
030700        MOVE 'S' TO ECF-FIJADO
030800        GO TO 1500-CONGELAR-F
030900     END-IF
031000
031100     READ PARM-ESCESP INTO WS-PARM-AREA
031200     IF FS-PARM-ESCESP NOT = '00' THEN
031300        MOVE 'S' TO ECF-FIJADO
031400        CLOSE PARM-ESCESP
031500        GO TO 1500-CONGELAR-F
031600     END-IF
031700
031800     IF ECF-YA-FIJADO THEN
031900        PERFORM 1510-COMPARAR-CONGELADO
032000           THRU 1510-COMPARAR-CONGELADO-F
032100     ELSE
032200        MOVE WS-PARM-ANIO TO ECF-ANIO
032300        MOVE WS-PARM-CANT TO ECF-CANT-CODIGOS
032400        PERFORM 1520-COPIAR-UN-CODIGO THRU 1520-COPIAR-UN-CODIGO-F
032500           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > ECF-CANT-CODIGOS
032600        MOVE 'S' TO ECF-FIJADO
032700     END-IF
032800
032900     CLOSE PARM-ESCESP.
033000
033100 1500-CONGELAR-F. EXIT.
033200
033300
033400*---- COPIA UN CODIGO DE LA TARJETA A LA TABLA (INVOCADO POR 1500)
033500 1520-COPIAR-UN-CODIGO.
033600
033700     MOVE WS-PARM-COD (WS-I) TO ECF-CODIGOS (WS-I).
033800
033900 1520-COPIAR-UN-CODIGO-F. EXIT.
034000
034100
034200*---- LA TABLA YA ESTABA FIJADA: MISMO ANIO/CODIGOS ES NO-OP,     
034300*---- DISTINTO ES ERROR FATAL DEL PASO ---------------------------
034400 1510-COMPARAR-CONGELADO.
034500
034600     IF WS-PARM-ANIO NOT = ECF-ANIO OR
034700        WS-PARM-CANT NOT = ECF-CANT-CODIGOS THEN
034800        DISPLAY '* ERROR: SE INTENTO RECONGELAR ESCUELAS '
034900                'ESPECIALES CON VALORES DISTINTOS'
035000        MOVE 9999 TO RETURN-CODE
035100        SET FS-MENENT-FIN TO TRUE
035200     ELSE
035300        PERFORM 1511-COMPARAR-UN-CODIGO
035400           THRU 1511-COMPARAR-UN-CODIGO-F
035500           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > ECF-CANT-CODIGOS
035600     END-IF.
035700
035800 1510-COMPARAR-CONGELADO-F. EXIT.
035900
036000
036100*---- COMPARA UN CODIGO RECIBIDO CONTRA EL CONGELADO -------------
036200 1511-COMPARAR-UN-CODIGO.
036300
036400     IF WS-PARM-COD (WS-I) NOT = ECF-CODIGOS (WS-I) THEN
036500        DISPLAY '* ERROR: SE INTENTO RECONGELAR ESCUELAS '
036600                'ESPECIALES CON VALORES DISTINTOS'
036700        MOVE 9999 TO RETURN-CODE
036800        SET FS-MENENT-FIN TO TRUE
036900     END-IF.
037000
037100 1511-COMPARAR-UN-CODIGO-F. EXIT.
037200
037300
037400*-----------------------------------------------------------------
037500 2000-PROCESO-I.
037600
037700     ADD 1 TO WS-CANT-LEIDOS
037800     PERFORM 2010-VERIFICAR-I THRU 2010-VERIFICAR-F
037900     PERFORM 2100-LEER-I      THRU 2100-LEER-F.
038000
038100 2000-PROCESO-F. EXIT.
038200
038300
038400*-----------------------------------------------------------------
038500 2010-VERIFICAR-I.
038600
038700     MOVE 'SI' TO WS-REG-VALIDO
038800
038900     PERFORM 2030-VALID-DOC-NAL      THRU 2030-VALID-DOC-NAL-F
039000     PERFORM 2050-VALID-DOMINIOS     THRU 2050-VALID-DOMINIOS-F
039100     PERFORM 2055-VALID-CAPACIDAD    THRU 2055-VALID-CAPACIDAD-F
039200     PERFORM 2056-VALID-GRUPOS       THRU 2056-VALID-GRUPOS-F
039300     PERFORM 2057-VALID-CENTROS      THRU 2057-VALID-CENTROS-F
039400     PERFORM 2058-VALID-ESC-PROPIAS  THRU 2058-VALID-ESC-PROPIAS-F
039500     PERFORM 2060-VALID-CELULAR      THRU 2060-VALID-CELULAR-F
039600
039700     IF WS-REG-VALIDO = 'SI' THEN
039800        PERFORM 2200-GRABAR-LIMPIO   THRU 2200-GRABAR-LIMPIO-F
039900        ADD 1 TO WS-CANT-ACEPTA
040000     ELSE
040100        PERFORM 2210-GRABAR-RECHAZO  THRU 2210-GRABAR-RECHAZO-F
040200        ADD 1 TO WS-CANT-RECHAZ
040300     END-IF.
040400
040500 2010-VERIFICAR-F. EXIT.
040600
040700
040800*---- DOCUMENTO NACIONAL: 10 DIGITOS + DIGITO VERIFICADOR MOD 11 -
040900 2030-VALID-DOC-NAL.
041000
041100     MOVE MEN-DOC-NAL TO WS-DOC-AREA
041200     MOVE ZEROS TO WS-TOTAL-CHEQUEO
041300     MOVE 'S'   TO WS-TODOS-IGUALES
041400     PERFORM 2031-COMPARAR-CONTRA-PRIMERO
041500        THRU 2031-COMPARAR-CONTRA-PRIMERO-F
041600        VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 10
041700
041800     IF WS-DIGITOS-IGUALES THEN
041900        MOVE 'E_DOC_DIGITOS_IGUALES' TO WS-REGLA-ERROR
042000        MOVE 'DOCUMENTO NACIONAL CON LOS 10 DIGITOS IGUALES'
042100          TO WS-MENSAJE-ERROR
042200        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
042300     ELSE
042400        PERFORM 2032-ACUMULAR-CHEQUEO THRU 2032-ACUMULAR-CHEQUEO-F
042500           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 9
042600        DIVIDE WS-TOTAL-CHEQUEO BY 11
042700           GIVING WS-COCIENTE-11 REMAINDER WS-RESTO-11
042800        IF WS-RESTO-11 < 2 THEN
042900           MOVE WS-RESTO-11 TO WS-DIGITO-VERIF
043000        ELSE
043100           COMPUTE WS-DIGITO-VERIF = 11 - WS-RESTO-11
043200        END-IF
043300        IF WS-DOC-DIG (10) NOT = WS-DIGITO-VERIF THEN
043400           MOVE 'E_DOC_CHECKSUM' TO WS-REGLA-ERROR
043500           MOVE 'DIGITO VERIFICADOR DEL DOCUMENTO NO VALIDA'
043600             TO WS-MENSAJE-ERROR
043700           PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
043800        END-IF
043900     END-IF.
044000
044100 2030-VALID-DOC-NAL-F. EXIT.
044200
044300*---- COMPARA UN DIGITO CONTRA EL PRIMERO (INVOCADO POR 2030) ----
044400 2031-COMPARAR-CONTRA-PRIMERO.
044500
044600     IF WS-DOC-DIG (WS-I) NOT = WS-DOC-DIG (1) THEN
044700        MOVE 'N' TO WS-TODOS-IGUALES
044800     END-IF.
044900
045000 2031-COMPARAR-CONTRA-PRIMERO-F. EXIT.
045100
045200*---- ACUMULA UN TERMINO DEL CHEQUEO MODULO 11 (INVOCADO POR 2030)
045300 2032-ACUMULAR-CHEQUEO.
045400
045500     COMPUTE WS-TOTAL-CHEQUEO =
045600             WS-TOTAL-CHEQUEO + (WS-DOC-DIG (WS-I) * (10 - WS-I)).
045700
045800 2032-ACUMULAR-CHEQUEO-F. EXIT.
045900
046000
046100*---- SEXO Y TIPO DE MENTOR --------------------------------------
046200 2050-VALID-DOMINIOS.
046300
046400     IF MEN-SEXO NOT = 0 AND MEN-SEXO NOT = 1 THEN
046500        MOVE 'E_SEXO_INVALIDO' TO WS-REGLA-ERROR
046600        MOVE 'SEXO FUERA DE DOMINIO {0,1}' TO WS-MENSAJE-ERROR
046700        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
046800     END-IF
046900
047000     IF MEN-TIPO NOT = 0 AND MEN-TIPO NOT = 1 THEN
047100        MOVE 'E_TIPO_INVALIDO' TO WS-REGLA-ERROR
047200        MOVE 'TIPO DE MENTOR FUERA DE DOMINIO {0,1}'
047300          TO WS-MENSAJE-ERROR
047400        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
047500     END-IF.
047600
047700 2050-VALID-DOMINIOS-F. EXIT.
047800
047900
048000*---- CAPACIDAD Y CARGA ACTUAL, CON DEFAULTS ---------------------
048100 2055-VALID-CAPACIDAD.
048200
048300     IF MEN-CAPACIDAD = ZEROS THEN
048400        MOVE 0060 TO MEN-CAPACIDAD
048500     END-IF
048600
048700     IF MEN-CARGA-ACTUAL > MEN-CAPACIDAD THEN
048800        MOVE 'E_CARGA_MAYOR_CAPACIDAD' TO WS-REGLA-ERROR
048900        MOVE 'CARGA ACTUAL SUPERA LA CAPACIDAD DEL MENTOR'
049000          TO WS-MENSAJE-ERROR
049100        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
049200     END-IF.
049300
049400 2055-VALID-CAPACIDAD-F. EXIT.
049500
049600
049700*---- GRUPOS PERMITIDOS: AL MENOS UNO, TODOS POSITIVOS -----------
049800 2056-VALID-GRUPOS.
049900
050000     MOVE ZEROS TO WS-CANT-GRUPOS
050100     PERFORM 2061-CONTAR-UN-GRUPO THRU 2061-CONTAR-UN-GRUPO-F
050200        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10
050300
050400     IF WS-CANT-GRUPOS = ZEROS THEN
050500        MOVE 'E_SIN_GRUPOS_PERMIT' TO WS-REGLA-ERROR
050600        MOVE 'MENTOR SIN NINGUN GRUPO PERMITIDO' TO
050700           WS-MENSAJE-ERROR
050800        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
050900     END-IF.
051000
051100 2056-VALID-GRUPOS-F. EXIT.
051200
051300*---- CUENTA UN CASILLERO DE GRUPO OCUPADO (INVOCADO POR 2056) ---
051400 2061-CONTAR-UN-GRUPO.
051500
051600     IF MEN-GRUPOS-PERMIT (WS-I) > ZEROS THEN
051700        ADD 1 TO WS-CANT-GRUPOS
051800     END-IF.
051900
052000 2061-CONTAR-UN-GRUPO-F. EXIT.
052100
052200
052300*---- CENTROS PERMITIDOS: AL MENOS UNO, TODOS EN {0,1,2} ---------
052400 2057-VALID-CENTROS.
052500
052600     MOVE ZEROS TO WS-CANT-CENTROS
052700     PERFORM 2062-CONTAR-UN-CENTRO THRU 2062-CONTAR-UN-CENTRO-F
052800        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 3
052900
053000     IF WS-CANT-CENTROS = ZEROS THEN
053100        MOVE 'E_SIN_CENTROS_PERMIT' TO WS-REGLA-ERROR
053200        MOVE 'MENTOR SIN NINGUN CENTRO PERMITIDO' TO
053300           WS-MENSAJE-ERROR
053400        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
053500     END-IF.
053600
053700 2057-VALID-CENTROS-F. EXIT.
053800
053900*---- CUENTA UN CASILLERO DE CENTRO MARCADO (INVOCADO POR 2057) --
054000 2062-CONTAR-UN-CENTRO.
054100
054200     IF MEN-CENTROS-PERMIT (WS-I) = 1 THEN
054300        ADD 1 TO WS-CANT-CENTROS
054400     END-IF.
054500
054600 2062-CONTAR-UN-CENTRO-F. EXIT.
054700
054800
054900*---- MENTOR TIPO ESCUELA: AL MENOS UNA ESCUELA PROPIA -----------
055000 2058-VALID-ESC-PROPIAS.
055100
055200     IF MEN-TIPO = 1 THEN
055300        MOVE ZEROS TO WS-CANT-ESC-PROPIAS
055400        PERFORM 2063-CONTAR-UNA-ESCUELA
055500           THRU 2063-CONTAR-UNA-ESCUELA-F
055600           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
055700        IF WS-CANT-ESC-PROPIAS = ZEROS THEN
055800           MOVE 'E_MENTOR_ESC_SIN_LISTA' TO WS-REGLA-ERROR
055900           MOVE 'MENTOR ESCUELA SIN NINGUNA ESCUELA ESPECIAL'
056000             TO WS-MENSAJE-ERROR
056100           PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
056200        END-IF
056300     END-IF.
056400
056500 2058-VALID-ESC-PROPIAS-F. EXIT.
056600
056700*---- CUENTA UNA ESCUELA PROPIA OCUPADA (INVOCADO POR 2058) ------
056800 2063-CONTAR-UNA-ESCUELA.
056900
057000     IF MEN-ESC-ESPECIALES (WS-I) > ZEROS THEN
057100        ADD 1 TO WS-CANT-ESC-PROPIAS
057200     END-IF.
057300
057400 2063-CONTAR-UNA-ESCUELA-F. EXIT.
057500
057600
057700*---- CELULAR: QUITA SEPARADORES Y PREFIJOS, CANONIZA 09XXXXXXXXX
057800*---- (U1 - VALIDADOR COMPARTIDO ESTUDIANTE/MENTOR) ------------
057900 2060-VALID-CELULAR.
058000
058100     MOVE MEN-CELULAR TO WS-CEL-CRUDO
058200     MOVE SPACES TO WS-CEL-LIMPIO
058300     MOVE ZEROS  TO WS-J
058400     PERFORM 2064-COPIAR-UN-DIGITO THRU 2064-COPIAR-UN-DIGITO-F
058500        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 16
058600
058700     IF WS-CEL-LIMPIO (1:4) = '0098' THEN
058800        MOVE WS-CEL-LIMPIO (5:11) TO WS-CEL-LIMPIO
058900     ELSE
059000        IF WS-CEL-LIMPIO (1:3) = '+98' THEN
059100           MOVE WS-CEL-LIMPIO (4:11) TO WS-CEL-LIMPIO
059200        ELSE
059300           IF WS-CEL-LIMPIO (1:2) = '98' THEN
059400              MOVE WS-CEL-LIMPIO (3:11) TO WS-CEL-LIMPIO
059500           END-IF
059600        END-IF
059700     END-IF
059800
059900     IF WS-CEL-LIMPIO (1:1) = '9' THEN
060000        MOVE WS-CEL-LIMPIO (1:10) TO WS-CEL-LIMPIO (2:10)
060100        MOVE '0' TO WS-CEL-LIMPIO (1:1)
060200     END-IF
060300
060400     IF WS-CEL-LIMPIO (1:2) NOT = '09' OR
060500        WS-CEL-LIMPIO (3:9) IS NOT NUMERIC THEN
060600        MOVE 'E_CELULAR_INVALIDO' TO WS-REGLA-ERROR
060700        MOVE 'CELULAR NO RESPETA EL FORMATO 09XXXXXXXXX'
060800          TO WS-MENSAJE-ERROR
060900        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
061000     ELSE
061100        MOVE WS-CEL-LIMPIO (1:11) TO MEN-CELULAR
061200     END-IF.
061300
061400 2060-VALID-CELULAR-F. EXIT.
061500
061600*---- COPIA UN DIGITO DEL CELULAR CRUDO (INVOCADO POR 2060) ------
061700 2064-COPIAR-UN-DIGITO.
061800
061900     IF WS-CEL-DIG (WS-I) IS NUMERIC OR
062000        WS-CEL-DIG (WS-I) = '+' THEN
062100        ADD 1 TO WS-J
062200        MOVE WS-CEL-DIG (WS-I) TO WS-CEL-LIMPIO (WS-J:1)
062300     END-IF.
062400
062500 2064-COPIAR-UN-DIGITO-F. EXIT.
062600
062700*---- MARCA EL REGISTRO COMO INVALIDO Y RETIENE EL PRIMER ERROR --
062800 2025-MARCAR-ERROR.
062900
063000     IF WS-REG-VALIDO = 'SI' THEN
063100        MOVE WS-REGLA-ERROR  TO RCH-REGLA
063200        MOVE WS-MENSAJE-ERROR TO RCH-MENSAJE
063300     END-IF
063400     MOVE 'NO' TO WS-REG-VALIDO.
063500
063600 2025-MARCAR-ERROR-F. EXIT.
063700
063800
063900*-----------------------------------------------------------------
064000 2100-LEER-I.
064100
064200     READ MENT-ENTRADA INTO WS-REG-MENTOR
064300
064400     EVALUATE FS-MENT-ENTRADA
064500        WHEN '00'
064600           CONTINUE
064700        WHEN '10'
064800           SET FS-MENENT-FIN TO TRUE
064900        WHEN OTHER
065000           DISPLAY '* ERROR EN LECTURA MENT-ENTRADA = '
065100                                        FS-MENT-ENTRADA
065200           MOVE 9999 TO RETURN-CODE
065300           SET FS-MENENT-FIN TO TRUE
065400     END-EVALUATE.
065500
065600 2100-LEER-F. EXIT.
065700
065800
065900*---- GRABA REGISTRO VALIDO EN EL ARCHIVO DE MENTORES LIMPIOS ----
066000 2200-GRABAR-LIMPIO.
066100
066200     WRITE REG-MENT-LIMPIO FROM WS-REG-MENTOR
066300     IF FS-MENT-LIMPIO NOT = '00' THEN
066400        DISPLAY '* ERROR EN GRABAR MENT-LIMPIO = ' FS-MENT-LIMPIO
066500        MOVE 9999 TO RETURN-CODE
066600        SET FS-MENENT-FIN TO TRUE
066700     END-IF.
066800
066900 2200-GRABAR-LIMPIO-F. EXIT.
067000
067100
067200*---- GRABA REGISTRO INVALIDO EN EL ARCHIVO DE RECHAZOS ----------
067300 2210-GRABAR-RECHAZO.
067400
067500     MOVE MEN-DOC-NAL TO RCH-CLAVE
067600     WRITE REG-RECHAZO-OUT FROM WS-REG-RECHAZO
067700     IF FS-RECHAZOS NOT = '00' THEN
067800        DISPLAY '* ERROR EN GRABAR RECHAZO = ' FS-RECHAZOS
067900        MOVE 9999 TO RETURN-CODE
068000        SET FS-MENENT-FIN TO TRUE
068100     END-IF.
068200
068300 2210-GRABAR-RECHAZO-F. EXIT.
068400
068500
068600*-----------------------------------------------------------------
068700 9999-FINAL-I.
068800
068900     PERFORM 9100-GRABAR-TOTALES THRU 9100-GRABAR-TOTALES-F
069000
069100     CLOSE MENT-ENTRADA MENT-LIMPIO RECHAZOS TOTALES
069200
069300     DISPLAY '=============================================='
069400     DISPLAY 'PGMVACAF - VALIDACION DE MENTORES'
069500     DISPLAY 'LEIDOS    : ' WS-CANT-LEIDOS
069600     DISPLAY 'ACEPTADOS : ' WS-CANT-ACEPTA
069700     DISPLAY 'RECHAZADOS: ' WS-CANT-RECHAZ
069800     DISPLAY 'ESC.ESPECIALES CONGELADAS (' ECF-CANT-CODIGOS
069900             ' CODIGOS, ANIO ' ECF-ANIO ')'.
070000
070100 9999-FINAL-F. EXIT.
070200
070300
070400*---- TARJETAS DE TOTALES PARA EL REPORTE FINAL ------------------
070500 9100-GRABAR-TOTALES.
070600
070700     MOVE 'VALID-MT' TO CT-STEP-ID
070800     MOVE 'LEIDOS'   TO CT-LABEL
070900     MOVE WS-CANT-LEIDOS TO CT-VALOR
071000     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
071100
071200     MOVE 'ACEPTADOS' TO CT-LABEL
071300     MOVE WS-CANT-ACEPTA TO CT-VALOR
071400     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
071500
071600     MOVE 'RECHAZOS' TO CT-LABEL
071700     MOVE WS-CANT-RECHAZ TO CT-VALOR
071800     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC.
071900
072000 9100-GRABAR-TOTALES-F. EXIT.
