000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMSBCAF.
000300 AUTHOR.         M. FERNANDEZ.
000400 INSTALLATION.   GERENCIA DE SISTEMAS - AREA ALUMNOS Y MENTORES.
000500 DATE-WRITTEN.   07/10/1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800
000900******************************************************************
001000*    PGMSBCAF  -  EXPORTACION DE MENTORES AL FORMATO SABT (U5)  *
001100*    =========================================================== *
001200*    - LEE LOS MENTORES YA VALIDADOS (MENTORS-CLEAN), UNO A UNO. *
001300*    - NORMALIZA EL ALIAS (UNIFICACION DE DIGITOS Y RECORTE).    *
001400*    - MENTOR SCHOOL: SI EL ALIAS ESTA AUSENTE, EN BLANCO O ES   *
001500*      "0", EXPORTA EL ID DEL MENTOR EN SU LUGAR.                *
001600*    - MENTOR NORMAL: EL ALIAS ES OBLIGATORIO Y DEBE TENER       *
001700*      EXACTAMENTE 4 DIGITOS; SI NO, EL REGISTRO SE RECHAZA.     *
001800*    - GRABA SABT-OUT Y ACUMULA EXPORTADOS / RECHAZADOS.        *
001900******************************************************************
002000*    HISTORIA DE CAMBIOS
002100*    ------------------------------------------------------------
002200*    07/10/1991  MFE  OT-91-074   VERSION INICIAL DEL PASO DE
002300*                                 EXPORTACION SABT.
002400*    16/02/1993  RGO  OT-93-009   SE AGREGA LA REGLA DE ALIAS
002500*                                 OBLIGATORIO DE 4 DIGITOS PARA
002600*                                 MENTORES NORMAL.
002700*    28/07/1995  JPA  OT-95-051   PARA MENTORES SCHOOL SIN ALIAS
002800*                                 SE EXPORTA EL ID DEL MENTOR.
002900*    05/01/1998  CDM  OT-98-004   SE UNIFICAN LOS DIGITOS DEL
003000*                                 ALIAS ANTES DE VALIDARLO (EL
003100*                                 PADRON AUN TRAE ALGUNOS ALIAS
003200*                                 CAPTURADOS CON DIGITOS
003300*                                 PERSAS/ARABES).
003400*    19/01/1999  JPA  Y2K-014     REVISION Y2K FINAL - CERTIFICADO
003500*                                 SIN IMPACTO EN PGMSBCAF.
003600*    03/06/2000  CDM  OT-00-044   SE AGREGA LA TARJETA DE TOTALES
003700*                                 DE PASO PARA EL REPORTE FINAL.
003800******************************************************************
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASE-DIGITO IS "0" THRU "9"
004700     UPSI-0 ON  STATUS IS SW-UPSI0-ON
004800            OFF STATUS IS SW-UPSI0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT MENT-ENTRADA  ASSIGN TO DDMENCLN
005400     FILE STATUS IS FS-MENT-ENTRADA.
005500
005600     SELECT SABT-SALIDA   ASSIGN TO DDSABT
005700     FILE STATUS IS FS-SABT-SALIDA.
005800
005900     SELECT TOTALES       ASSIGN TO DDTOTALE
006000     FILE STATUS IS FS-TOTALES.
006100
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  MENT-ENTRADA
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-MENT-ENTRADA       PIC X(190).
007000
007100 FD  SABT-SALIDA
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-SABT-SALIDA        PIC X(25).
007500
007600 FD  TOTALES
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-TOTALES-OUT        PIC X(40).
008000
008100 WORKING-STORAGE SECTION.
008200*========================*
008300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008400
008500*---- FILE STATUS -----------------------------------------------
008600 77  FS-MENT-ENTRADA          PIC XX      VALUE SPACES.
008700     88  FS-MENT-FIN                       VALUE '10'.
008800 77  FS-SABT-SALIDA           PIC XX      VALUE SPACES.
008900 77  FS-TOTALES               PIC XX      VALUE SPACES.
009000
009100*---- CONTADORES DE CONTROL --------------------------------------
009200 77  WS-CANT-LEIDOS           PIC 9(05)   COMP-3 VALUE ZEROS.
009300 77  WS-CANT-EXPORTADOS       PIC 9(05)   COMP-3 VALUE ZEROS.
009400 77  WS-CANT-RECHAZADOS       PIC 9(05)   COMP-3 VALUE ZEROS.
009500
009600*---- AREA DE TRABAJO PARA UNIFICAR DIGITOS DEL ALIAS ------------
009700 77  WS-I                     PIC 9(02)   COMP  VALUE ZEROS.
009800 77  WS-ALIAS-OK              PIC X(01)   VALUE 'N'.
009900     88  WS-ALIAS-ES-VALIDO               VALUE 'S'.
010000
010100 01  WS-ALIAS-AREA.
010200     03  WS-ALIAS-TEXTO       PIC X(04)   VALUE SPACES.
010300 01  WS-ALIAS-POR-DIGITO REDEFINES WS-ALIAS-AREA.
010400     03  WS-ALIAS-DIG OCCURS 4 TIMES PIC X(01).
010500
010600*---- VISTA ALTERNATIVA DEL ID DEL MENTOR EN DIGITOS -------------
010700 01  WS-ID-AREA.
010800     03  WS-ID-NUM            PIC 9(06)   VALUE ZEROS.
010900 01  WS-ID-ALFA REDEFINES WS-ID-AREA.
011000     03  WS-ID-TEXTO          PIC X(06).
011100
011200*///////////  COPY CPMENTOR  ////////////////////////////////////
011300*    LAYOUT REGISTRO DE MENTOR (MENTOR-REC) - LARGO 190 BYTES
011400 01  WS-REG-MENTOR.
011500     03  MEN-ID                 PIC 9(06)    VALUE ZEROS.
011600     03  MEN-NOMBRE             PIC X(30)    VALUE SPACES.
011700     03  MEN-APELLIDO           PIC X(30)    VALUE SPACES.
011800     03  MEN-SEXO               PIC 9(01)    VALUE ZEROS.
011900     03  MEN-TIPO               PIC 9(01)    VALUE ZEROS.
012000     03  MEN-ALIAS              PIC X(04)    VALUE SPACES.
012100     03  MEN-ESC-ESPECIALES OCCURS 4 TIMES
012200                                 PIC 9(06)    VALUE ZEROS.
012300     03  MEN-GRUPOS-PERMIT OCCURS 10 TIMES
012400                                 PIC 9(04)    VALUE ZEROS.
012500     03  MEN-CENTROS-PERMIT OCCURS 3 TIMES
012600                                 PIC 9(01)    VALUE ZEROS.
012700     03  MEN-CAPACIDAD          PIC 9(04)    VALUE 0060.
012800     03  MEN-CARGA-ACTUAL       PIC 9(04)    VALUE ZEROS.
012900     03  MEN-CELULAR            PIC X(11)    VALUE SPACES.
013000     03  MEN-DOC-NAL            PIC X(10)    VALUE SPACES.
013100     03  MEN-ACTIVO             PIC 9(01)    VALUE ZEROS.
013200     03  MEN-DISPONIB           PIC 9(01)    VALUE ZEROS.
013300     03  FILLER                 PIC X(11)    VALUE SPACES.
013400
013500*---- VISTA ALTERNATIVA CON NOMBRE+APELLIDO JUNTOS, USADA PARA ---
013600*---- LOS MENSAJES DE RECHAZO DEL ALIAS (2040) -------------------
013700 01  WS-REG-MENTOR-ALT REDEFINES WS-REG-MENTOR.
013800     03  MEA-ID                 PIC 9(06).
013900     03  MEA-NOMBRE-COMPL       PIC X(61).
014000     03  FILLER                 PIC X(123).
014100
014200*///////////  COPY CPSABT  //////////////////////////////////////
014300*    LAYOUT REGISTRO DE EXPORTACION SABT (SABT-REC) - 25 BYTES
014400 01  WS-REG-SABT.
014500     03  SAB-MENTOR-ID          PIC 9(06)    VALUE ZEROS.
014600     03  SAB-TIPO-MENTOR        PIC X(06)    VALUE SPACES.
014700     03  SAB-ALIAS-EXPORT       PIC X(06)    VALUE SPACES.
014800     03  FILLER                 PIC X(07)    VALUE SPACES.
014900
015000*///////////  COPY CPCTLTOT  /////////////////////////////////////
015100 01  CTL-TOTAL-REC.
015200     03  CT-STEP-ID             PIC X(08)    VALUE SPACES.
015300     03  CT-LABEL               PIC X(16)    VALUE SPACES.
015400     03  CT-VALOR               PIC S9(7)    COMP-3.
015500     03  FILLER                 PIC X(11)    VALUE SPACES.
015600
015700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015800
015900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016000 PROCEDURE DIVISION.
016100
016200 MAIN-PROGRAM-I.
016300
016400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
016500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016600                                UNTIL FS-MENT-FIN
016700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
016800
016900 MAIN-PROGRAM-F. GOBACK.
017000
017100
017200*-----------------------------------------------------------------
017300 1000-INICIO-I.
017400
017500     OPEN INPUT  MENT-ENTRADA
017600     OPEN OUTPUT SABT-SALIDA
017700     OPEN OUTPUT TOTALES
017800     IF FS-MENT-ENTRADA IS NOT EQUAL '00' OR
017900        FS-SABT-SALIDA  IS NOT EQUAL '00' OR
018000        FS-TOTALES      IS NOT EQUAL '00' THEN
018100        DISPLAY '* ERROR EN OPEN DE PGMSBCAF'
018200        MOVE 9999 TO RETURN-CODE
018300        SET FS-MENT-FIN TO TRUE
018400     ELSE
018500        PERFORM 2100-LEER-I THRU 2100-LEER-F
018600     END-IF.
018700
018800 1000-INICIO-F. EXIT.
018900
019000
019100*-----------------------------------------------------------------
019200 2000-PROCESO-I.
019300
019400     PERFORM 2010-EXPORTAR-UN-MENTOR
019500        THRU 2010-EXPORTAR-UN-MENTOR-F
019600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
019700
019800 2000-PROCESO-F. EXIT.
019900
020000
020100*---- NORMALIZA EL ALIAS Y APLICA LA REGLA SEGUN EL TIPO ---------
020200 2010-EXPORTAR-UN-MENTOR.
020300
020400     PERFORM 2020-UNIFICAR-ALIAS THRU 2020-UNIFICAR-ALIAS-F
020500
020600     MOVE SPACES TO WS-REG-SABT
020700     MOVE MEN-ID TO SAB-MENTOR-ID
020800
020900     IF MEN-TIPO = 1 THEN
021000        MOVE 'SCHOOL' TO SAB-TIPO-MENTOR
021100        PERFORM 2030-EXPORTAR-SCHOOL THRU 2030-EXPORTAR-SCHOOL-F
021200     ELSE
021300        MOVE 'NORMAL' TO SAB-TIPO-MENTOR
021400        PERFORM 2040-EXPORTAR-NORMAL THRU 2040-EXPORTAR-NORMAL-F
021500     END-IF.
021600
021700 2010-EXPORTAR-UN-MENTOR-F. EXIT.
021800
021900
022000*---- COPIA EL ALIAS A UN AREA DE TRABAJO (LA UNIFICACION DE -----
022100*---- DIGITOS PERSAS/ARABES SE HACE EN EL PASO DE VALIDACION) ----
022200 2020-UNIFICAR-ALIAS.
022300
022400     MOVE MEN-ALIAS TO WS-ALIAS-TEXTO.
022500
022600 2020-UNIFICAR-ALIAS-F. EXIT.
022700
022800
022900*---- MENTOR SCHOOL: ALIAS OPCIONAL, SI FALTA SE EXPORTA EL ID ---
023000 2030-EXPORTAR-SCHOOL.
023100
023200     IF WS-ALIAS-TEXTO = SPACES OR WS-ALIAS-TEXTO = '0   ' THEN
023300        MOVE MEN-ID TO WS-ID-NUM
023400        MOVE WS-ID-TEXTO TO SAB-ALIAS-EXPORT
023500     ELSE
023600        MOVE WS-ALIAS-TEXTO TO SAB-ALIAS-EXPORT
023700     END-IF
023800
023900     WRITE REG-SABT-SALIDA FROM WS-REG-SABT
024000     ADD 1 TO WS-CANT-EXPORTADOS.
024100
024200 2030-EXPORTAR-SCHOOL-F. EXIT.
024300
024400
024500*---- MENTOR NORMAL: ALIAS OBLIGATORIO DE 4 DIGITOS --------------
024600 2040-EXPORTAR-NORMAL.
024700
024800     MOVE 'S' TO WS-ALIAS-OK
024900
025000     IF WS-ALIAS-TEXTO = SPACES OR WS-ALIAS-TEXTO = '0   ' THEN
025100        MOVE 'N' TO WS-ALIAS-OK
025200     ELSE
025300        PERFORM 2041-CHEQUEAR-UN-DIGITO
025400           THRU 2041-CHEQUEAR-UN-DIGITO-F
025500           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
025600     END-IF
025700
025800     IF WS-ALIAS-ES-VALIDO THEN
025900        MOVE WS-ALIAS-TEXTO TO SAB-ALIAS-EXPORT
026000        WRITE REG-SABT-SALIDA FROM WS-REG-SABT
026100        ADD 1 TO WS-CANT-EXPORTADOS
026200     ELSE
026300        DISPLAY '* ALIAS RECHAZADO PARA MENTOR ' MEA-ID
026400                                      ' ' MEA-NOMBRE-COMPL
026500        ADD 1 TO WS-CANT-RECHAZADOS
026600     END-IF.
026700
026800 2040-EXPORTAR-NORMAL-F. EXIT.
026900
027000*---- CHEQUEA UN DIGITO DEL ALIAS (INVOCADO POR 2040) ------------
027100 2041-CHEQUEAR-UN-DIGITO.
027200
027300     IF WS-ALIAS-DIG (WS-I) NOT NUMERIC THEN
027400        MOVE 'N' TO WS-ALIAS-OK
027500     END-IF.
027600
027700 2041-CHEQUEAR-UN-DIGITO-F. EXIT.
027800
027900
028000*-----------------------------------------------------------------
028100 2100-LEER-I.
028200
028300     READ MENT-ENTRADA INTO WS-REG-MENTOR
028400
028500     EVALUATE FS-MENT-ENTRADA
028600        WHEN '00'
028700           ADD 1 TO WS-CANT-LEIDOS
028800        WHEN '10'
028900           SET FS-MENT-FIN TO TRUE
029000        WHEN OTHER
029100           DISPLAY '* ERROR EN LECTURA MENT-ENTRADA = '
029200                                        FS-MENT-ENTRADA
029300           MOVE 9999 TO RETURN-CODE
029400           SET FS-MENT-FIN TO TRUE
029500     END-EVALUATE.
029600
029700 2100-LEER-F. EXIT.
029800
029900
030000*-----------------------------------------------------------------
030100 9999-FINAL-I.
030200
030300     MOVE 'SABT'        TO CT-STEP-ID
030400     MOVE 'EXPORTADOS'  TO CT-LABEL
030500     MOVE WS-CANT-EXPORTADOS TO CT-VALOR
030600     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
030700
030800     MOVE 'RECHAZADOS'  TO CT-LABEL
030900     MOVE WS-CANT-RECHAZADOS TO CT-VALOR
031000     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
031100
031200     CLOSE MENT-ENTRADA SABT-SALIDA TOTALES
031300
031400     DISPLAY '=============================================='
031500     DISPLAY 'PGMSBCAF - EXPORTACION SABT'
031600     DISPLAY 'LEIDOS     : ' WS-CANT-LEIDOS
031700     DISPLAY 'EXPORTADOS : ' WS-CANT-EXPORTADOS
031800     DISPLAY 'RECHAZADOS : ' WS-CANT-RECHAZADOS.
031900
032000 9999-FINAL-F. EXIT.
