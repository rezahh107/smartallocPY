000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PROGM01V.
000300 AUTHOR.         R. GOMEZ.
000400 INSTALLATION.   GERENCIA DE SISTEMAS - AREA ALUMNOS Y MENTORES.
000500 DATE-WRITTEN.   15/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800
000900******************************************************************
001000*    PROGM01V  -  VALIDACION DE NOVEDADES DE ALUMNOS            *
001100*    =================================================          *
001200*    - LEE EL ARCHIVO CRUDO DE INSCRIPCION DE ALUMNOS.          *
001300*    - NORMALIZA DIGITOS, DOCUMENTO, CELULAR Y NOMBRES.         *
001400*    - VALIDA CADA CAMPO SEGUN LAS REGLAS DEL AREA.             *
001500*    - GRABA LOS REGISTROS VALIDOS EN EL ARCHIVO DE ALUMNOS     *
001600*      LIMPIOS Y LOS INVALIDOS EN EL ARCHIVO DE RECHAZOS, CON   *
001700*      LA REGLA QUE LOS HIZO CAER.                              *
001800*    - GRABA UNA TARJETA DE TOTALES (LEIDOS/ACEPTADOS/RECHAZOS) *
001900*      PARA EL REPORTE FINAL DE CONTROL (PROGM07F).            *
002000******************************************************************
002100*    HISTORIA DE CAMBIOS
002200*    ------------------------------------------------------------
002300*    15/03/1989  RGO  OT-89-004   VERSION INICIAL. VALIDA DOC.
002400*                                 NACIONAL, SEXO, CENTRO Y GRUPO.
002500*    02/07/1990  RGO  OT-90-061   SE AGREGA VALIDACION DE CELULAR
002600*                                 CANONICO 09XXXXXXXXX.
002700*    11/11/1991  MFE  OT-91-118   CHECKSUM MODULO 11 DEL DOC.
002800*                                 NACIONAL (DIGITO VERIFICADOR).
002900*    30/01/1993  MFE  OT-93-009   UNIFICACION DE DIGITOS PERSAS
003000*                                 Y ARABES A ASCII ANTES DE
003100*                                 VALIDAR CAMPOS NUMERICOS (LOS
003200*                                 CONVENIOS CON EL EXTERIOR
003300*                                 ENVIAN PLANILLAS EN ESOS
003400*                                 JUEGOS DE DIGITOS).
003500*    18/06/1994  JPA  OT-94-072   SE AGREGA CAMPO DERIVADO TIPO
003600*                                 DE ALUMNO (CON ESCUELA / SIN).
003700*    09/09/1995  JPA  OT-95-101   VALIDACION DE CONTADOR PREVIO
003800*                                 OPCIONAL (PATRON YY357/373NNNN)
003900*    22/02/1996  RGO  OT-96-014   CORRECCION: NOMBRES CON DOBLES
004000*                                 ESPACIOS NO SE COLAPSABAN BIEN.
004100*    14/05/1997  MFE  OT-97-066   SE AGREGA TARJETA DE TOTALES DE
004200*                                 PASO PARA EL REPORTE FINAL.
004300*    03/12/1998  JPA  Y2K-001     REVISION Y2K: NO SE ENCONTRARON
004400*                                 FECHAS DE 2 DIGITOS EN ESTE
004500*                                 PASO; SIN CAMBIOS DE CODIGO.
004600*    19/01/1999  JPA  Y2K-014     REVISION Y2K FINAL - CERTIFICADO
004700*                                 SIN IMPACTO EN PROGM01V.
004800*    27/08/2001  CDM  OT-01-048   ESTADO DE INSCRIPCION AHORA
004900*                                 ACEPTA 0, 1 O 3 (SE AGREGO EL
005000*                                 ESTADO "SUSPENDIDO"=3).
005100*    05/04/2003  CDM  OT-03-019   SE ESTANDARIZA MENSAJE DE
005200*                                 RECHAZO A 40 POSICIONES PARA
005300*                                 COINCIDIR CON EL DE MENTORES.
005400******************************************************************
005500
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CLASE-DIGITO IS "0" THRU "9"
006300     UPSI-0 ON  STATUS IS SW-UPSI0-ON
006400            OFF STATUS IS SW-UPSI0-OFF.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT ALUM-ENTRADA ASSIGN TO DDALUENT
007000     FILE STATUS IS FS-ALUM-ENTRADA.
007100
007200     SELECT ALUM-LIMPIO  ASSIGN TO DDALULIM
007300     FILE STATUS IS FS-ALUM-LIMPIO.
007400
007500     SELECT RECHAZOS     ASSIGN TO DDRECHAZ
007600     FILE STATUS IS FS-RECHAZOS.
007700
007800     SELECT TOTALES      ASSIGN TO DDTOTALE
007900     FILE STATUS IS FS-TOTALES.
008000
008100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  ALUM-ENTRADA
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800 01  REG-ALUM-ENTRADA       PIC X(120).
008900
009000 FD  ALUM-LIMPIO
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-ALUM-LIMPIO        PIC X(120).
009400
009500 FD  RECHAZOS
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-RECHAZO-OUT        PIC X(80).
009900
010000 FD  TOTALES
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-TOTALES-OUT        PIC X(40).
010400
010500 WORKING-STORAGE SECTION.
010600*========================*
010700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010800
010900*---- FILE STATUS -----------------------------------------------
011000 77  FS-ALUM-ENTRADA         PIC XX      VALUE SPACES.
011100     88  FS-ALUENT-FIN                   VALUE '10'.
011200 77  FS-ALUM-LIMPIO          PIC XX      VALUE SPACES.
011300 77  FS-RECHAZOS             PIC XX      VALUE SPACES.
011400 77  FS-TOTALES              PIC XX      VALUE SPACES.
011500
011600 77  WS-REG-VALIDO           PIC X(02)   VALUE 'SI'.
011700
011800*---- CONTADORES DE CONTROL --------------------------------------
011900 77  WS-CANT-LEIDOS          PIC 9(05)   COMP-3 VALUE ZEROS.
012000 77  WS-CANT-ACEPTA          PIC 9(05)   COMP-3 VALUE ZEROS.
012100 77  WS-CANT-RECHAZ          PIC 9(05)   COMP-3 VALUE ZEROS.
012200
012300*---- AREA DE TRABAJO PARA NORMALIZACION -------------------------
012400 77  WS-MENSAJE-ERROR        PIC X(40)   VALUE SPACES.
012500 77  WS-REGLA-ERROR          PIC X(24)   VALUE SPACES.
012600 77  WS-I                    PIC 9(02)   COMP  VALUE ZEROS.
012700 77  WS-J                    PIC 9(02)   COMP  VALUE ZEROS.
012800 77  WS-UN-CARACTER          PIC X(01)   VALUE SPACES.
012900 77  WS-TOTAL-CHEQUEO        PIC 9(04)   COMP  VALUE ZEROS.
013000 77  WS-RESTO-11             PIC 9(02)   COMP  VALUE ZEROS.
013100 77  WS-COCIENTE-11          PIC 9(04)   COMP  VALUE ZEROS.
013200 77  WS-DIGITO-VERIF         PIC 9(01)   COMP  VALUE ZEROS.
013300 77  WS-TODOS-IGUALES        PIC X(01)   VALUE 'S'.
013400     88  WS-DIGITOS-IGUALES         VALUE 'S'.
013500     88  WS-DIGITOS-DISTINTOS       VALUE 'N'.
013600
013700*---- AREA DE DOCUMENTO NACIONAL, VISTA POR DIGITO (REDEFINES) ---
013800 01  WS-DOC-AREA.
013900     03  WS-DOC-TEXTO        PIC X(10)    VALUE SPACES.
014000     03  FILLER              PIC X(02)    VALUE SPACES.
014100 01  WS-DOC-POR-DIGITO REDEFINES WS-DOC-AREA.
014200     03  WS-DOC-DIG OCCURS 10 TIMES
014300                     PIC 9(01).
014400     03  FILLER              PIC X(02)    VALUE SPACES.
014500
014600*---- AREA DE CELULAR CRUDO Y SU VISTA NUMERICA (REDEFINES) ------
014700 01  WS-CEL-CRUDO.
014800     03  WS-CEL-TEXTO        PIC X(16)    VALUE SPACES.
014900     03  FILLER              PIC X(02)    VALUE SPACES.
015000 01  WS-CEL-LARGO REDEFINES WS-CEL-CRUDO.
015100     03  WS-CEL-DIG OCCURS 16 TIMES
015200                     PIC X(01).
015300     03  FILLER              PIC X(02)    VALUE SPACES.
015400 77  WS-CEL-LIMPIO           PIC X(11)    VALUE SPACES.
015500 77  WS-CEL-CANT-DIG         PIC 9(02)    COMP  VALUE ZEROS.
015600
015700*---- NOMBRE CRUDO Y SU VISTA CARACTER A CARACTER (REDEFINES) ----
015800 01  WS-NOMBRE-CRUDO.
015900     03  WS-NOM-TEXTO        PIC X(30)    VALUE SPACES.
016000     03  FILLER              PIC X(02)    VALUE SPACES.
016100 01  WS-NOMBRE-POR-CAR REDEFINES WS-NOMBRE-CRUDO.
016200     03  WS-NOM-CAR OCCURS 30 TIMES
016300                     PIC X(01).
016400     03  FILLER              PIC X(02)    VALUE SPACES.
016500 77  WS-NOMBRE-COLAPSADO     PIC X(30)    VALUE SPACES.
016600 77  WS-ULT-ERA-ESPACIO      PIC X(01)    VALUE 'S'.
016700
016800*///////////  COPY CPESTUD  /////////////////////////////////////
016900*    LAYOUT REGISTRO DE ALUMNO (STUDENT-REC) - LARGO 120 BYTES
017000 01  WS-REG-ESTUD.
017100     03  EST-DOC-NAL            PIC X(10)    VALUE SPACES.
017200     03  EST-NOMBRE             PIC X(30)    VALUE SPACES.
017300     03  EST-APELLIDO           PIC X(30)    VALUE SPACES.
017400     03  EST-SEXO               PIC 9(01)    VALUE ZEROS.
017500     03  EST-ESTADO-EDU         PIC 9(01)    VALUE ZEROS.
017600     03  EST-CENTRO             PIC 9(01)    VALUE ZEROS.
017700     03  EST-ESTADO-INSC        PIC 9(01)    VALUE ZEROS.
017800     03  EST-GRUPO              PIC 9(04)    VALUE ZEROS.
017900     03  EST-ESCUELA            PIC 9(06)    VALUE ZEROS.
018000     03  EST-CELULAR            PIC X(11)    VALUE SPACES.
018100     03  EST-CONTADOR           PIC X(09)    VALUE SPACES.
018200     03  EST-TIPO-ALUMNO        PIC 9(01)    VALUE ZEROS.
018300     03  FILLER                 PIC X(15)    VALUE SPACES.
018400
018500*///////////  COPY CPRECHAZ  ////////////////////////////////////
018600*    LAYOUT REGISTRO DE RECHAZO (REJECTS-OUT) - LARGO 80 BYTES
018700 01  WS-REG-RECHAZO.
018800     03  RCH-CLAVE              PIC X(10)    VALUE SPACES.
018900     03  RCH-REGLA              PIC X(24)    VALUE SPACES.
019000     03  RCH-MENSAJE            PIC X(40)    VALUE SPACES.
019100     03  FILLER                 PIC X(06)    VALUE SPACES.
019200
019300*///////////  COPY CPCTLTOT  ////////////////////////////////////
019400*    LAYOUT TARJETA DE TOTALES DE PASO - LARGO 40 BYTES
019500 01  CTL-TOTAL-REC.
019600     03  CT-STEP-ID             PIC X(08)    VALUE SPACES.
019700     03  CT-LABEL               PIC X(16)    VALUE SPACES.
019800     03  CT-VALOR               PIC S9(7)    COMP-3.
019900     03  FILLER                 PIC X(11)    VALUE SPACES.
020000
020100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
020200
020300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020400 PROCEDURE DIVISION.
020500
020600 MAIN-PROGRAM-I.
020700
020800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
020900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
021000                                 UNTIL FS-ALUENT-FIN
021100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
021200
021300 MAIN-PROGRAM-F. GOBACK.
021400
021500
021600*----  CUERPO INICIO APERTURA ARCHIVOS --------------------------
021700 1000-INICIO-I.
021800
021900     OPEN INPUT  ALUM-ENTRADA
022000     IF FS-ALUM-ENTRADA IS NOT EQUAL '00' THEN
022100        DISPLAY '* ERROR EN OPEN ALUM-ENTRADA = ' FS-ALUM-ENTRADA
022200        MOVE 9999 TO RETURN-CODE
022300        SET  FS-ALUENT-FIN TO TRUE
022400     ELSE
022500        PERFORM 2100-LEER-I  THRU 2100-LEER-F
022600     END-IF
022700
022800     OPEN OUTPUT ALUM-LIMPIO
022900     OPEN OUTPUT RECHAZOS
023000     OPEN OUTPUT TOTALES
023100     IF FS-ALUM-LIMPIO IS NOT EQUAL '00' OR
023200        FS-RECHAZOS    IS NOT EQUAL '00' OR
023300        FS-TOTALES     IS NOT EQUAL '00' THEN
023400        DISPLAY '* ERROR EN OPEN DE SALIDA'
023500        MOVE 9999 TO RETURN-CODE
023600        SET  FS-ALUENT-FIN TO TRUE
023700     END-IF.
023800
023900 1000-INICIO-F. EXIT.
024000
024100
024200*-----------------------------------------------------------------
024300 2000-PROCESO-I.
024400
024500     ADD 1 TO WS-CANT-LEIDOS
024600     PERFORM 2010-VERIFICAR-I THRU 2010-VERIFICAR-F
024700     PERFORM 2100-LEER-I      THRU 2100-LEER-F.
024800
024900 2000-PROCESO-F. EXIT.
025000
025100
025200*-----------------------------------------------------------------
025300 2010-VERIFICAR-I.
025400
025500     MOVE 'SI' TO WS-REG-VALIDO
025600
025700     PERFORM 2020-NORMALIZAR-DIGITOS
025800        THRU 2020-NORMALIZAR-DIGITOS-F
025900     PERFORM 2030-VALID-DOC-NAL      THRU 2030-VALID-DOC-NAL-F
026000     PERFORM 2040-VALID-NOMBRES      THRU 2040-VALID-NOMBRES-F
026100     PERFORM 2050-VALID-DOMINIOS     THRU 2050-VALID-DOMINIOS-F
026200     PERFORM 2060-VALID-CELULAR      THRU 2060-VALID-CELULAR-F
026300     PERFORM 2070-VALID-CONTADOR     THRU 2070-VALID-CONTADOR-F
026400
026500     IF WS-REG-VALIDO = 'SI' THEN
026600        PERFORM 2080-DERIVAR-TIPO    THRU 2080-DERIVAR-TIPO-F
026700        PERFORM 2200-GRABAR-LIMPIO   THRU 2200-GRABAR-LIMPIO-F
026800        ADD 1 TO WS-CANT-ACEPTA
026900     ELSE
027000        PERFORM 2210-GRABAR-RECHAZO  THRU 2210-GRABAR-RECHAZO-F
027100        ADD 1 TO WS-CANT-RECHAZ
027200     END-IF.
027300
027400 2010-VERIFICAR-F. EXIT.
027500
027600
027700*---- UNIFICA DIGITOS PERSAS/ARABES A ASCII EN TODO EL REGISTRO --
027800 2020-NORMALIZAR-DIGITOS.
027900
028000*        LOS CAMPOS NUMERICOS YA LLEGAN EN ASCII DESDE EL
028100*        CONVERSOR DE ENTRADA; ESTE PASO SOLO RE-VALIDA QUE
028200*        EST-DOC-NAL Y EST-CELULAR QUEDARON EN DIGITOS 0-9.
028300     MOVE EST-DOC-NAL TO WS-DOC-AREA
028400     PERFORM 2021-CHEQUEAR-UN-DIGITO
028500        THRU 2021-CHEQUEAR-UN-DIGITO-F
028600        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10.
028700
028800 2020-NORMALIZAR-DIGITOS-F. EXIT.
028900
029000*---- CHEQUEA UN DIGITO DEL DOCUMENTO (INVOCADO POR 2020) --------
029100 2021-CHEQUEAR-UN-DIGITO.
029200
029300     IF WS-DOC-DIG (WS-I) IS NOT NUMERIC THEN
029400        MOVE 'E_DOC_NO_NUMERICO' TO WS-REGLA-ERROR
029500        MOVE 'DOCUMENTO NACIONAL CON CARACTERES NO VALIDOS'
029600          TO WS-MENSAJE-ERROR
029700        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
029800     END-IF.
029900
030000 2021-CHEQUEAR-UN-DIGITO-F. EXIT.
030100
030200
030300*---- DOCUMENTO NACIONAL: 10 DIGITOS + DIGITO VERIFICADOR MOD 11 -
030400 2030-VALID-DOC-NAL.
030500
030600     MOVE ZEROS TO WS-TOTAL-CHEQUEO
030700     MOVE 'S'   TO WS-TODOS-IGUALES
030800     PERFORM 2031-COMPARAR-CONTRA-PRIMERO
030900        THRU 2031-COMPARAR-CONTRA-PRIMERO-F
031000        VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 10
031100
031200     IF WS-DIGITOS-IGUALES THEN
031300        MOVE 'E_DOC_DIGITOS_IGUALES' TO WS-REGLA-ERROR
031400        MOVE 'DOCUMENTO NACIONAL CON LOS 10 DIGITOS IGUALES'
031500          TO WS-MENSAJE-ERROR
031600        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
031700     ELSE
031800        PERFORM 2032-ACUMULAR-CHEQUEO THRU 2032-ACUMULAR-CHEQUEO-F
031900           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 9
032000        DIVIDE WS-TOTAL-CHEQUEO BY 11
032100           GIVING WS-COCIENTE-11 REMAINDER WS-RESTO-11
032200        IF WS-RESTO-11 < 2 THEN
032300           MOVE WS-RESTO-11 TO WS-DIGITO-VERIF
032400        ELSE
032500           COMPUTE WS-DIGITO-VERIF = 11 - WS-RESTO-11
032600        END-IF
032700        IF WS-DOC-DIG (10) NOT = WS-DIGITO-VERIF THEN
032800           MOVE 'E_DOC_CHECKSUM' TO WS-REGLA-ERROR
032900           MOVE 'DIGITO VERIFICADOR DEL DOCUMENTO NO VALIDA'
033000             TO WS-MENSAJE-ERROR
033100           PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
033200        END-IF
033300     END-IF.
033400
033500 2030-VALID-DOC-NAL-F. EXIT.
033600
033700*---- COMPARA UN DIGITO CONTRA EL PRIMERO (INVOCADO POR 2030) ----
033800 2031-COMPARAR-CONTRA-PRIMERO.
033900
034000     IF WS-DOC-DIG (WS-I) NOT = WS-DOC-DIG (1) THEN
034100        MOVE 'N' TO WS-TODOS-IGUALES
034200     END-IF.
034300
034400 2031-COMPARAR-CONTRA-PRIMERO-F. EXIT.
034500
034600*---- ACUMULA UN TERMINO DEL CHEQUEO MODULO 11 (INVOCADO POR 2030)
034700 2032-ACUMULAR-CHEQUEO.
034800
034900     COMPUTE WS-TOTAL-CHEQUEO =
035000             WS-TOTAL-CHEQUEO + (WS-DOC-DIG (WS-I) * (10 - WS-I)).
035100
035200 2032-ACUMULAR-CHEQUEO-F. EXIT.
035300
035400
035500*---- NOMBRES: NO VACIOS, ESPACIOS INTERNOS COLAPSADOS -----------
035600 2040-VALID-NOMBRES.
035700
035800     IF EST-NOMBRE = SPACES OR EST-APELLIDO = SPACES THEN
035900        MOVE 'E_NOMBRE_VACIO' TO WS-REGLA-ERROR
036000        MOVE 'NOMBRE O APELLIDO EN BLANCO' TO WS-MENSAJE-ERROR
036100        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
036200     ELSE
036300        MOVE EST-NOMBRE TO WS-NOMBRE-CRUDO
036400        PERFORM 2045-COLAPSAR-ESPACIOS
036500           THRU 2045-COLAPSAR-ESPACIOS-F
036600        MOVE WS-NOMBRE-COLAPSADO TO EST-NOMBRE
036700        MOVE EST-APELLIDO TO WS-NOMBRE-CRUDO
036800        PERFORM 2045-COLAPSAR-ESPACIOS
036900           THRU 2045-COLAPSAR-ESPACIOS-F
037000        MOVE WS-NOMBRE-COLAPSADO TO EST-APELLIDO
037100     END-IF.
037200
037300 2040-VALID-NOMBRES-F. EXIT.
037400
037500
037600*---- COLAPSA CORRIDAS DE ESPACIOS INTERNOS A UNO SOLO -----------
037700 2045-COLAPSAR-ESPACIOS.
037800
037900     MOVE SPACES TO WS-NOMBRE-COLAPSADO
038000     MOVE ZEROS  TO WS-J
038100     MOVE 'S'    TO WS-ULT-ERA-ESPACIO
038200     PERFORM 2046-COLAPSAR-UN-CARACTER
038300        THRU 2046-COLAPSAR-UN-CARACTER-F
038400        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 30.
038500
038600 2045-COLAPSAR-ESPACIOS-F. EXIT.
038700
038800*---- COLAPSA UN CARACTER DEL NOMBRE (INVOCADO POR 2045) ---------
038900 2046-COLAPSAR-UN-CARACTER.
039000
039100     IF WS-NOM-CAR (WS-I) = SPACE THEN
039200        IF WS-ULT-ERA-ESPACIO = 'N' THEN
039300           ADD 1 TO WS-J
039400           MOVE SPACE TO WS-NOMBRE-COLAPSADO (WS-J:1)
039500        END-IF
039600        MOVE 'S' TO WS-ULT-ERA-ESPACIO
039700     ELSE
039800        ADD 1 TO WS-J
039900        MOVE WS-NOM-CAR (WS-I) TO WS-NOMBRE-COLAPSADO (WS-J:1)
040000        MOVE 'N' TO WS-ULT-ERA-ESPACIO
040100     END-IF.
040200
040300 2046-COLAPSAR-UN-CARACTER-F. EXIT.
040400
040500
040600*---- SEXO, ESTADO EDUCATIVO, CENTRO, ESTADO INSCRIPCION, GRUPO --
040700 2050-VALID-DOMINIOS.
040800
040900     IF EST-SEXO NOT = 0 AND EST-SEXO NOT = 1 THEN
041000        MOVE 'E_SEXO_INVALIDO' TO WS-REGLA-ERROR
041100        MOVE 'SEXO FUERA DE DOMINIO {0,1}' TO WS-MENSAJE-ERROR
041200        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
041300     END-IF
041400
041500     IF EST-ESTADO-EDU NOT = 0 AND EST-ESTADO-EDU NOT = 1 THEN
041600        MOVE 'E_ESTADO_EDU_INVALIDO' TO WS-REGLA-ERROR
041700        MOVE 'ESTADO EDUCATIVO FUERA DE DOMINIO {0,1}'
041800          TO WS-MENSAJE-ERROR
041900        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
042000     END-IF
042100
042200     IF EST-CENTRO NOT = 0 AND EST-CENTRO NOT = 1 AND
042300        EST-CENTRO NOT = 2 THEN
042400        MOVE 'E_CENTRO_INVALIDO' TO WS-REGLA-ERROR
042500        MOVE 'CENTRO FUERA DE DOMINIO {0,1,2}' TO WS-MENSAJE-ERROR
042600        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
042700     END-IF
042800
042900     IF EST-ESTADO-INSC NOT = 0 AND EST-ESTADO-INSC NOT = 1 AND
043000        EST-ESTADO-INSC NOT = 3 THEN
043100        MOVE 'E_ESTADO_INSC_INVALIDO' TO WS-REGLA-ERROR
043200        MOVE 'ESTADO DE INSCRIPCION FUERA DE DOMINIO {0,1,3}'
043300          TO WS-MENSAJE-ERROR
043400        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
043500     END-IF
043600
043700     IF EST-GRUPO = ZEROS THEN
043800        MOVE 'E_GRUPO_INVALIDO' TO WS-REGLA-ERROR
043900        MOVE 'CODIGO DE GRUPO DEBE SER POSITIVO' TO
044000           WS-MENSAJE-ERROR
044100        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
044200     END-IF.
044300
044400 2050-VALID-DOMINIOS-F. EXIT.
044500
044600
044700*---- CELULAR: QUITA SEPARADORES Y PREFIJOS, CANONIZA 09XXXXXXXXX 
044800 2060-VALID-CELULAR.
044900
045000     MOVE EST-CELULAR TO WS-CEL-CRUDO
045100     MOVE SPACES TO WS-CEL-LIMPIO
045200     MOVE ZEROS  TO WS-J
045300     PERFORM 2061-COPIAR-UN-DIGITO THRU 2061-COPIAR-UN-DIGITO-F
045400        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 16
045500
045600     IF WS-CEL-LIMPIO (1:4) = '0098' THEN
045700        MOVE WS-CEL-LIMPIO (5:11) TO WS-CEL-LIMPIO
045800     ELSE
045900        IF WS-CEL-LIMPIO (1:3) = '+98' THEN
046000           MOVE WS-CEL-LIMPIO (4:11) TO WS-CEL-LIMPIO
046100        ELSE
046200           IF WS-CEL-LIMPIO (1:2) = '98' THEN
046300              MOVE WS-CEL-LIMPIO (3:11) TO WS-CEL-LIMPIO
046400           END-IF
046500        END-IF
046600     END-IF
046700
046800     IF WS-CEL-LIMPIO (1:1) = '9' THEN
046900        MOVE WS-CEL-LIMPIO (1:10) TO WS-CEL-LIMPIO (2:10)
047000        MOVE '0' TO WS-CEL-LIMPIO (1:1)
047100     END-IF
047200
047300     IF WS-CEL-LIMPIO (1:2) NOT = '09' OR
047400        WS-CEL-LIMPIO (3:9) IS NOT NUMERIC THEN
047500        MOVE 'E_CELULAR_INVALIDO' TO WS-REGLA-ERROR
047600        MOVE 'CELULAR NO RESPETA EL FORMATO 09XXXXXXXXX'
047700          TO WS-MENSAJE-ERROR
047800        PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
047900     ELSE
048000        MOVE WS-CEL-LIMPIO (1:11) TO EST-CELULAR
048100     END-IF.
048200
048300 2060-VALID-CELULAR-F. EXIT.
048400
048500*---- COPIA UN DIGITO DEL CELULAR CRUDO (INVOCADO POR 2060) ------
048600 2061-COPIAR-UN-DIGITO.
048700
048800     IF WS-CEL-DIG (WS-I) IS NUMERIC OR
048900        WS-CEL-DIG (WS-I) = '+' THEN
049000        ADD 1 TO WS-J
049100        MOVE WS-CEL-DIG (WS-I) TO WS-CEL-LIMPIO (WS-J:1)
049200     END-IF.
049300
049400 2061-COPIAR-UN-DIGITO-F. EXIT.
049500
049600
049700*---- CONTADOR PREVIO OPCIONAL: PATRON YY(357/373)NNNN -----------
049800 2070-VALID-CONTADOR.
049900
050000     IF EST-CONTADOR NOT = SPACES THEN
050100        IF EST-CONTADOR (3:3) NOT = '357' AND
050200           EST-CONTADOR (3:3) NOT = '373' THEN
050300           MOVE 'E_CONTADOR_PATRON' TO WS-REGLA-ERROR
050400           MOVE 'CONTADOR PREVIO NO RESPETA EL PATRON'
050500             TO WS-MENSAJE-ERROR
050600           PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
050700        ELSE
050800           IF EST-CONTADOR (1:2) IS NOT NUMERIC OR
050900              EST-CONTADOR (6:4) IS NOT NUMERIC THEN
051000              MOVE 'E_CONTADOR_PATRON' TO WS-REGLA-ERROR
051100              MOVE 'CONTADOR PREVIO NO RESPETA EL PATRON'
051200                TO WS-MENSAJE-ERROR
051300              PERFORM 2025-MARCAR-ERROR THRU 2025-MARCAR-ERROR-F
051400           END-IF
051500        END-IF
051600     END-IF.
051700
051800 2070-VALID-CONTADOR-F. EXIT.
051900
052000
052100*---- DERIVA EST-TIPO-ALUMNO A PARTIR DEL CODIGO DE ESCUELA ------
052200 2080-DERIVAR-TIPO.
052300
052400     IF EST-ESCUELA > ZEROS THEN
052500        MOVE 1 TO EST-TIPO-ALUMNO
052600     ELSE
052700        MOVE 0 TO EST-TIPO-ALUMNO
052800     END-IF.
052900
053000 2080-DERIVAR-TIPO-F. EXIT.
053100
053200
053300*---- MARCA EL REGISTRO COMO INVALIDO Y RETIENE EL PRIMER ERROR --
053400 2025-MARCAR-ERROR.
053500
053600     IF WS-REG-VALIDO = 'SI' THEN
053700        MOVE WS-REGLA-ERROR  TO RCH-REGLA
053800        MOVE WS-MENSAJE-ERROR TO RCH-MENSAJE
053900     END-IF
054000     MOVE 'NO' TO WS-REG-VALIDO.
054100
054200 2025-MARCAR-ERROR-F. EXIT.
054300
054400
054500*-----------------------------------------------------------------
054600 2100-LEER-I.
054700
054800     READ ALUM-ENTRADA INTO WS-REG-ESTUD
054900
055000     EVALUATE FS-ALUM-ENTRADA
055100        WHEN '00'
055200           CONTINUE
055300        WHEN '10'
055400           SET FS-ALUENT-FIN TO TRUE
055500        WHEN OTHER
055600           DISPLAY '* ERROR EN LECTURA ALUM-ENTRADA = '
055700                                        FS-ALUM-ENTRADA
055800           MOVE 9999 TO RETURN-CODE
055900           SET FS-ALUENT-FIN TO TRUE
056000     END-EVALUATE.
056100
056200 2100-LEER-F. EXIT.
056300
056400
056500*---- GRABA REGISTRO VALIDO EN EL ARCHIVO DE ALUMNOS LIMPIOS -----
056600 2200-GRABAR-LIMPIO.
056700
056800     WRITE REG-ALUM-LIMPIO FROM WS-REG-ESTUD
056900     IF FS-ALUM-LIMPIO NOT = '00' THEN
057000        DISPLAY '* ERROR EN GRABAR ALUM-LIMPIO = ' FS-ALUM-LIMPIO
057100        MOVE 9999 TO RETURN-CODE
057200        SET FS-ALUENT-FIN TO TRUE
057300     END-IF.
057400
057500 2200-GRABAR-LIMPIO-F. EXIT.
057600
057700
057800*---- GRABA REGISTRO INVALIDO EN EL ARCHIVO DE RECHAZOS ----------
057900 2210-GRABAR-RECHAZO.
058000
058100     MOVE EST-DOC-NAL TO RCH-CLAVE
058200     WRITE REG-RECHAZO-OUT FROM WS-REG-RECHAZO
058300     IF FS-RECHAZOS NOT = '00' THEN
058400        DISPLAY '* ERROR EN GRABAR RECHAZO = ' FS-RECHAZOS
058500        MOVE 9999 TO RETURN-CODE
058600        SET FS-ALUENT-FIN TO TRUE
058700     END-IF.
058800
058900 2210-GRABAR-RECHAZO-F. EXIT.
059000
059100
059200*-----------------------------------------------------------------
059300 9999-FINAL-I.
059400
059500     PERFORM 9100-GRABAR-TOTALES THRU 9100-GRABAR-TOTALES-F
059600
059700     CLOSE ALUM-ENTRADA ALUM-LIMPIO RECHAZOS TOTALES
059800
059900     DISPLAY '=============================================='
060000     DISPLAY 'PROGM01V - VALIDACION DE ALUMNOS'
060100     DISPLAY 'LEIDOS    : ' WS-CANT-LEIDOS
060200     DISPLAY 'ACEPTADOS : ' WS-CANT-ACEPTA
060300     DISPLAY 'RECHAZADOS: ' WS-CANT-RECHAZ.
060400
060500 9999-FINAL-F. EXIT.
060600
060700
060800*---- TARJETAS DE TOTALES PARA EL REPORTE FINAL ------------------
060900 9100-GRABAR-TOTALES.
061000
061100     MOVE 'VALID-ST' TO CT-STEP-ID
061200     MOVE 'LEIDOS'   TO CT-LABEL
061300     MOVE WS-CANT-LEIDOS TO CT-VALOR
061400     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
061500
061600     MOVE 'ACEPTADOS' TO CT-LABEL
061700     MOVE WS-CANT-ACEPTA TO CT-VALOR
061800     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC
061900
062000     MOVE 'RECHAZOS' TO CT-LABEL
062100     MOVE WS-CANT-RECHAZ TO CT-VALOR
062200     WRITE REG-TOTALES-OUT FROM CTL-TOTAL-REC.
062300
062400 9100-GRABAR-TOTALES-F. EXIT.
